000100* SELECT CLAUSE FOR INVENTORY FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT INVENTORY-FILE
000400         ASSIGN TO "INVENTORY"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS INV-STATUS.
000700*
