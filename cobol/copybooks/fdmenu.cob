000100* FD FOR MENU-PLAN-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  MENU-PLAN-FILE.
000400 COPY "wsmenu.cob".
000500*
