000100* SELECT CLAUSE FOR VERSIONS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT VERSION-FILE
000400         ASSIGN TO "VERSIONS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS VER-STATUS.
000700*
