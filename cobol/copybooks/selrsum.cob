000100* SELECT CLAUSE FOR RATING-SUMMARY FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT RATING-SUMMARY-FILE
000400         ASSIGN TO "RATING-SUMMARY"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RSM-STATUS.
000700*
