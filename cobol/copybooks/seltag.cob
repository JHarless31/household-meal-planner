000100* SELECT CLAUSE FOR TAGS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT TAG-FILE
000400         ASSIGN TO "TAGS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS TAG-STATUS.
000700*
