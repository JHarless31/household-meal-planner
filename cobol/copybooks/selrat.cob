000100* SELECT CLAUSE FOR RATINGS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT RATING-FILE
000400         ASSIGN TO "RATINGS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RAT-STATUS.
000700*
