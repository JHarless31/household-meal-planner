000100* FD FOR PLANNED-MEAL-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  PLANNED-MEAL-FILE.
000400 COPY "wspmeal.cob".
000500*
