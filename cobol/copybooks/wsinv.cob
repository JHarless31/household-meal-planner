000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INVENTORY                  *
000400*     USES INV-ID AS KEY, INV-NAME IS THE MATCH     *
000500*     KEY AGAINST INGREDIENTS (TRIMMED, UPPERCASE)  *
000600*****************************************************
000700* FILE SIZE 84 BYTES.
000800*
000900* INV-QUANTITY IS NEVER ALLOWED NEGATIVE - SEE R3
001000* (DEDUCTION FLOOR) IN MP200 / MP600.
001100*
001200* 04/12/25 VBC - CREATED.
001300* 10/12/25 VBC - ADDED INV-LOCATION (PANTRY / FRIDGE
001400*                / FREEZER / OTHER) PER STOCK AUDIT.
001500*
001600 01  MP-INVENTORY-RECORD.
001700     03  INV-ID                    PIC X(8).
001800     03  INV-NAME                  PIC X(25).
001900     03  INV-QUANTITY              PIC S9(7)V9(3).
002000     03  INV-UNIT                  PIC X(10).
002100     03  INV-CATEGORY              PIC X(12).
002200     03  INV-LOCATION              PIC X(8).
002300         88  INV-IN-PANTRY               VALUE "PANTRY  ".
002400         88  INV-IN-FRIDGE               VALUE "FRIDGE  ".
002500         88  INV-IN-FREEZER              VALUE "FREEZER ".
002600         88  INV-IN-OTHER                VALUE "OTHER   ".
002700     03  INV-EXPIRATION-DATE       PIC 9(8).
002800         88  INV-NO-EXPIRATION           VALUE ZERO.
002900     03  INV-MINIMUM-STOCK         PIC S9(7)V9(3).
003000     03  FILLER                    PIC X(6).
003100*
