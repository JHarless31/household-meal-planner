000100* FD FOR INGREDIENT-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  INGREDIENT-FILE.
000400 COPY "wsing.cob".
000500*
