000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RECIPE MASTER              *
000400*     USES RECIPE-ID AS KEY                         *
000500*****************************************************
000600* FILE SIZE 50 BYTES. LINE-SEQUENTIAL TEXT - ALL
000700* FIELDS DISPLAY USAGE SO THE FLAT FILE STAYS
000800* READABLE COLUMN FOR COLUMN.
000900*
001000* THIS IS THE HOUSEHOLD RECIPE MASTER. ONE RECORD PER
001100* RECIPE, CARRYING ONLY THE "HEADLINE" DATA - THE
001200* INGREDIENT DETAIL LIVES ON THE VERSION/INGREDIENT
001300* FILES KEYED BY RECIPE-ID.
001400*
001500* 04/12/25 VBC - CREATED.
001600* 11/12/25 VBC - ADDED RECIPE-TIMES-COOKED FOR THE
001700*                SUGGESTION ENGINE ROTATION STRATEGY.
001800*
001900 01  MP-RECIPE-RECORD.
002000     03  RECIPE-ID                PIC X(8).
002100     03  RECIPE-TITLE              PIC X(30).
002200     03  RECIPE-CURRENT-VERSION    PIC 9(3).
002300     03  RECIPE-IS-DELETED         PIC X.
002400         88  RECIPE-DELETED              VALUE "Y".
002500         88  RECIPE-ACTIVE               VALUE "N".
002600     03  RECIPE-LAST-COOKED-DATE   PIC 9(8).
002700         88  RECIPE-NEVER-COOKED         VALUE ZERO.
002800     03  RECIPE-TIMES-COOKED       PIC 9(5).
002900     03  FILLER                    PIC X(5).
003000*
