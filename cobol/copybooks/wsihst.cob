000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INVENTORY-HISTORY          *
000400*     OUTPUT / AUDIT - WRITE ORDER ONLY, NEVER      *
000500*     RE-READ BY ANY OTHER PROGRAM IN THIS RUN      *
000600*****************************************************
000700* FILE SIZE 98 BYTES.
000800*
000900* ONE RECORD PER QUANTITY CHANGE. IH-CHANGE-TYPE
001000* DRIVES THE REASON TEXT CONVENTION - SEE R3 AND THE
001100* INVENTORY MAINTENANCE TRANSACTIONS IN MP600.
001200*
001300* 05/12/25 VBC - CREATED.
001350* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001400*
001500 01  MP-INVENTORY-HISTORY-RECORD.
001600     03  IH-INVENTORY-ID           PIC X(8).
001700     03  IH-CHANGE-TYPE            PIC X(13).
001800         88  IH-PURCHASED                VALUE "PURCHASED    ".
001900         88  IH-USED                     VALUE "USED         ".
002000         88  IH-EXPIRED                  VALUE "EXPIRED      ".
002100         88  IH-ADJUSTED                 VALUE "ADJUSTED     ".
002200         88  IH-AUTO-DEDUCTED            VALUE "AUTO-DEDUCTED".
002300     03  IH-QTY-BEFORE             PIC S9(7)V9(3).
002400     03  IH-QTY-AFTER              PIC S9(7)V9(3).
002500     03  IH-REASON                 PIC X(30).
002600     03  IH-CHANGED-BY             PIC X(8).
002650     03  FILLER                    PIC X(4).
002700*
