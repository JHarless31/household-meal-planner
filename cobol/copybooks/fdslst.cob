000100* FD FOR SHOPPING-LIST-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  SHOPPING-LIST-FILE.
000400 COPY "wsslst.cob".
000500*
