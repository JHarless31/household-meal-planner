000100* FD FOR TAG-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  TAG-FILE.
000400 COPY "wstag.cob".
000500*
