000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR COOK-TRANSACTIONS          *
000400*     INPUT - ONE RECORD PER MEAL TO BE MARKED      *
000500*     COOKED THIS RUN                               *
000600*****************************************************
000700* FILE SIZE 20 BYTES.
000800*
000900* 05/12/25 VBC - CREATED.
001000* 16/12/25 VBC - ADDED PAD FILLER TO BRING RECORD UP TO A
001050*                FOUR-BYTE BOUNDARY - NO BUSINESS USE.
001100 01  MP-COOK-TRANSACTION-RECORD.
001200     03  CKX-MEAL-ID               PIC X(8).
001300     03  CKX-USER-ID               PIC X(8).
001350     03  FILLER                    PIC X(4).
001400*
