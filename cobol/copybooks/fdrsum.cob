000100* FD FOR RATING-SUMMARY-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  RATING-SUMMARY-FILE.
000400 COPY "wsrsum.cob".
000500*
