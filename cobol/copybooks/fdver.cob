000100* FD FOR VERSION-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  VERSION-FILE.
000400 COPY "wsver.cob".
000500*
