000100* FD FOR INVENTORY-HIST-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  INVENTORY-HIST-FILE.
000400 COPY "wsihst.cob".
000500*
