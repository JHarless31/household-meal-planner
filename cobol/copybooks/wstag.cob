000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RECIPE-TAG                 *
000400*     USES TAG-RECIPE-ID AS KEY                     *
000500*****************************************************
000600* FILE SIZE 27 BYTES.
000700*
000800* TAGS ARE FREE-FORM, LOWER CASE (SEASON NAMES ETC).
000900* THE SEASONAL SUGGESTION STRATEGY SUBSTRING-MATCHES
001000* THE CURRENT SEASON AGAINST TAG-NAME.
001100*
001200* 04/12/25 VBC - CREATED.
001250* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001300*
001400 01  MP-TAG-RECORD.
001500     03  TAG-RECIPE-ID             PIC X(8).
001600     03  TAG-NAME                  PIC X(15).
001650     03  FILLER                    PIC X(4).
001700*
