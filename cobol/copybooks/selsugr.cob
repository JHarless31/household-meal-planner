000100* SELECT CLAUSE FOR SUGGESTIONS-REPORT PRINT FILE.
000200* 15/12/25 VBC - CREATED.
000300    SELECT PRINT-FILE
000400        ASSIGN TO "SUGREPT"
000500        ORGANIZATION IS LINE SEQUENTIAL
000600        FILE STATUS IS PRT-STATUS.
000700*
