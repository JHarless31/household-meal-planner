000100* SELECT CLAUSE FOR PLANNED-MEALS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT PLANNED-MEAL-FILE
000400         ASSIGN TO "PLANNED-MEALS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS PM-STATUS.
000700*
