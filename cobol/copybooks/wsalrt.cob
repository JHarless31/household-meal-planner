000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR ALERT                      *
000400*     OUTPUT - GENERATION ORDER                     *
000500*****************************************************
000600* FILE SIZE 135 BYTES.
000700*
000800* 06/12/25 VBC - CREATED.
000850* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
000900*
001000 01  MP-ALERT-RECORD.
001100     03  AL-USER-ID                PIC X(8).
001200     03  AL-TYPE                   PIC X(13).
001300         88  AL-LOW-STOCK                VALUE "LOW-STOCK    ".
001400         88  AL-EXPIRING                 VALUE "EXPIRING     ".
001500         88  AL-MEAL-REMINDER            VALUE "MEAL-REMINDER".
001600     03  AL-TITLE                  PIC X(40).
001700     03  AL-MESSAGE                PIC X(70).
001750     03  FILLER                    PIC X(4).
001800*
