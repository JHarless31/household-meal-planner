000100* SELECT CLAUSE FOR INVENTORY-HISTORY FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT INVENTORY-HIST-FILE
000400         ASSIGN TO "INVENTORY-HISTORY"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS IH-STATUS.
000700*
