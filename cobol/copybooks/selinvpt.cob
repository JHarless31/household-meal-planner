000100* SELECT CLAUSE FOR THE INVENTORY QUERIES PRINT FILE.
000200* 07/12/25 VBC - CREATED.
000300     SELECT PRINT-FILE
000400         ASSIGN TO "INVENTORY-REPORT"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS PRT-STATUS.
000700*
