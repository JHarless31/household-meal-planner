000100* FD FOR COOK-TRANS-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  COOK-TRANS-FILE.
000400 COPY "wscktx.cob".
000500*
