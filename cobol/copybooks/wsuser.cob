000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR USER                       *
000400*     USES USR-ID AS KEY                            *
000500*****************************************************
000600* FILE SIZE 28 BYTES.
000700*
000800* ONLY USR-IS-ACTIVE MATTERS TO THE NIGHTLY CYCLE -
000900* PASSWORD / SESSION FIELDS ARE A WEB CONCERN AND ARE
001000* NOT CARRIED ON THIS FILE.
001100*
001200* 05/12/25 VBC - CREATED.
001250* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001300*
001400 01  MP-USER-RECORD.
001500     03  USR-ID                    PIC X(8).
001600     03  USR-NAME                  PIC X(15).
001700     03  USR-IS-ACTIVE             PIC X.
001800         88  USR-ACTIVE                  VALUE "Y".
001900         88  USR-INACTIVE                VALUE "N".
001950     03  FILLER                    PIC X(4).
002000*
