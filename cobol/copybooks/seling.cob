000100* SELECT CLAUSE FOR INGREDIENTS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT INGREDIENT-FILE
000400         ASSIGN TO "INGREDIENTS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS ING-STATUS.
000700*
