000100* FD FOR USER-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  USER-FILE.
000400 COPY "wsuser.cob".
000500*
