000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INVENTORY-TRANSACTIONS    *
000400*     INPUT - ONE RECORD PER MAINTENANCE ACTION    *
000500*     TO BE APPLIED TO THE INVENTORY FILE THIS     *
000600*     RUN.  IVX-TRANS-TYPE SELECTS THE PARAGRAPH   *
000700*     CHAIN IN MP600 THAT HANDLES IT.              *
000800*****************************************************
000900* FILE SIZE 111 BYTES.
001000*
001100* 16/12/25 VBC - CREATED.
001200*
001300 01  MP-INVENTORY-TRANSACTION-RECORD.
001400     03  IVX-TRANS-TYPE            PIC X(8).
001500         88  IVX-IS-CREATE               VALUE "CREATE  ".
001600         88  IVX-IS-ADJUST               VALUE "ADJUST  ".
001700         88  IVX-IS-DEDUCT               VALUE "DEDUCT  ".
001800         88  IVX-IS-PURCHASE             VALUE "PURCHASE".
001900     03  IVX-INVENTORY-ID          PIC X(8).
002000     03  IVX-ITEM-NAME             PIC X(25).
002100     03  IVX-QUANTITY              PIC S9(7)V9(3).
002200     03  IVX-UNIT                  PIC X(10).
002300     03  IVX-CATEGORY              PIC X(12).
002400     03  IVX-LOCATION              PIC X(8).
002500     03  IVX-EXPIRATION-DATE       PIC 9(8).
002600     03  IVX-MINIMUM-STOCK         PIC S9(7)V9(3).
002700     03  IVX-CHANGED-BY            PIC X(8).
002800     03  FILLER                    PIC X(4).
002900*
