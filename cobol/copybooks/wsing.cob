000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INGREDIENT                 *
000400*     CHILD OF A RECIPE-VERSION, USES               *
000500*     ING-VERSION-ID AS PARTIAL KEY (DISPLAY ORDER  *
000600*     WITHIN VERSION IS THE REST OF THE KEY)        *
000700*****************************************************
000800* FILE SIZE 60 BYTES.
000900*
001000* MATCHING AGAINST INVENTORY IS ALWAYS DONE ON
001100* ING-NAME, TRIMMED AND UPPERCASED - SEE MP900 AND
001200* THE WS-MATCH-NAME WORK AREA IN EACH PROGRAM THAT
001300* WALKS THIS FILE.
001400*
001500* 04/12/25 VBC - CREATED.
001600* 09/12/25 VBC - ADDED ING-OPTIONAL, EXCLUDED FROM
001700*                DEDUCTION / SHOPPING / MATCH %.
001750* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001800*
001900 01  MP-INGREDIENT-RECORD.
002000     03  ING-VERSION-ID            PIC X(8).
002100     03  ING-NAME                  PIC X(25).
002200     03  ING-QUANTITY              PIC S9(7)V9(3).
002300         88  ING-QTY-UNSPECIFIED         VALUE ZERO.
002400     03  ING-UNIT                  PIC X(10).
002500     03  ING-CATEGORY              PIC X(12).
002600     03  ING-OPTIONAL              PIC X.
002700         88  ING-IS-OPTIONAL             VALUE "Y".
002800         88  ING-IS-REQUIRED             VALUE "N".
002850     03  FILLER                    PIC X(4).
002900*
