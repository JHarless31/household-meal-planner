000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR SUGGESTION                 *
000400*     OUTPUT - ALSO THE SOURCE RECORD FOR THE       *
000500*     SUGGESTIONS-REPORT PRINT LINE                 *
000600*****************************************************
000700* FILE SIZE 101 BYTES.
000800*
000900* 06/12/25 VBC - CREATED.
000950* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001000*
001100 01  MP-SUGGESTION-RECORD.
001200     03  SG-STRATEGY               PIC X(12).
001300     03  SG-RECIPE-ID              PIC X(8).
001400     03  SG-TITLE                  PIC X(30).
001500     03  SG-SCORE                  PIC S9(5)V9.
001600     03  SG-REASON                 PIC X(40).
001650     03  FILLER                    PIC X(4).
001700*
