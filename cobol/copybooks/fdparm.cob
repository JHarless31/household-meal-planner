000100* FD FOR SETTINGS-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  SETTINGS-FILE.
000400 COPY "wsparm.cob".
000500*
