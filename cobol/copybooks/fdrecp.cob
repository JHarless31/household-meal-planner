000100* FD FOR RECIPE-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  RECIPE-FILE.
000400 COPY "wsrecp.cob".
000500*
