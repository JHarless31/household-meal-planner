000100* FD FOR RATING-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  RATING-FILE.
000400 COPY "wsrat.cob".
000500*
