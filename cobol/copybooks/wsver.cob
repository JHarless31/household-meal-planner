000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RECIPE-VERSION             *
000400*     CHILD OF RECIPE, USES RV-RECIPE-ID +          *
000500*     RV-VERSION-NUMBER AS KEY                      *
000600*****************************************************
000700* FILE SIZE 40 BYTES.
000800*
000900* A RECIPE CAN HAVE SEVERAL VERSIONS OVER TIME (THE
001000* FAMILY TWEAKS A RECIPE, WE KEEP THE OLD ONE). ONLY
001100* RECIPE-CURRENT-VERSION OF MP-RECIPE-RECORD IS EVER
001200* COOKED OR SHOPPED FOR.
001300*
001400* 04/12/25 VBC - CREATED.
001500*
001600 01  MP-VERSION-RECORD.
001700     03  RV-ID                     PIC X(8).
001800     03  RV-RECIPE-ID              PIC X(8).
001900     03  RV-VERSION-NUMBER         PIC 9(3).
002000     03  RV-PREP-MINUTES           PIC 9(4).
002100         88  RV-PREP-UNKNOWN             VALUE ZERO.
002200     03  RV-COOK-MINUTES           PIC 9(4).
002300         88  RV-COOK-UNKNOWN             VALUE ZERO.
002400     03  RV-SERVINGS               PIC 9(3).
002500         88  RV-SERVINGS-UNKNOWN         VALUE ZERO.
002600     03  RV-DIFFICULTY             PIC X(6).
002700         88  RV-EASY                     VALUE "EASY  ".
002800         88  RV-MEDIUM                   VALUE "MEDIUM".
002900         88  RV-HARD                     VALUE "HARD  ".
002950     03  FILLER                    PIC X(4).
003000*
003100* 16/12/25 VBC - ADDED PAD FILLER TO BRING RECORD UP TO A
003200*                FOUR-BYTE BOUNDARY - NO BUSINESS USE.
003300*
