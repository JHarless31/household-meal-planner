000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR PLANNED-MEAL               *
000400*     CHILD OF A MENU-PLAN, USES PM-PLAN-ID +       *
000500*     PM-MEAL-DATE AS KEY                           *
000600*****************************************************
000700* FILE SIZE 52 BYTES.
000800*
000900* PM-COOKED IS FLIPPED TO "Y" BY MP200 WHEN A COOK
001000* TRANSACTION IS POSTED. UNCOOKED MEALS OF THE PLAN
001100* ARE WHAT MP300 SHOPS FOR.
001200*
001300* 05/12/25 VBC - CREATED.
001400* 12/12/25 VBC - ADDED PM-SERVINGS-PLANNED FOR THE
001500*                SERVINGS-RATIO CALCULATION (R2).
001550* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001600*
001700 01  MP-PLANNED-MEAL-RECORD.
001800     03  PM-ID                     PIC X(8).
001900     03  PM-PLAN-ID                PIC X(8).
002000     03  PM-RECIPE-ID              PIC X(8).
002100     03  PM-MEAL-DATE              PIC 9(8).
002200     03  PM-MEAL-TYPE              PIC X(9).
002300         88  PM-BREAKFAST                VALUE "BREAKFAST".
002400         88  PM-LUNCH                    VALUE "LUNCH    ".
002500         88  PM-DINNER                   VALUE "DINNER   ".
002600         88  PM-SNACK                    VALUE "SNACK    ".
002700     03  PM-SERVINGS-PLANNED       PIC 9(3).
002800         88  PM-SERVINGS-UNSPECIFIED     VALUE ZERO.
002900     03  PM-COOKED                 PIC X.
003000         88  PM-IS-COOKED                VALUE "Y".
003100         88  PM-NOT-COOKED               VALUE "N".
003200     03  PM-COOKED-DATE            PIC 9(8).
003300     03  PM-COOKED-BY              PIC X(8).
003350     03  FILLER                    PIC X(4).
003400*
