000100* SELECT CLAUSE FOR SUGGESTIONS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT SUGGESTION-FILE
000400         ASSIGN TO "SUGGESTIONS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS SG-STATUS.
000700*
