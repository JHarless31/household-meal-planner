000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR MENU-PLAN                  *
000400*     USES MP-ID AS KEY                             *
000500*****************************************************
000600* FILE SIZE 42 BYTES.
000700*
000800* 05/12/25 VBC - CREATED.
000850* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
000900*
001000 01  MP-MENU-PLAN-RECORD.
001100     03  MPL-ID                    PIC X(8).
001200     03  MPL-WEEK-START            PIC 9(8).
001300     03  MPL-NAME                  PIC X(20).
001400     03  MPL-IS-ACTIVE             PIC X.
001500         88  MPL-ACTIVE                  VALUE "Y".
001600         88  MPL-INACTIVE                VALUE "N".
001650     03  FILLER                    PIC X(4).
001700*
