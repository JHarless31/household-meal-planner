000100* SELECT CLAUSE FOR SHOPPING-LIST FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT SHOPPING-LIST-FILE
000400         ASSIGN TO "SHOPPING-LIST"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS SL-STATUS.
000700*
