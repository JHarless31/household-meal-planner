000100* SELECT CLAUSE FOR USERS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT USER-FILE
000400         ASSIGN TO "USERS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS USR-STATUS.
000700*
