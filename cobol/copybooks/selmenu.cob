000100* SELECT CLAUSE FOR MENU-PLANS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT MENU-PLAN-FILE
000400         ASSIGN TO "MENU-PLANS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS MPL-STATUS.
000700*
