000100* SELECT CLAUSE FOR ALERTS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT ALERT-FILE
000400         ASSIGN TO "ALERTS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS AL-STATUS.
000700*
