000100* SELECT CLAUSE FOR RECIPES FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT RECIPE-FILE
000400         ASSIGN TO "RECIPES"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS RCP-STATUS.
000700*
