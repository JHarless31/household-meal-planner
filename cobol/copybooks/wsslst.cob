000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR SHOPPING-LIST-ITEM         *
000400*     OUTPUT - SORTED CATEGORY THEN NAME            *
000500*****************************************************
000600* FILE SIZE 64 BYTES.
000700*
000800* 06/12/25 VBC - CREATED.
000850* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
000900*
001000 01  MP-SHOPPING-LIST-RECORD.
001100     03  SL-NAME                   PIC X(25).
001200     03  SL-QUANTITY               PIC S9(7)V9(3).
001300     03  SL-UNIT                   PIC X(10).
001400     03  SL-CATEGORY               PIC X(12).
001500     03  SL-RECIPE-COUNT           PIC 9(3).
001550     03  FILLER                    PIC X(4).
001600*
