000100* SELECT CLAUSE FOR INVENTORY-TRANSACTIONS FILE.
000200* 16/12/25 VBC - CREATED.
000300    SELECT INV-TRANS-FILE
000400        ASSIGN TO "INVENTORY-TRANSACTIONS"
000500        ORGANIZATION IS LINE SEQUENTIAL
000600        FILE STATUS IS IVX-STATUS.
000700*
