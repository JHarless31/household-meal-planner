000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RATING                     *
000400*     USES RAT-RECIPE-ID AS KEY (ONE VOTE PER       *
000500*     RAT-USER-ID PER RECIPE)                       *
000600*****************************************************
000700* FILE SIZE 21 BYTES.
000800*
000900* 04/12/25 VBC - CREATED.
000950* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001000*
001100 01  MP-RATING-RECORD.
001200     03  RAT-RECIPE-ID             PIC X(8).
001300     03  RAT-USER-ID               PIC X(8).
001400     03  RAT-VOTE                  PIC X.
001500         88  RAT-THUMBS-UP               VALUE "U".
001600         88  RAT-THUMBS-DOWN             VALUE "D".
001650     03  FILLER                    PIC X(4).
001700*
