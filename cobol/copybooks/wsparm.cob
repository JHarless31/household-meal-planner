000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR SETTINGS FILE              *
000400*     SINGLE RECORD - NO KEY, FIRST (AND ONLY)      *
000500*     RECORD ON THE FILE                            *
000600*****************************************************
000700* FILE SIZE 12 BYTES.
000800*
000900* IF THE SETTINGS FILE IS EMPTY OR MISSING THE
001000* DEFAULTS SHOWN BELOW APPLY - SEE ZZ800-APPLY-
001100* DEFAULTS IN EACH PROGRAM THAT OPENS THIS FILE.
001200*
001300* 05/12/25 VBC - CREATED.
001310* 13/12/25 VBC - ADDED RUN-TARGET-PLAN-ID TO THE RUN
001320*                PARAMETER GROUP FOR MP300 - SAME
001330*                CARD, NOT A SEPARATE FILE.
001340* 16/12/25 VBC - ADDED TRAILING FILLER PAD TO BOTH
001350*                01-LEVELS BELOW.
001400*
001500 01  MP-SETTINGS-RECORD.
001600     03  SET-FAVORITES-THRESHOLD   PIC 9V99.
001610*                                  DEFAULT 0.75
001700     03  SET-FAVORITES-MIN-RATERS  PIC 9(3).
001710*                                  DEFAULT 3
001800     03  SET-ROTATION-PERIOD-DAYS  PIC 9(3).
001810*                                  DEFAULT 14
001900     03  SET-LOW-STOCK-THRESHOLD-PCT PIC 9V99.
001910*                                  DEFAULT 0.20
002000     03  SET-EXPIRATION-WARNING-DAYS PIC 9(3).
002010*                                  DEFAULT 7
002020     03  FILLER                    PIC X(4).
002100*
002200* RUN-DATE AND RUN-TARGET-PLAN-ID ARE RUN PARAMETERS,
002300* NOT PART OF THE SETTINGS FILE IMAGE - SUPPLIED ON
002400* THE RUN CARD / SUBMIT JCL, NEVER TAKEN FROM THE
002450* SYSTEM CLOCK OR DEFAULTED.
002500*
002600 01  MP-RUN-PARAMETER.
002700     03  RUN-DATE                  PIC 9(8).
002750     03  RUN-TARGET-PLAN-ID        PIC X(8).
002770     03  FILLER                    PIC X(4).
002800*
