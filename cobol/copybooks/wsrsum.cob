000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RATING-SUMMARY             *
000400*     (HOUSE-INTERNAL - BUILT BY MP100 FROM THE     *
000500*      RATING FILE, READ BY MP300 / MP500)          *
000600*     USES RSM-RECIPE-ID AS KEY                     *
000700*****************************************************
000800* FILE SIZE 26 BYTES. NOT PART OF THE ORIGINAL
000900* BUSINESS RECORD SET - THIS IS OUR OWN DERIVED
001000* CONTROL FILE SO THE FAVOURITE CALCULATION (R1)
001100* IS DONE ONCE A NIGHT, NOT RE-WALKED BY EVERY
001200* DOWNSTREAM STEP.
001300*
001400* 05/12/25 VBC - CREATED.
001450* 16/12/25 VBC - ADDED TRAILING FILLER PAD.
001500*
001600 01  MP-RATING-SUMMARY-RECORD.
001700     03  RSM-RECIPE-ID             PIC X(8).
001800     03  RSM-UP-VOTES              PIC 9(5).
001900     03  RSM-DOWN-VOTES            PIC 9(5).
002000     03  RSM-TOTAL-VOTES           PIC 9(5).
002100     03  RSM-FAVORITE-FLAG         PIC X.
002200         88  RSM-IS-FAVORITE             VALUE "Y".
002300         88  RSM-NOT-FAVORITE            VALUE "N".
002350     03  FILLER                    PIC X(4).
002400*
