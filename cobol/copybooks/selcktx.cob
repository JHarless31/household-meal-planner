000100* SELECT CLAUSE FOR COOK-TRANSACTIONS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT COOK-TRANS-FILE
000400         ASSIGN TO "COOK-TRANSACTIONS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS CKX-STATUS.
000700*
