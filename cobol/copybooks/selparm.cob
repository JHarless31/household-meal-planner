000100* SELECT CLAUSE FOR SETTINGS FILE.
000200* 06/12/25 VBC - CREATED.
000300     SELECT SETTINGS-FILE
000400         ASSIGN TO "SETTINGS"
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS SET-STATUS.
000700*
