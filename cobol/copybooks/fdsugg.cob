000100* FD FOR SUGGESTION-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  SUGGESTION-FILE.
000400 COPY "wssugg.cob".
000500*
