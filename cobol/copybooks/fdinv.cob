000100* FD FOR INVENTORY-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  INVENTORY-FILE.
000400 COPY "wsinv.cob".
000500*
