000100* FD FOR ALERT-FILE.
000200* 06/12/25 VBC - CREATED.
000300 FD  ALERT-FILE.
000400 COPY "wsalrt.cob".
000500*
