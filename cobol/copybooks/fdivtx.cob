000100* FD FOR INV-TRANS-FILE.
000200* 16/12/25 VBC - CREATED.
000300 FD  INV-TRANS-FILE.
000400 COPY "wsivtx.cob".
000500*
