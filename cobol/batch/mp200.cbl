000100***************************************************************
000200*                                                              *
000300*                 MEAL COOKING PROCESSOR                      *
000400*        STEP 2 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP200.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     21/05/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          POSTS THE COOK-TRANSACTIONS FILE AGAINST
002600*                       THE PLANNED-MEAL, RECIPE AND INVENTORY
002700*                       MASTERS. EACH TRANSACTION MARKS ONE
002800*                       PLANNED MEAL COOKED, BUMPS THE RECIPE'S
002900*                       COOK STATISTICS, AND AUTO-DEDUCTS THE
003000*                       CURRENT VERSION'S INGREDIENTS FROM
003100*                       STOCK, WRITING AN INVENTORY-HISTORY
003200*                       RECORD FOR EVERY DEDUCTION MADE.
003300*
003400*    VERSION.          SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.   NONE.
003700*
003800*    FILES USED.
003900*                       COOK-TRANSACTIONS.  PLANNED-MEALS.
004000*                       RECIPES.  VERSIONS.  INGREDIENTS.
004100*                       INVENTORY.  INVENTORY-HISTORY.
004200*                       SETTINGS.
004300*
004400*    ERROR MESSAGES USED.
004500*                       MP101, MP102, MP103, MP104.
004600*
004700* CHANGES:
004800* 21/05/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004900* 03/07/87 RMO -    .01 RECIPE, VERSION, INGREDIENT AND
005000*                       INVENTORY MASTERS ARE LINE SEQUENTIAL
005100*                       FILES WITH NO RANDOM ACCESS, SO EVERY
005200*                       ONE IS LOADED WHOLE TO A WORKING TABLE
005300*                       AND SEARCHED - NO START/READ KEY ANY-
005400*                       WHERE IN THIS PROGRAM.
005500* 14/02/99 RMO -    .02 Y2K REVIEW - ALL DATE FIELDS ARE FULL
005600*                       CCYYMMDD, NO WINDOWING REQUIRED.
005700* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
005800* 07/12/25 VBC -    .03 FLOOR-AT-ZERO DEDUCTION (R3) AND THE
005900*                       SERVINGS-RATIO CALCULATION (R2) MOVED
006000*                       INTO THEIR OWN ZZ PARAGRAPHS SO MP300
006100*                       CAN BE BUILT AGAINST THE SAME WORDING.
006110* 14/12/25 VBC -    .04 ADDED WS-FILE-STATUS - THE STATUS
006120*                       ITEMS NAMED ON THE SELECT CLAUSES HAD
006130*                       NEVER BEEN DECLARED IN WORKING-STORAGE.
006140*                       CAUGHT ON A WALK-THROUGH BEFORE RELEASE.
006150* 16/12/25 VBC -    .05 ZZ930-WRITE-ONE-ITEM WAS ONLY CARRYING
006160*                       ID/NAME/QUANTITY BACK TO THE INVENTORY
006170*                       MASTER ON REWRITE - UNIT, CATEGORY,
006180*                       LOCATION, EXPIRATION AND MINIMUM STOCK
006190*                       WERE ALL COMING OUT SPACES/ZERO. NOW
006195*                       MOVES EVERY FIELD (SEE MP600, SAME DAY).
006205* 17/12/25 VBC -    .06 ZZ650-FIND-INVENTORY WAS COMPARING THE
006210*                       INGREDIENT NAME AGAINST THE INVENTORY
006215*                       NAME RAW - A CLERK'S TYPING OF AN ITEM
006220*                       NAME IN A DIFFERENT CASE THAN THE
006225*                       RECIPE SIDE SILENTLY SKIPPED THE
006230*                       DEDUCTION. ADDED WS-CASE-CONVERT AND
006235*                       WS-TBL-INV-KEY SO THE MATCH IS ALWAYS
006240*                       UPPERCASE (SEE MP300/MP500'S ZZ700-
006245*                       UPPERCASE).
006246* 19/12/25 VBC -    .07 ZZ099-READ-MEAL/ZZ100-STORE-MEAL WERE TWO
006247*                       SEPARATE PERFORMS - THE STORE CALL WAS
006248*                       UNCONDITIONAL SO THE TWO ARE NOW ONE
006249*                       RANGE, PERFORM ZZ099 THRU ZZ100-EXIT, AT-
006250*                       END DROPPING STRAIGHT PAST THE STORE.
006260*
006300***************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600*================================
006700*
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CLASS DIGIT-CLASS IS "0" THRU "9"
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400 COPY "selcktx.cob".
007500 COPY "selpmeal.cob".
007600 COPY "selrecp.cob".
007700 COPY "selver.cob".
007800 COPY "seling.cob".
007900 COPY "selinv.cob".
008000 COPY "selihst.cob".
008100 COPY "selparm.cob".
008200*
008300 DATA DIVISION.
008400*================================
008500*
008600 FILE SECTION.
008700*
008800 COPY "fdcktx.cob".
008900 COPY "fdpmeal.cob".
009000 COPY "fdrecp.cob".
009100 COPY "fdver.cob".
009200 COPY "fding.cob".
009300 COPY "fdinv.cob".
009400 COPY "fdihst.cob".
009500 COPY "fdparm.cob".
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900*
010000 77  PROG-NAME               PIC X(14)  VALUE "MP200 (1.0.04)".
010050*
010060*  ONE STATUS BYTE-PAIR PER FILE, PER THE FILE STATUS
010070*  CLAUSE ON EACH SELECT - SEE THE SEL*.COB MEMBERS.
010080*
010090 01  WS-FILE-STATUS.
010091     03  CKX-STATUS          PIC XX.
010092     03  PM-STATUS           PIC XX.
010093     03  RCP-STATUS          PIC XX.
010094     03  VER-STATUS          PIC XX.
010095     03  ING-STATUS          PIC XX.
010096     03  INV-STATUS          PIC XX.
010097     03  IH-STATUS           PIC XX.
010098     03  SET-STATUS          PIC XX.
010099     03  FILLER              PIC X(4)   VALUE SPACES.
010100*
010200 01  WS-SWITCHES.
010300     03  WS-EOF-TRANS        PIC X      VALUE "N".
010400         88  TRANS-EOF                 VALUE "Y".
010500     03  WS-EOF-LOAD         PIC X      VALUE "N".
010600         88  LOAD-EOF                  VALUE "Y".
010700     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
010800         88  SETTINGS-ON-FILE          VALUE "Y".
010900     03  WS-MEAL-FOUND       PIC X      VALUE "N".
011000         88  MEAL-WAS-FOUND            VALUE "Y".
011100     03  WS-RECIPE-FOUND     PIC X      VALUE "N".
011200         88  RECIPE-WAS-FOUND          VALUE "Y".
011300     03  WS-VERSION-FOUND    PIC X      VALUE "N".
011400         88  VERSION-WAS-FOUND         VALUE "Y".
011500     03  WS-INV-FOUND        PIC X      VALUE "N".
011600         88  INV-WAS-FOUND             VALUE "Y".
011650     03  FILLER              PIC X(4)   VALUE SPACES.
011700*
011800 01  WS-COUNTERS              COMP.
011900     03  WS-TRANS-RECS       PIC 9(7).
012000     03  WS-MEALS-COOKED     PIC 9(7).
012100     03  WS-MEALS-ALT REDEFINES WS-MEALS-COOKED
012200                             PIC 9(7).
012300     03  WS-DEDUCT-CNT       PIC 9(7).
012400     03  WS-DEDUCT-ALT REDEFINES WS-DEDUCT-CNT
012500                             PIC 9(7).
012600     03  WS-TBL-SUB          PIC 9(5).
012650     03  FILLER              PIC 9(3).
012700*
012800*  WORKING TABLES - EVERY MASTER IS LINE SEQUENTIAL AND
012900*  CARRIES NO RANDOM KEY, SO EACH IS LOADED WHOLE HERE AND
013000*  SEARCHED FOR THE LIFE OF THE RUN. SIZED FOR A LARGE
013100*  HOUSEHOLD RECIPE BOX.
013200*
013300 01  WS-MEAL-TABLE.
013400     03  WS-MEAL-MAX          PIC 9(5) COMP VALUE ZERO.
013500     03  WS-MEAL-ENTRY OCCURS 500 TIMES
013600                              INDEXED BY WS-MEAL-IX.
013700         05  WS-TBL-PM-ID            PIC X(8).
013800         05  WS-TBL-PM-PLAN       PIC X(8).
013900         05  WS-TBL-PM-RCP     PIC X(8).
014000         05  WS-TBL-PM-DATE     PIC 9(8).
014100         05  WS-TBL-PM-TYPE     PIC X(9).
014200         05  WS-TBL-PM-SERV      PIC 9(3).
014300         05  WS-TBL-PM-CKD        PIC X.
014400         05  WS-TBL-PM-CKDT   PIC 9(8).
014500         05  WS-TBL-PM-CKBY     PIC X(8).
014550         05  FILLER                  PIC X(4).
014560     03  FILLER               PIC X(4)   VALUE SPACES.
014600*
014700 01  WS-RECIPE-TABLE.
014800     03  WS-RECIPE-MAX        PIC 9(5) COMP VALUE ZERO.
014900     03  WS-RECIPE-ENTRY OCCURS 300 TIMES
015000                              INDEXED BY WS-RCP-IX.
015100         05  WS-TBL-RCP-ID           PIC X(8).
015200         05  WS-TBL-RCP-TITLE        PIC X(30).
015300         05  WS-TBL-RCP-VER      PIC 9(3).
015400         05  WS-TBL-RCP-DEL      PIC X.
015500         05  WS-TBL-RCP-LCKD  PIC 9(8).
015600         05  WS-TBL-RCP-TCKD PIC 9(5).
015650         05  FILLER                  PIC X(4).
015660     03  FILLER               PIC X(4)   VALUE SPACES.
015700*
015800 01  WS-VERSION-TABLE.
015900     03  WS-VERSION-MAX       PIC 9(5) COMP VALUE ZERO.
016000     03  WS-VERSION-ENTRY OCCURS 500 TIMES
016100                              INDEXED BY WS-RV-IX.
016200         05  WS-TBL-RV-ID            PIC X(8).
016300         05  WS-TBL-RV-RECIPE-ID     PIC X(8).
016400         05  WS-TBL-RV-NUMBER        PIC 9(3).
016500         05  WS-TBL-RV-SERV      PIC 9(3).
016550         05  FILLER                  PIC X(4).
016560     03  FILLER               PIC X(4)   VALUE SPACES.
016600*
016700 01  WS-INGREDIENT-TABLE.
016800     03  WS-ING-MAX            PIC 9(5) COMP VALUE ZERO.
016900     03  WS-ING-ENTRY OCCURS 3000 TIMES
017000                              INDEXED BY WS-ING-IX.
017100         05  WS-TBL-ING-VERS-ID      PIC X(8).
017200         05  WS-TBL-ING-NAME         PIC X(25).
017300         05  WS-TBL-ING-QUANTITY     PIC S9(7)V9(3).
017400         05  WS-TBL-ING-OPTIONAL     PIC X.
017450         05  FILLER                  PIC X(4).
017460     03  FILLER               PIC X(4)   VALUE SPACES.
017500*
017600 01  WS-INVENTORY-TABLE.
017700     03  WS-INV-MAX            PIC 9(5) COMP VALUE ZERO.
017800     03  WS-INV-ENTRY OCCURS 300 TIMES
017900                              INDEXED BY WS-INV-IX.
018000         05  WS-TBL-INV-ID           PIC X(8).
018100         05  WS-TBL-INV-NAME         PIC X(25).
018150         05  WS-TBL-INV-KEY          PIC X(25).
018200         05  WS-TBL-INV-QUANTITY     PIC S9(7)V9(3).
018210         05  WS-TBL-INV-UNIT         PIC X(10).
018220         05  WS-TBL-INV-CATEGORY     PIC X(12).
018230         05  WS-TBL-INV-LOCATION     PIC X(8).
018240         05  WS-TBL-INV-EXPIRE       PIC 9(8).
018245         05  WS-TBL-INV-MINSTOCK     PIC S9(7)V9(3).
018250         05  FILLER                  PIC X(4).
018260     03  FILLER               PIC X(4)   VALUE SPACES.
018300*
018400 01  WS-RUN-DATE-WORK          PIC 9(8).
018500 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.
018600     03  WS-RUN-CCYY           PIC 9(4).
018700     03  WS-RUN-MMDD           PIC 9(4).
018800*
018900 01  WS-RATIO-WORK.
019000     03  WS-RATIO-NUMER        PIC 9(3)   COMP.
019100     03  WS-RATIO-DENOM        PIC 9(3)   COMP.
019200     03  WS-RATIO              PIC S9(3)V9(5) COMP.
019300     03  WS-DEDUCT-QTY         PIC S9(7)V9(3).
019400     03  WS-NEW-QTY            PIC S9(7)V9(3).
019450     03  FILLER                PIC X(4)   VALUE SPACES.
019500*
019510* 17/12/25 VBC -    .06 ADDED WS-CASE-CONVERT/WS-MATCH-WORK
019520*                SO THE INVENTORY SEARCH BELOW IS CASE
019530*                INSENSITIVE - SEE ZZ700-UPPERCASE.
019540 01  WS-CASE-CONVERT.
019550     03  WS-LOWER-ALPHA        PIC X(26)
019555         VALUE "abcdefghijklmnopqrstuvwxyz".
019560     03  WS-UPPER-ALPHA        PIC X(26)
019565         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019570     03  FILLER                PIC X(4)   VALUE SPACES.
019580 01  WS-MATCH-WORK             PIC X(25).
019590 01  WS-MATCH-ALT REDEFINES WS-MATCH-WORK PIC X(25).
019600 01  WS-REASON-TEXT            PIC X(30).
019700 01  WS-TITLE-TRIM             PIC X(21).
019800*
019900 01  Error-Messages.
020000     03  MP101  PIC X(30)  VALUE "MP101 NO COOK TRANS - ABORT".
020100     03  MP102  PIC X(30)  VALUE "MP102 WORK TABLE FULL-ABORT".
020200     03  MP103  PIC X(30)  VALUE "MP103 LOAD READ ERROR ST=".
020300     03  MP104  PIC X(30)  VALUE "MP104 HIST WRITE ERROR ST=".
020350     03  FILLER  PIC X(10).
020400*
020500 PROCEDURE DIVISION.
020600*================================
020700*
020800 AA000-MAIN.
020900*
021000     PERFORM  AA010-OPEN-FILES.
021100     PERFORM  AA020-LOAD-SETTINGS.
021200     PERFORM  AA100-LOAD-MEALS.
021300     PERFORM  AA200-LOAD-RECIPES.
021400     PERFORM  AA300-LOAD-VERSIONS.
021500     PERFORM  AA400-LOAD-INGREDIENTS.
021600     PERFORM  AA500-LOAD-INVENTORY.
021700*
021800     PERFORM  BB010-READ-TRANSACTION.
021900     PERFORM  CC010-PROCESS-TRANSACTION
022000              UNTIL TRANS-EOF.
022100*
022200     PERFORM  AA900-REWRITE-MASTERS.
022300     DISPLAY  "MP200 TRANSACTIONS READ = " WS-TRANS-RECS.
022400     DISPLAY  "MP200 MEALS COOKED      = " WS-MEALS-COOKED.
022500     DISPLAY  "MP200 DEDUCTIONS MADE   = " WS-DEDUCT-CNT.
022600     STOP     RUN.
022700*
022800 AA010-OPEN-FILES.
022900*
023000     OPEN     INPUT  COOK-TRANS-FILE.
023100     IF       CKX-STATUS NOT = "00"
023200              DISPLAY MP101
023300              STOP RUN.
023400     OPEN     INPUT  PLANNED-MEAL-FILE
023500              INPUT  RECIPE-FILE
023600              INPUT  VERSION-FILE
023700              INPUT  INGREDIENT-FILE
023800              INPUT  INVENTORY-FILE
023900              INPUT  SETTINGS-FILE.
024000     OPEN     OUTPUT INVENTORY-HIST-FILE.
024100*
024200 AA020-LOAD-SETTINGS.
024300*
024400     READ     SETTINGS-FILE
024500              AT END CONTINUE
024600              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
024700     MOVE     RUN-DATE TO WS-RUN-DATE-WORK.
024800*
024900 AA100-LOAD-MEALS.
025000*
025100     MOVE     "N" TO WS-EOF-LOAD.
025150*  READ AND STORE ARE ONE PERFORM RANGE - ON END OF FILE THE
025160*  GO TO DROPS STRAIGHT TO ZZ100-EXIT, SKIPPING THE STORE.
025200     PERFORM  ZZ099-READ-MEAL THRU ZZ100-EXIT UNTIL LOAD-EOF.
025300*
025400 ZZ099-READ-MEAL.
025500*
025600     READ     PLANNED-MEAL-FILE
025700              AT END MOVE "Y" TO WS-EOF-LOAD
025800              GO TO ZZ100-EXIT.
026200*
026300 ZZ100-STORE-MEAL.
026400*
026500     IF       WS-MEAL-MAX >= 500
026600              DISPLAY MP102
026700              STOP RUN.
026800     ADD      1 TO WS-MEAL-MAX.
026900     SET      WS-MEAL-IX TO WS-MEAL-MAX.
027000     MOVE PM-ID                 TO WS-TBL-PM-ID (WS-MEAL-IX).
027100     MOVE PM-PLAN-ID            TO WS-TBL-PM-PLAN (WS-MEAL-IX).
027200     MOVE PM-RECIPE-ID          TO WS-TBL-PM-RCP (WS-MEAL-IX).
027300     MOVE PM-MEAL-DATE          TO WS-TBL-PM-DATE (WS-MEAL-IX).
027400     MOVE PM-MEAL-TYPE          TO WS-TBL-PM-TYPE (WS-MEAL-IX).
027500     MOVE     PM-SERVINGS-PLANNED
027600                    TO WS-TBL-PM-SERV (WS-MEAL-IX).
027700     MOVE PM-COOKED             TO WS-TBL-PM-CKD (WS-MEAL-IX).
027800     MOVE     PM-COOKED-DATE
027900                    TO WS-TBL-PM-CKDT (WS-MEAL-IX).
028000     MOVE PM-COOKED-BY          TO WS-TBL-PM-CKBY (WS-MEAL-IX).
028050 ZZ100-EXIT.
028060     EXIT.
028100*
028200 AA200-LOAD-RECIPES.
028300*
028400     MOVE     "N" TO WS-EOF-LOAD.
028500     PERFORM  ZZ199-READ-RECIPE UNTIL LOAD-EOF.
028600*
028700 ZZ199-READ-RECIPE.
028800*
028900     READ     RECIPE-FILE
029000              AT END MOVE "Y" TO WS-EOF-LOAD
029100              GO TO ZZ199-EXIT.
029200     PERFORM  ZZ200-STORE-RECIPE.
029300 ZZ199-EXIT.
029400     EXIT.
029500*
029600 ZZ200-STORE-RECIPE.
029700*
029800     IF       WS-RECIPE-MAX >= 300
029900              DISPLAY MP102
030000              STOP RUN.
030100     ADD      1 TO WS-RECIPE-MAX.
030200     SET      WS-RCP-IX TO WS-RECIPE-MAX.
030300     MOVE     RECIPE-ID          TO WS-TBL-RCP-ID (WS-RCP-IX).
030400     MOVE     RECIPE-TITLE       TO WS-TBL-RCP-TITLE (WS-RCP-IX).
030500     MOVE     RECIPE-CURRENT-VERSION
030600                                 TO WS-TBL-RCP-VER (WS-RCP-IX).
030700     MOVE     RECIPE-IS-DELETED  TO WS-TBL-RCP-DEL (WS-RCP-IX).
030800     MOVE     RECIPE-LAST-COOKED-DATE
030900                                 TO WS-TBL-RCP-LCKD (WS-RCP-IX).
031000     MOVE     RECIPE-TIMES-COOKED
031100                                 TO WS-TBL-RCP-TCKD (WS-RCP-IX).
031200*
031300 AA300-LOAD-VERSIONS.
031400*
031500     MOVE     "N" TO WS-EOF-LOAD.
031600     PERFORM  ZZ299-READ-VERSION UNTIL LOAD-EOF.
031700*
031800 ZZ299-READ-VERSION.
031900*
032000     READ     VERSION-FILE
032100              AT END MOVE "Y" TO WS-EOF-LOAD
032200              GO TO ZZ299-EXIT.
032300     PERFORM  ZZ300-STORE-VERSION.
032400 ZZ299-EXIT.
032500     EXIT.
032600*
032700 ZZ300-STORE-VERSION.
032800*
032900     IF       WS-VERSION-MAX >= 500
033000              DISPLAY MP102
033100              STOP RUN.
033200     ADD      1 TO WS-VERSION-MAX.
033300     SET      WS-RV-IX TO WS-VERSION-MAX.
033400     MOVE     RV-ID          TO WS-TBL-RV-ID (WS-RV-IX).
033500     MOVE     RV-RECIPE-ID   TO WS-TBL-RV-RECIPE-ID (WS-RV-IX).
033600     MOVE     RV-VERSION-NUMBER
033700                              TO WS-TBL-RV-NUMBER (WS-RV-IX).
033800     MOVE     RV-SERVINGS    TO WS-TBL-RV-SERV (WS-RV-IX).
033900*
034000 AA400-LOAD-INGREDIENTS.
034100*
034200     MOVE     "N" TO WS-EOF-LOAD.
034300     PERFORM  ZZ399-READ-INGREDIENT UNTIL LOAD-EOF.
034400*
034500 ZZ399-READ-INGREDIENT.
034600*
034700     READ     INGREDIENT-FILE
034800              AT END MOVE "Y" TO WS-EOF-LOAD
034900              GO TO ZZ399-EXIT.
035000     PERFORM  ZZ400-STORE-INGREDIENT.
035100 ZZ399-EXIT.
035200     EXIT.
035300*
035400 ZZ400-STORE-INGREDIENT.
035500*
035600     IF       WS-ING-MAX >= 3000
035700              DISPLAY MP102
035800              STOP RUN.
035900     ADD      1 TO WS-ING-MAX.
036000     SET      WS-ING-IX TO WS-ING-MAX.
036100     MOVE     ING-VERSION-ID TO WS-TBL-ING-VERS-ID (WS-ING-IX).
036200     MOVE     ING-NAME       TO WS-TBL-ING-NAME (WS-ING-IX).
036300     MOVE     ING-QUANTITY   TO WS-TBL-ING-QUANTITY (WS-ING-IX).
036400     MOVE     ING-OPTIONAL   TO WS-TBL-ING-OPTIONAL (WS-ING-IX).
036500*
036600 AA500-LOAD-INVENTORY.
036700*
036800     MOVE     "N" TO WS-EOF-LOAD.
036900     PERFORM  ZZ499-READ-INVENTORY UNTIL LOAD-EOF.
037000*
037100 ZZ499-READ-INVENTORY.
037200*
037300     READ     INVENTORY-FILE
037400              AT END MOVE "Y" TO WS-EOF-LOAD
037500              GO TO ZZ499-EXIT.
037600     PERFORM  ZZ500-STORE-INVENTORY.
037700 ZZ499-EXIT.
037800     EXIT.
037900*
038000 ZZ500-STORE-INVENTORY.
038100*
038200     IF       WS-INV-MAX >= 300
038300              DISPLAY MP102
038400              STOP RUN.
038500     ADD      1 TO WS-INV-MAX.
038600     SET      WS-INV-IX TO WS-INV-MAX.
038700     MOVE     INV-ID         TO WS-TBL-INV-ID (WS-INV-IX).
038800     MOVE     INV-NAME       TO WS-TBL-INV-NAME (WS-INV-IX).
038900     MOVE     INV-QUANTITY   TO WS-TBL-INV-QUANTITY (WS-INV-IX).
038910     MOVE     INV-UNIT       TO WS-TBL-INV-UNIT (WS-INV-IX).
038920     MOVE     INV-CATEGORY   TO WS-TBL-INV-CATEGORY (WS-INV-IX).
038930     MOVE     INV-LOCATION   TO WS-TBL-INV-LOCATION (WS-INV-IX).
038940     MOVE     INV-EXPIRATION-DATE
038950                             TO WS-TBL-INV-EXPIRE (WS-INV-IX).
038960     MOVE     INV-MINIMUM-STOCK
038970                             TO WS-TBL-INV-MINSTOCK (WS-INV-IX).
038980     MOVE     INV-NAME       TO WS-MATCH-WORK.
038990     PERFORM  ZZ700-UPPERCASE.
038995     MOVE     WS-MATCH-WORK  TO WS-TBL-INV-KEY (WS-INV-IX).
039000*
039100 AA900-REWRITE-MASTERS.
039200*
039300     CLOSE    PLANNED-MEAL-FILE RECIPE-FILE VERSION-FILE
039400              INGREDIENT-FILE INVENTORY-FILE SETTINGS-FILE
039500              COOK-TRANS-FILE INVENTORY-HIST-FILE.
039600     OPEN     OUTPUT PLANNED-MEAL-FILE.
039700     PERFORM  ZZ910-WRITE-ONE-MEAL
039800              VARYING WS-TBL-SUB FROM 1 BY 1
039900              UNTIL WS-TBL-SUB > WS-MEAL-MAX.
040000     CLOSE    PLANNED-MEAL-FILE.
040100     OPEN     OUTPUT RECIPE-FILE.
040200     PERFORM  ZZ920-WRITE-ONE-RECIPE
040300              VARYING WS-TBL-SUB FROM 1 BY 1
040400              UNTIL WS-TBL-SUB > WS-RECIPE-MAX.
040500     CLOSE    RECIPE-FILE.
040600     OPEN     OUTPUT INVENTORY-FILE.
040700     PERFORM  ZZ930-WRITE-ONE-ITEM
040800              VARYING WS-TBL-SUB FROM 1 BY 1
040900              UNTIL WS-TBL-SUB > WS-INV-MAX.
041000     CLOSE    INVENTORY-FILE.
041100*
041200 ZZ910-WRITE-ONE-MEAL.
041300*
041400     SET      WS-MEAL-IX TO WS-TBL-SUB.
041500     MOVE WS-TBL-PM-ID (WS-MEAL-IX)        TO PM-ID.
041600     MOVE WS-TBL-PM-PLAN (WS-MEAL-IX)   TO PM-PLAN-ID.
041700     MOVE WS-TBL-PM-RCP (WS-MEAL-IX) TO PM-RECIPE-ID.
041800     MOVE WS-TBL-PM-DATE (WS-MEAL-IX) TO PM-MEAL-DATE.
041900     MOVE WS-TBL-PM-TYPE (WS-MEAL-IX) TO PM-MEAL-TYPE.
042000     MOVE WS-TBL-PM-SERV (WS-MEAL-IX)
042100                                    TO PM-SERVINGS-PLANNED.
042200     MOVE WS-TBL-PM-CKD (WS-MEAL-IX)    TO PM-COOKED.
042300     MOVE WS-TBL-PM-CKDT (WS-MEAL-IX)
042400                                    TO PM-COOKED-DATE.
042500     MOVE WS-TBL-PM-CKBY (WS-MEAL-IX) TO PM-COOKED-BY.
042600     WRITE    MP-PLANNED-MEAL-RECORD.
042700*
042800 ZZ920-WRITE-ONE-RECIPE.
042900*
043000     SET      WS-RCP-IX TO WS-TBL-SUB.
043100     MOVE     WS-TBL-RCP-ID (WS-RCP-IX)        TO RECIPE-ID.
043200     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX)     TO RECIPE-TITLE.
043300     MOVE     WS-TBL-RCP-VER (WS-RCP-IX)
043400                                    TO RECIPE-CURRENT-VERSION.
043500     MOVE     WS-TBL-RCP-DEL (WS-RCP-IX)   TO RECIPE-IS-DELETED.
043600     MOVE     WS-TBL-RCP-LCKD (WS-RCP-IX)
043700                                    TO RECIPE-LAST-COOKED-DATE.
043800     MOVE     WS-TBL-RCP-TCKD (WS-RCP-IX)
043900                                    TO RECIPE-TIMES-COOKED.
044000     WRITE    MP-RECIPE-RECORD.
044100*
044200 ZZ930-WRITE-ONE-ITEM.
044300*
044400     SET      WS-INV-IX TO WS-TBL-SUB.
044500     MOVE     WS-TBL-INV-ID (WS-INV-IX)        TO INV-ID.
044600     MOVE     WS-TBL-INV-NAME (WS-INV-IX)      TO INV-NAME.
044700     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX)  TO INV-QUANTITY.
044710     MOVE     WS-TBL-INV-UNIT (WS-INV-IX)      TO INV-UNIT.
044720     MOVE     WS-TBL-INV-CATEGORY (WS-INV-IX)  TO INV-CATEGORY.
044730     MOVE     WS-TBL-INV-LOCATION (WS-INV-IX)  TO INV-LOCATION.
044740     MOVE     WS-TBL-INV-EXPIRE (WS-INV-IX)
044750                          TO INV-EXPIRATION-DATE.
044760     MOVE     WS-TBL-INV-MINSTOCK (WS-INV-IX)
044770                          TO INV-MINIMUM-STOCK.
044800     WRITE    MP-INVENTORY-RECORD.
044900*
045000 BB010-READ-TRANSACTION.
045100*
045200     READ     COOK-TRANS-FILE
045300              AT END MOVE "Y" TO WS-EOF-TRANS
045400              GO TO BB010-EXIT.
045500     ADD      1 TO WS-TRANS-RECS.
045600 BB010-EXIT.
045700     EXIT.
045800*
045900 CC010-PROCESS-TRANSACTION.
046000*
046100     PERFORM  DD010-FIND-MEAL.
046200     IF       MEAL-WAS-FOUND
046300              PERFORM DD020-MARK-COOKED
046400              PERFORM DD030-UPDATE-RECIPE
046500              PERFORM DD040-DEDUCT-INGREDIENTS.
046600     PERFORM  BB010-READ-TRANSACTION.
046700*
046800 DD010-FIND-MEAL.
046900*
047000     MOVE     "N" TO WS-MEAL-FOUND.
047100     SET      WS-MEAL-IX TO 1.
047200     SEARCH   WS-MEAL-ENTRY VARYING WS-MEAL-IX
047300              AT END CONTINUE
047400              WHEN CKX-MEAL-ID = WS-TBL-PM-ID (WS-MEAL-IX)
047500                   MOVE "Y" TO WS-MEAL-FOUND.
047600*
047700 DD020-MARK-COOKED.
047800*
047900     MOVE "Y"  TO WS-TBL-PM-CKD (WS-MEAL-IX).
048000     MOVE     WS-RUN-DATE-WORK
048100                       TO WS-TBL-PM-CKDT (WS-MEAL-IX).
048200     MOVE     CKX-USER-ID
048300                       TO WS-TBL-PM-CKBY (WS-MEAL-IX).
048400     ADD      1 TO WS-MEALS-COOKED.
048500*
048600 DD030-UPDATE-RECIPE.
048700*
048800     MOVE     "N" TO WS-RECIPE-FOUND.
048900     SET      WS-RCP-IX TO 1.
049000     SEARCH   WS-RECIPE-ENTRY VARYING WS-RCP-IX
049100              AT END CONTINUE
049200              WHEN WS-TBL-PM-RCP (WS-MEAL-IX)
049300                      = WS-TBL-RCP-ID (WS-RCP-IX)
049400                   MOVE "Y" TO WS-RECIPE-FOUND.
049500     IF       RECIPE-WAS-FOUND
049600              MOVE WS-RUN-DATE-WORK
049700                      TO WS-TBL-RCP-LCKD (WS-RCP-IX)
049800              ADD  1 TO WS-TBL-RCP-TCKD (WS-RCP-IX).
049900*
050000 DD040-DEDUCT-INGREDIENTS.
050100*
050200     IF       NOT RECIPE-WAS-FOUND
050300              GO TO DD040-EXIT.
050400     PERFORM  ZZ600-FIND-VERSION.
050500     IF       NOT VERSION-WAS-FOUND
050600              GO TO DD040-EXIT.
050700     PERFORM  ZZ610-COMPUTE-RATIO.
050800     SET      WS-ING-IX TO 1.
050900     SEARCH   WS-ING-ENTRY
051000              AT END CONTINUE
051100              WHEN WS-TBL-ING-VERS-ID (WS-ING-IX)
051200                      = WS-TBL-RV-ID (WS-RV-IX)
051300                   PERFORM ZZ630-SCAN-VERSION-INGREDIENTS.
051400 DD040-EXIT.
051500     EXIT.
051600*
051700 ZZ600-FIND-VERSION.
051800*
051900     MOVE     "N" TO WS-VERSION-FOUND.
052000     SET      WS-RV-IX TO 1.
052100     SEARCH   WS-VERSION-ENTRY VARYING WS-RV-IX
052200              AT END CONTINUE
052300              WHEN WS-TBL-RV-RECIPE-ID (WS-RV-IX)
052400                      = WS-TBL-RCP-ID (WS-RCP-IX)
052500               AND  WS-TBL-RV-NUMBER (WS-RV-IX)
052600                      = WS-TBL-RCP-VER (WS-RCP-IX)
052700                   MOVE "Y" TO WS-VERSION-FOUND.
052800*
052900 ZZ610-COMPUTE-RATIO.
053000*
053100*  R2 - SERVINGS RATIO. PLANNED SERVINGS OVERRIDE THE
053200*  VERSION'S NATURAL YIELD WHEN GIVEN; BOTH DEFAULT TO 1
053300*  RATHER THAN DIVIDE BY ZERO.
053400*
053500     MOVE WS-TBL-PM-SERV (WS-MEAL-IX) TO WS-RATIO-NUMER.
053600     IF       WS-RATIO-NUMER = ZERO
053700              IF WS-TBL-RV-SERV (WS-RV-IX) > ZERO
053800                 MOVE WS-TBL-RV-SERV (WS-RV-IX) TO WS-RATIO-NUMER
053900              ELSE
054000                 MOVE 1 TO WS-RATIO-NUMER.
054100     IF       WS-TBL-RV-SERV (WS-RV-IX) > ZERO
054200              MOVE WS-TBL-RV-SERV (WS-RV-IX) TO WS-RATIO-DENOM
054300     ELSE
054400              MOVE 1 TO WS-RATIO-DENOM.
054500     COMPUTE  WS-RATIO ROUNDED =
054600              WS-RATIO-NUMER / WS-RATIO-DENOM.
054700*
054800 ZZ630-SCAN-VERSION-INGREDIENTS.
054900*
055000*  INGREDIENTS ARE STORED CONTIGUOUS BY VERSION, SO WE RUN
055100*  FORWARD FROM THE FIRST MATCH UNTIL THE VERSION-ID CHANGES.
055200*
055300     PERFORM  ZZ640-DEDUCT-ONE-INGREDIENT
055400              VARYING WS-ING-IX FROM WS-ING-IX BY 1
055500              UNTIL WS-ING-IX > WS-ING-MAX
055600                 OR WS-TBL-ING-VERS-ID (WS-ING-IX)
055700                      NOT = WS-TBL-RV-ID (WS-RV-IX).
055800*
055900 ZZ640-DEDUCT-ONE-INGREDIENT.
056000*
056100     IF       WS-TBL-ING-OPTIONAL (WS-ING-IX) = "Y"
056200              GO TO ZZ640-EXIT.
056300     IF       WS-TBL-ING-QUANTITY (WS-ING-IX) = ZERO
056400              GO TO ZZ640-EXIT.
056500     COMPUTE  WS-DEDUCT-QTY ROUNDED =
056600              WS-TBL-ING-QUANTITY (WS-ING-IX) * WS-RATIO.
056700     PERFORM  ZZ650-FIND-INVENTORY.
056800     IF       INV-WAS-FOUND
056900              PERFORM ZZ660-APPLY-DEDUCTION.
057000 ZZ640-EXIT.
057100     EXIT.
057200*
057300 ZZ650-FIND-INVENTORY.
057400*
057450*  NAME MATCH MUST BE CASE INSENSITIVE - THE INGREDIENT
057460*  NAME ON THE MENU-PLAN SIDE WILL NOT ALWAYS BE KEYED
057470*  THE SAME WAY THE INVENTORY CLERK KEYED IT.
057480     MOVE     WS-TBL-ING-NAME (WS-ING-IX) TO WS-MATCH-WORK.
057490     PERFORM  ZZ700-UPPERCASE.
057500     MOVE     "N" TO WS-INV-FOUND.
057600     SET      WS-INV-IX TO 1.
057700     SEARCH   WS-INV-ENTRY VARYING WS-INV-IX
057800              AT END CONTINUE
057900              WHEN WS-TBL-INV-KEY (WS-INV-IX)
058000                      = WS-MATCH-WORK
058100                   MOVE "Y" TO WS-INV-FOUND.
058150*
058160 ZZ700-UPPERCASE.
058170*
058180     INSPECT  WS-MATCH-WORK CONVERTING WS-LOWER-ALPHA
058190                                     TO WS-UPPER-ALPHA.
058200*
058300 ZZ660-APPLY-DEDUCTION.
058400*
058500*  R3 - FLOOR AT ZERO. THE HISTORY RECORD ALWAYS CARRIES THE
058600*  FLOORED AFTER-VALUE, NEVER A NEGATIVE.
058700*
058800     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX) TO IH-QTY-BEFORE.
058900     COMPUTE  WS-NEW-QTY =
059000              WS-TBL-INV-QUANTITY (WS-INV-IX) - WS-DEDUCT-QTY.
059100     IF       WS-NEW-QTY < ZERO
059200              MOVE ZERO TO WS-NEW-QTY.
059300     MOVE     WS-NEW-QTY TO WS-TBL-INV-QUANTITY (WS-INV-IX).
059400     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
059500     MOVE     "AUTO-DEDUCTED" TO IH-CHANGE-TYPE.
059600     MOVE     WS-NEW-QTY      TO IH-QTY-AFTER.
059700     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX) TO WS-TITLE-TRIM.
059800     STRING   "USED FOR " DELIMITED BY SIZE
059900              WS-TITLE-TRIM   DELIMITED BY SIZE
060000              INTO WS-REASON-TEXT.
060100     MOVE     WS-REASON-TEXT  TO IH-REASON.
060200     MOVE     SPACES          TO IH-CHANGED-BY.
060300     WRITE    MP-INVENTORY-HISTORY-RECORD.
060400     IF       IH-STATUS NOT = "00"
060500              DISPLAY MP104 IH-STATUS
060600              STOP RUN.
060700     ADD      1 TO WS-DEDUCT-CNT.
