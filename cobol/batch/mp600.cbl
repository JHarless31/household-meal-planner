000100***************************************************************
000200*                                                              *
000300*                 INVENTORY MAINTENANCE - TRANSACTIONS        *
000400*        STEP 6 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP600.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     11/07/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          ONE PASS OVER THE INVENTORY-TRANSACTIONS
002600*                       FILE, APPLYING EACH RECORD AGAINST THE
002700*                       INVENTORY MASTER HELD IN WORKING STORAGE,
002800*                       THEN REWRITING THE WHOLE MASTER BACK OUT.
002900*                       FOUR TRANSACTION TYPES - CREATE, ADJUST,
003000*                       DEDUCT, PURCHASE - EACH WRITES ITS OWN
003100*                       INVENTORY-HISTORY RECORD, EXCEPT ADJUST
003200*                       WHICH ONLY WRITES ONE WHEN THE QUANTITY
003300*                       ACTUALLY CHANGED.
003400*
003500*    VERSION.          SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.   NONE.
003800*
003900*    FILES USED.
004000*                       INVENTORY.  INVENTORY-TRANSACTIONS.
004100*                       INVENTORY-HISTORY.
004200*
004300*    ERROR MESSAGES USED.
004400*                       MP601, MP602, MP603.
004500*
004600* CHANGES:
004700* 11/07/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004800* 02/09/87 RMO -    .01 PURCHASE-POSTING TRANSACTION ADDED SO THE
004900*                       SHOPPING RUN CAN POST BACK WHAT WAS
005000*                       ACTUALLY BOUGHT WITHOUT A SEPARATE RUN.
005100* 19/02/99 RMO -    .02 Y2K REVIEW - EXPIRATION DATE CARRIED AS A
005200*                       FULL 8-DIGIT CCYYMMDD FIELD THROUGHOUT,
005300*                       NOTHING TO CHANGE.
005400* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
005500* 16/12/25 VBC -    .03 FIRST CUT - CREATE/ADJUST/DEDUCT/PURCHASE
005600*                       TRANSACTION CHAIN AND FULL-FIELD MASTER
005700*                       REWRITE (PREVIOUSLY ONLY ID/NAME/QUANTITY
005800*                       SURVIVED REWRITE - SEE MP200, SAME DAY).
005810* 17/12/25 VBC -    .04 ZZ710-FIND-INVENTORY-BY-NAME COMPARED THE
005820*                       SHOPPING LIST ITEM NAME AGAINST THE
005830*                       INVENTORY NAME RAW - A CASE MISMATCH WAS
005840*                       TREATED AS NOT-ON-FILE, POSTING A
005850*                       DUPLICATE ITEM INSTEAD OF UPDATING THE
005860*                       EXISTING ONE. ADDED WS-CASE-CONVERT AND
005870*                       WS-TBL-INV-KEY SO THE MATCH IS ALWAYS
005880*                       UPPERCASE (SEE MP200/MP300/MP500, SAME
005890*                       IDIOM).
005892* 19/12/25 VBC -    .05 ZZ199-READ-INVENTORY/ZZ200-STORE-
005894*                       INVENTORY WERE TWO SEPARATE PERFORMS -
005896*                       THE STORE CALL WAS UNCONDITIONAL SO THE
005898*                       TWO ARE NOW ONE RANGE, PERFORM ZZ199
005899*                       THRU ZZ200-EXIT, AT-END DROPPING
005901*                       STRAIGHT PAST THE STORE.
005910* 09/08/26 VBC -    .06 IVX-CHANGED-BY CAME IN ON EVERY
005920*                       TRANSACTION BUT ZZ800-WRITE-HISTORY WAS
005930*                       HARDCODING SPACES INTO IH-CHANGED-BY
005940*                       INSTEAD OF USING IT - THE AUDIT TRAIL
005945*                       NEVER SHOWED WHO MADE A MANUAL CHANGE.
005950*
006000***************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*================================
006400*
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS DIGIT-CLASS IS "0" THRU "9"
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100 COPY "selinv.cob".
007200 COPY "selivtx.cob".
007300 COPY "selihst.cob".
007400*
007500 DATA DIVISION.
007600*================================
007700*
007800 FILE SECTION.
007900*
008000 COPY "fdinv.cob".
008100 COPY "fdivtx.cob".
008200 COPY "fdihst.cob".
008300*
008400 WORKING-STORAGE SECTION.
008500*-----------------------
008600*
008700 77  PROG-NAME               PIC X(14)  VALUE "MP600 (1.0.01)".
008800*
008900*  ONE STATUS BYTE-PAIR PER FILE, PER THE FILE STATUS
009000*  CLAUSE ON EACH SELECT - SEE THE SEL*.COB MEMBERS.
009100*
009200 01  WS-FILE-STATUS.
009300     03  INV-STATUS          PIC XX.
009400     03  IVX-STATUS          PIC XX.
009500     03  IH-STATUS           PIC XX.
009600     03  FILLER              PIC X(4)   VALUE SPACES.
009700*
009800 01  WS-SWITCHES.
009900     03  WS-EOF-LOAD         PIC X      VALUE "N".
010000         88  LOAD-EOF                 VALUE "Y".
010100     03  WS-EOF-TRANS        PIC X      VALUE "N".
010200         88  TRANS-EOF                 VALUE "Y".
010300     03  WS-INV-FOUND        PIC X      VALUE "N".
010400         88  INV-WAS-FOUND             VALUE "Y".
010500     03  FILLER              PIC X(4)   VALUE SPACES.
010600*
010700 01  WS-COUNTERS               COMP.
010800     03  WS-TBL-SUB          PIC 9(5).
010900     03  WS-TBL-ALT REDEFINES WS-TBL-SUB
011000                             PIC 9(5).
011100     03  WS-TRANS-RECS       PIC 9(5).
011110     03  WS-TRANS-ALT REDEFINES WS-TRANS-RECS
011120                             PIC 9(5).
011200     03  WS-CREATE-CNT       PIC 9(5).
011300     03  WS-ADJUST-CNT       PIC 9(5).
011400     03  WS-DEDUCT-CNT       PIC 9(5).
011500     03  WS-PURCHASE-CNT     PIC 9(5).
011600     03  WS-HIST-CNT         PIC 9(5).
011700     03  FILLER              PIC 9(3).
011800*
011900*  WORKING TABLE - THE WHOLE INVENTORY MASTER, HELD HERE FOR THE
012000*  LIFE OF THE RUN AND RE-WRITTEN IN FULL AT THE END. EVERY FIELD
012100*  ON THE MASTER RECORD IS CARRIED, NOT JUST THE QUANTITY - A
012200*  TRANSACTION MAY TOUCH ANY OF THEM.
012300*
012400 01  WS-INVENTORY-TABLE.
012500     03  WS-INV-MAX            PIC 9(5) COMP VALUE ZERO.
012600     03  WS-INV-ENTRY OCCURS 300 TIMES
012700                              INDEXED BY WS-INV-IX.
012800         05  WS-TBL-INV-ID           PIC X(8).
012900         05  WS-TBL-INV-NAME         PIC X(25).
012950         05  WS-TBL-INV-KEY          PIC X(25).
013000         05  WS-TBL-INV-QUANTITY     PIC S9(7)V9(3).
013100         05  WS-TBL-INV-UNIT         PIC X(10).
013200         05  WS-TBL-INV-CATEGORY     PIC X(12).
013300         05  WS-TBL-INV-LOCATION     PIC X(8).
013400         05  WS-TBL-INV-EXPIRE       PIC 9(8).
013500         05  WS-TBL-INV-MINSTOCK     PIC S9(7)V9(3).
013600         05  FILLER                  PIC X(4).
013700     03  FILLER               PIC X(4)   VALUE SPACES.
013800*
013900 01  WS-WORK-AREA.
014000     03  WS-OLD-QTY            PIC S9(7)V9(3).
014100     03  WS-NEW-QTY            PIC S9(7)V9(3).
014200     03  FILLER                PIC X(4)   VALUE SPACES.
014300 01  WS-QTY-ALT REDEFINES WS-WORK-AREA.
014400     03  WS-OLD-QTY-EDIT       PIC -(7)9.999.
014500     03  WS-NEW-QTY-EDIT       PIC -(7)9.999.
014600     03  FILLER                PIC X(4).
014700*
014710* 17/12/25 VBC -    .04 ADDED WS-CASE-CONVERT/WS-MATCH-WORK -
014715*                SEE ZZ705-UPPERCASE AND ZZ710, BELOW.
014720 01  WS-CASE-CONVERT.
014725     03  WS-LOWER-ALPHA        PIC X(26)
014726         VALUE "abcdefghijklmnopqrstuvwxyz".
014730     03  WS-UPPER-ALPHA        PIC X(26)
014731         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014735     03  FILLER                PIC X(4)   VALUE SPACES.
014740 01  WS-MATCH-WORK             PIC X(25).
014745 01  WS-MATCH-ALT REDEFINES WS-MATCH-WORK PIC X(25).
014750*
014800 01  Error-Messages.
014900     03  MP601   PIC X(30)  VALUE "MP601 WORK TABLE FULL-ABORT".
015000     03  MP602   PIC X(30)  VALUE "MP602 HIST WRITE ERROR ST=".
015100     03  MP603   PIC X(30)  VALUE "MP603 MASTER WRITE ERROR ST=".
015200     03  FILLER  PIC X(6).
015300*
015400 PROCEDURE DIVISION.
015500*================================
015600*
015700 AA000-MAIN.
015800*
015900     PERFORM  AA010-OPEN-FILES.
016000     PERFORM  AA100-LOAD-INVENTORY.
016100*
016200     PERFORM  BB010-READ-TRANSACTION.
016300     PERFORM  CC010-PROCESS-TRANSACTION
016400              UNTIL TRANS-EOF.
016500*
016600     PERFORM  AA900-REWRITE-INVENTORY.
016700     DISPLAY  "MP600 TRANSACTIONS READ   = " WS-TRANS-RECS.
016800     DISPLAY  "MP600 ITEMS CREATED       = " WS-CREATE-CNT.
016900     DISPLAY  "MP600 ITEMS ADJUSTED      = " WS-ADJUST-CNT.
017000     DISPLAY  "MP600 ITEMS DEDUCTED      = " WS-DEDUCT-CNT.
017100     DISPLAY  "MP600 ITEMS PURCHASED     = " WS-PURCHASE-CNT.
017200     DISPLAY  "MP600 HISTORY RECS WRITTEN= " WS-HIST-CNT.
017300     STOP     RUN.
017400*
017500 AA010-OPEN-FILES.
017600*
017700     OPEN     INPUT  INVENTORY-FILE
017800              INPUT  INV-TRANS-FILE.
017900     OPEN     OUTPUT INVENTORY-HIST-FILE.
018000*
018100 AA100-LOAD-INVENTORY.
018200*
018300     MOVE     "N" TO WS-EOF-LOAD.
018350*  READ AND STORE ARE ONE PERFORM RANGE - ON END OF FILE THE
018360*  GO TO DROPS STRAIGHT TO ZZ200-EXIT, SKIPPING THE STORE.
018400     PERFORM  ZZ199-READ-INVENTORY THRU ZZ200-EXIT UNTIL LOAD-EOF.
018500*
018600 ZZ199-READ-INVENTORY.
018700*
018800     READ     INVENTORY-FILE
018900              AT END MOVE "Y" TO WS-EOF-LOAD
019000              GO TO ZZ200-EXIT.
019400*
019500 ZZ200-STORE-INVENTORY.
019600*
019700     IF       WS-INV-MAX >= 300
019800              DISPLAY MP601
019900              STOP RUN.
020000     ADD      1 TO WS-INV-MAX.
020100     SET      WS-INV-IX TO WS-INV-MAX.
020200     MOVE     INV-ID              TO WS-TBL-INV-ID (WS-INV-IX).
020300     MOVE     INV-NAME            TO WS-TBL-INV-NAME (WS-INV-IX).
020400     MOVE     INV-QUANTITY
020500                           TO WS-TBL-INV-QUANTITY (WS-INV-IX).
020600     MOVE     INV-UNIT            TO WS-TBL-INV-UNIT (WS-INV-IX).
020700     MOVE     INV-CATEGORY
020800                           TO WS-TBL-INV-CATEGORY (WS-INV-IX).
020900     MOVE     INV-LOCATION
021000                           TO WS-TBL-INV-LOCATION (WS-INV-IX).
021100     MOVE     INV-EXPIRATION-DATE
021200                           TO WS-TBL-INV-EXPIRE (WS-INV-IX).
021300     MOVE     INV-MINIMUM-STOCK
021400                           TO WS-TBL-INV-MINSTOCK (WS-INV-IX).
021450     MOVE     INV-NAME       TO WS-MATCH-WORK.
021460     PERFORM  ZZ705-UPPERCASE.
021470     MOVE     WS-MATCH-WORK  TO WS-TBL-INV-KEY (WS-INV-IX).
021480 ZZ200-EXIT.
021490     EXIT.
021500*
021600 AA900-REWRITE-INVENTORY.
021700*
021800     CLOSE    INVENTORY-FILE INV-TRANS-FILE INVENTORY-HIST-FILE.
021900     OPEN     OUTPUT INVENTORY-FILE.
022000     PERFORM  ZZ900-WRITE-ONE-ITEM
022100              VARYING WS-TBL-SUB FROM 1 BY 1
022200              UNTIL WS-TBL-SUB > WS-INV-MAX.
022300     CLOSE    INVENTORY-FILE.
022400*
022500 ZZ900-WRITE-ONE-ITEM.
022600*
022700     SET      WS-INV-IX TO WS-TBL-SUB.
022800     MOVE     WS-TBL-INV-ID (WS-INV-IX)        TO INV-ID.
022900     MOVE     WS-TBL-INV-NAME (WS-INV-IX)      TO INV-NAME.
023000     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX)  TO INV-QUANTITY.
023100     MOVE     WS-TBL-INV-UNIT (WS-INV-IX)      TO INV-UNIT.
023200     MOVE     WS-TBL-INV-CATEGORY (WS-INV-IX)  TO INV-CATEGORY.
023300     MOVE     WS-TBL-INV-LOCATION (WS-INV-IX)  TO INV-LOCATION.
023400     MOVE     WS-TBL-INV-EXPIRE (WS-INV-IX)
023500                          TO INV-EXPIRATION-DATE.
023600     MOVE     WS-TBL-INV-MINSTOCK (WS-INV-IX)
023700                          TO INV-MINIMUM-STOCK.
023800     WRITE    MP-INVENTORY-RECORD.
023900     IF       INV-STATUS NOT = "00"
024000              DISPLAY MP603 INV-STATUS
024100              STOP RUN.
024200*
024300 BB010-READ-TRANSACTION.
024400*
024500     READ     INV-TRANS-FILE
024600              AT END MOVE "Y" TO WS-EOF-TRANS
024700              GO TO BB010-EXIT.
024800     ADD      1 TO WS-TRANS-RECS.
024900 BB010-EXIT.
025000     EXIT.
025100*
025200 CC010-PROCESS-TRANSACTION.
025300*
025400     EVALUATE TRUE
025500         WHEN IVX-IS-CREATE
025600              PERFORM DD010-DO-CREATE
025700         WHEN IVX-IS-ADJUST
025800              PERFORM EE010-DO-ADJUST
025900         WHEN IVX-IS-DEDUCT
026000              PERFORM FF010-DO-DEDUCT
026100         WHEN IVX-IS-PURCHASE
026200              PERFORM GG010-DO-PURCHASE
026300         WHEN OTHER
026400              CONTINUE
026500     END-EVALUATE.
026600     PERFORM  BB010-READ-TRANSACTION.
026700*
026800 DD010-DO-CREATE.
026900*
027000*  SECTION 6 - CREATE ITEM. HISTORY IS ALWAYS PURCHASED, BEFORE
027100*  IS ALWAYS ZERO, REASON IS ALWAYS "INITIAL INVENTORY".
027200*
027300     IF       WS-INV-MAX >= 300
027400              DISPLAY MP601
027500              STOP RUN.
027600     ADD      1 TO WS-INV-MAX.
027700     SET      WS-INV-IX TO WS-INV-MAX.
027800     MOVE     IVX-INVENTORY-ID    TO WS-TBL-INV-ID (WS-INV-IX).
027900     MOVE     IVX-ITEM-NAME       TO WS-TBL-INV-NAME (WS-INV-IX).
028000     MOVE     IVX-QUANTITY
028100                           TO WS-TBL-INV-QUANTITY (WS-INV-IX).
028200     MOVE     IVX-UNIT            TO WS-TBL-INV-UNIT (WS-INV-IX).
028300     MOVE     IVX-CATEGORY
028400                           TO WS-TBL-INV-CATEGORY (WS-INV-IX).
028500     MOVE     IVX-LOCATION
028600                           TO WS-TBL-INV-LOCATION (WS-INV-IX).
028700     MOVE     IVX-EXPIRATION-DATE
028800                           TO WS-TBL-INV-EXPIRE (WS-INV-IX).
028900     MOVE     IVX-MINIMUM-STOCK
029000                           TO WS-TBL-INV-MINSTOCK (WS-INV-IX).
029100     MOVE     ZERO                TO WS-OLD-QTY.
029200     MOVE     IVX-QUANTITY        TO WS-NEW-QTY.
029300     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
029400     MOVE     "PURCHASED    "     TO IH-CHANGE-TYPE.
029500     MOVE     "INITIAL INVENTORY"           TO IH-REASON.
029600     PERFORM  ZZ800-WRITE-HISTORY.
029700     ADD      1 TO WS-CREATE-CNT.
029800*
029900 EE010-DO-ADJUST.
030000*
030100*  MANUAL ADJUSTMENT - HISTORY ONLY WRITTEN WHEN THE QUANTITY
030200*  ACTUALLY CHANGES, PER R4/SECTION 6.
030300*
030400     PERFORM  ZZ700-FIND-INVENTORY-BY-ID.
030500     IF       NOT INV-WAS-FOUND
030600              GO TO EE010-EXIT.
030700     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX) TO WS-OLD-QTY.
030800     MOVE     IVX-QUANTITY                    TO WS-NEW-QTY.
030900     IF       WS-NEW-QTY = WS-OLD-QTY
031000              GO TO EE010-EXIT.
031100     MOVE     WS-NEW-QTY TO WS-TBL-INV-QUANTITY (WS-INV-IX).
031200     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
031300     MOVE     "ADJUSTED     "     TO IH-CHANGE-TYPE.
031400     MOVE     "MANUAL ADJUSTMENT"           TO IH-REASON.
031500     PERFORM  ZZ800-WRITE-HISTORY.
031600     ADD      1 TO WS-ADJUST-CNT.
031700 EE010-EXIT.
031800     EXIT.
031900*
032000 FF010-DO-DEDUCT.
032100*
032200*  R3 - FLOOR AT ZERO. THE HISTORY RECORD ALWAYS CARRIES THE
032300*  FLOORED AFTER-VALUE, NEVER A NEGATIVE.
032400*
032500     PERFORM  ZZ700-FIND-INVENTORY-BY-ID.
032600     IF       NOT INV-WAS-FOUND
032700              GO TO FF010-EXIT.
032800     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX) TO WS-OLD-QTY.
032900     COMPUTE  WS-NEW-QTY =
033000              WS-TBL-INV-QUANTITY (WS-INV-IX) - IVX-QUANTITY.
033100     IF       WS-NEW-QTY < ZERO
033200              MOVE ZERO TO WS-NEW-QTY.
033300     MOVE     WS-NEW-QTY TO WS-TBL-INV-QUANTITY (WS-INV-IX).
033400     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
033500     MOVE     "AUTO-DEDUCTED"     TO IH-CHANGE-TYPE.
033600     MOVE     "MANUAL DEDUCTION"            TO IH-REASON.
033700     PERFORM  ZZ800-WRITE-HISTORY.
033800     ADD      1 TO WS-DEDUCT-CNT.
033900 FF010-EXIT.
034000     EXIT.
034100*
034200 GG010-DO-PURCHASE.
034300*
034400*  PURCHASE POSTING FROM THE SHOPPING LIST. MATCH IS BY NAME, NOT
034500*  ID, SINCE THE SHOPPING LIST NEVER CARRIES AN INVENTORY ID. IF
034600*  THE NAME ISN'T ON FILE A NEW ITEM IS CREATED INSTEAD.
034700*
034800     PERFORM  ZZ710-FIND-INVENTORY-BY-NAME.
034900     IF       INV-WAS-FOUND
035000              PERFORM GG020-ADD-TO-EXISTING
035100     ELSE
035200              PERFORM GG030-CREATE-FROM-PURCHASE.
035300     ADD      1 TO WS-PURCHASE-CNT.
035400*
035500 GG020-ADD-TO-EXISTING.
035600*
035700     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX) TO WS-OLD-QTY.
035800     COMPUTE  WS-NEW-QTY =
035900              WS-TBL-INV-QUANTITY (WS-INV-IX) + IVX-QUANTITY.
036000     MOVE     WS-NEW-QTY TO WS-TBL-INV-QUANTITY (WS-INV-IX).
036100     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
036200     MOVE     "PURCHASED    "     TO IH-CHANGE-TYPE.
036300     MOVE     "SHOPPING LIST PURCHASE"      TO IH-REASON.
036400     PERFORM  ZZ800-WRITE-HISTORY.
036500*
036600 GG030-CREATE-FROM-PURCHASE.
036700*
036800     IF       WS-INV-MAX >= 300
036900              DISPLAY MP601
037000              STOP RUN.
037100     ADD      1 TO WS-INV-MAX.
037200     SET      WS-INV-IX TO WS-INV-MAX.
037300     MOVE     IVX-INVENTORY-ID    TO WS-TBL-INV-ID (WS-INV-IX).
037400     MOVE     IVX-ITEM-NAME       TO WS-TBL-INV-NAME (WS-INV-IX).
037500     MOVE     IVX-QUANTITY
037600                           TO WS-TBL-INV-QUANTITY (WS-INV-IX).
037700     MOVE     IVX-UNIT            TO WS-TBL-INV-UNIT (WS-INV-IX).
037800     MOVE     IVX-CATEGORY
037900                           TO WS-TBL-INV-CATEGORY (WS-INV-IX).
038000     MOVE     IVX-LOCATION
038100                           TO WS-TBL-INV-LOCATION (WS-INV-IX).
038200     MOVE     IVX-EXPIRATION-DATE
038300                           TO WS-TBL-INV-EXPIRE (WS-INV-IX).
038400     MOVE     IVX-MINIMUM-STOCK
038500                           TO WS-TBL-INV-MINSTOCK (WS-INV-IX).
038550     MOVE     IVX-ITEM-NAME       TO WS-MATCH-WORK.
038560     PERFORM  ZZ705-UPPERCASE.
038570     MOVE     WS-MATCH-WORK       TO WS-TBL-INV-KEY (WS-INV-IX).
038600     MOVE     ZERO                TO WS-OLD-QTY.
038700     MOVE     IVX-QUANTITY        TO WS-NEW-QTY.
038800     MOVE     WS-TBL-INV-ID (WS-INV-IX) TO IH-INVENTORY-ID.
038900     MOVE     "PURCHASED    "     TO IH-CHANGE-TYPE.
039000     MOVE     "SHOPPING LIST PURCHASE"      TO IH-REASON.
039100     PERFORM  ZZ800-WRITE-HISTORY.
039200*
039300 ZZ700-FIND-INVENTORY-BY-ID.
039400*
039500     MOVE     "N" TO WS-INV-FOUND.
039600     SET      WS-INV-IX TO 1.
039700     SEARCH   WS-INV-ENTRY VARYING WS-INV-IX
039800              AT END CONTINUE
039900              WHEN WS-TBL-INV-ID (WS-INV-IX) = IVX-INVENTORY-ID
040000                   MOVE "Y" TO WS-INV-FOUND.
040100*
040150 ZZ705-UPPERCASE.
040160*
040170     INSPECT  WS-MATCH-WORK CONVERTING WS-LOWER-ALPHA
040180                                     TO WS-UPPER-ALPHA.
040190*
040200 ZZ710-FIND-INVENTORY-BY-NAME.
040300*
040350*  NAME MATCH MUST BE CASE INSENSITIVE - THE SHOPPING LIST
040360*  ITEM NAME WILL NOT ALWAYS BE KEYED THE SAME WAY THE
040370*  INVENTORY CLERK KEYED IT ON THE MASTER.
040400     MOVE     IVX-ITEM-NAME TO WS-MATCH-WORK.
040410     PERFORM  ZZ705-UPPERCASE.
040500     MOVE     "N" TO WS-INV-FOUND.
040510     SET      WS-INV-IX TO 1.
040600     SEARCH   WS-INV-ENTRY VARYING WS-INV-IX
040700              AT END CONTINUE
040800              WHEN WS-TBL-INV-KEY (WS-INV-IX) = WS-MATCH-WORK
040900                   MOVE "Y" TO WS-INV-FOUND.
041000*
041100 ZZ800-WRITE-HISTORY.
041200*
041300     MOVE     WS-OLD-QTY TO IH-QTY-BEFORE.
041400     MOVE     WS-NEW-QTY TO IH-QTY-AFTER.
041500     MOVE     IVX-CHANGED-BY TO IH-CHANGED-BY.
041600     WRITE    MP-INVENTORY-HISTORY-RECORD.
041700     IF       IH-STATUS NOT = "00"
041800              DISPLAY MP602 IH-STATUS
041900              STOP RUN.
042000     ADD      1 TO WS-HIST-CNT.
042100*
