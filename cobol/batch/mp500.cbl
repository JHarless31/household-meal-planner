000100***************************************************************
000200*                                                              *
000300*                 RECIPE SUGGESTION ENGINE                    *
000400*        STEP 5 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP500.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     02/06/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          SEVEN SCORING STRATEGIES OVER THE RECIPE
002600*                       MASTER - ROTATION, FAVOURITES, NEVER
002700*                       TRIED, AVAILABLE-INVENTORY, SEASONAL,
002800*                       QUICK-MEALS AND THE COMBINED SCORE - EACH
002900*                       BUILT AS A CANDIDATE LIST, BUBBLE-SORTED
003000*                       AND CUT TO THE TOP 10. WRITES BOTH THE
003100*                       SUGGESTIONS DATA FILE AND THE PRINTED
003200*                       SUGGESTIONS-REPORT (REPORT WRITER, ONE
003300*                       CONTROL BREAK PER STRATEGY).
003400*
003500*    VERSION.          SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.   MP900 (DATE TO JULIAN SERIAL).
003800*
003900*    FILES USED.
004000*                       RECIPES.  VERSIONS.  INGREDIENTS.  TAGS.
004100*                       RATING-SUMMARY.  INVENTORY.  SETTINGS.
004200*                       SUGGESTIONS.  SUGREPT (PRINT).
004300*
004400*    ERROR MESSAGES USED.
004500*                       MP501, MP502.
004600*
004700* CHANGES:
004800* 02/06/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004810* 21/10/88 RMO -    .01 ROTATION STRATEGY WAS ORIGINALLY THE ONLY
004815*                       ONE ON FILE - THE REST WERE ADDED OVER
004820*                       SEVERAL YEARS, SEE BELOW.
004830* 19/02/99 RMO -    .02 Y2K REVIEW - ALL DATE FIELDS ARE FULL
004835*                       CCYYMMDD, NOTHING TO CHANGE. JULIAN
004840*                       SERIAL STILL COMES FROM MP900.
004900* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
004910* 15/12/25 VBC -    .03 FIRST CUT OF THE REWRITE - ROTATION
004915*                       STRATEGY RESTATED AGAINST THE NEW
004920*                       CANDIDATE-TABLE/BUBBLE-SORT MACHINERY
004925*                       SHARED BY ALL SEVEN STRATEGIES BELOW.
004930* 15/12/25 VBC -    .04 FAVOURITES STRATEGY - RATING AVERAGE AND
004935*                       MINIMUM RATER COUNT AGAINST RATING-
004940*                       SUMMARY, THRESHOLDS FROM SETTINGS.
004945* 15/12/25 VBC -    .05 NEVER-TRIED STRATEGY - RECIPES WITH NO
004950*                       RATING-SUMMARY RECORD AT ALL.
004955* 15/12/25 VBC -    .06 AVAILABLE-INVENTORY STRATEGY - EVERY
004960*                       NON-OPTIONAL INGREDIENT MUST BE ON THE
004965*                       INVENTORY MASTER WITH ENOUGH QUANTITY.
004970*                       ADDED WS-CASE-CONVERT/ZZ700-UPPERCASE SO
004975*                       THE INGREDIENT/INVENTORY NAME MATCH IS
004980*                       NOT CASE SENSITIVE (SAME IDIOM AS MP300).
004985* 15/12/25 VBC -    .07 SEASONAL STRATEGY - TAG-NAME SUBSTRING-
004990*                       MATCHED AGAINST THE CURRENT SEASON.
004995* 15/12/25 VBC -    .08 QUICK-MEALS STRATEGY - PREP TIME PLUS
005000*                       COOK TIME UNDER THE THRESHOLD.
005005* 15/12/25 VBC -    .09 COMBINED STRATEGY - NEVER-TRIED RANKS
005010*                       ABOVE FAVOURITE, WHICH RANKS ABOVE NOT-
005015*                       COOKED-RECENTLY, PER THE REASON-PRIORITY
005020*                       TABLE.
005025* 15/12/25 VBC -    .10 FIRST CUT COMPLETE - SUGGESTIONS FILE AND
005030*                       SUGREPT REPORT WRITER OUTPUT WIRED IN FOR
005035*                       ALL SEVEN STRATEGIES, TOP 10 EACH.
005040* 19/12/25 VBC -    .11 OPEN/LOAD-SETTINGS/APPLY-DEFAULTS/
005050*                       CONVERT-RUN-DATE/DETERMINE-SEASON WERE
005060*                       FIVE SEPARATE PERFORMS FOR ONE STRAIGHT
005070*                       LINE OF START-OF-RUN STEPS - NOW ONE
005080*                       PERFORM AA010 THRU AA050.
005081* 09/08/26 VBC -    .12 COMBINED STRATEGY (HH010) WAS COMPARING
005082*                       LAST-COOKED, A RAW CCYYMMDD DATE, STRAIGHT
005083*                       AGAINST WS-ROTATION-CUTOFF, WHICH IS A
005084*                       JULIAN SERIAL - THE "NOT COOKED RECENTLY"
005085*                       HALF OF R5.7 NEVER FIRED FOR ANY RECIPE
005086*                       THAT HAD ACTUALLY BEEN COOKED. NOW CALLS
005087*                       MP900 FIRST, SAME AS BB010.
005100*
005200*
005300***************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*================================
005700*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CLASS DIGIT-CLASS IS "0" THRU "9"
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 COPY "selrecp.cob".
006500 COPY "selver.cob".
006600 COPY "seling.cob".
006700 COPY "seltag.cob".
006800 COPY "selrsum.cob".
006900 COPY "selinv.cob".
007000 COPY "selparm.cob".
007100 COPY "selsugg.cob".
007200 COPY "selsugr.cob".
007300*
007400 DATA DIVISION.
007500*================================
007600*
007700 FILE SECTION.
007800*
007900 COPY "fdrecp.cob".
008000 COPY "fdver.cob".
008100 COPY "fding.cob".
008200 COPY "fdtag.cob".
008300 COPY "fdrsum.cob".
008400 COPY "fdinv.cob".
008500 COPY "fdparm.cob".
008600 COPY "fdsugg.cob".
008700*
008800 FD  PRINT-FILE
008900     REPORT IS SUGGESTIONS-REPORT.
009000*
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300*
009400 77  PROG-NAME               PIC X(14)  VALUE "MP500 (1.0.01)".
009500*
009600 01  WS-FILE-STATUS.
009700     03  RCP-STATUS          PIC XX.
009800     03  VER-STATUS          PIC XX.
009900     03  ING-STATUS          PIC XX.
010000     03  TAG-STATUS          PIC XX.
010100     03  RSM-STATUS          PIC XX.
010200     03  INV-STATUS          PIC XX.
010300     03  SET-STATUS          PIC XX.
010400     03  SG-STATUS           PIC XX.
010500     03  PRT-STATUS          PIC XX.
010600     03  FILLER              PIC X(3)   VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     03  WS-EOF-LOAD         PIC X      VALUE "N".
011000         88  LOAD-EOF                 VALUE "Y".
011100     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
011200         88  SETTINGS-ON-FILE          VALUE "Y".
011300     03  WS-SWAP-MADE        PIC X      VALUE "N".
011400         88  A-SWAP-WAS-MADE           VALUE "Y".
011500     03  WS-INV-FOUND        PIC X      VALUE "N".
011600         88  INV-WAS-FOUND             VALUE "Y".
011700     03  WS-VERSION-FOUND    PIC X      VALUE "N".
011800         88  VERSION-WAS-FOUND         VALUE "Y".
011900     03  FILLER              PIC X(4)   VALUE SPACES.
012000*
012100 01  WS-COUNTERS               COMP.
012200     03  WS-RCP-SUB          PIC 9(5).
012300     03  WS-RCP-ALT REDEFINES WS-RCP-SUB
012400                             PIC 9(5).
012500     03  WS-CAND-SUB         PIC 9(5).
012600     03  WS-ING-SUB          PIC 9(5).
012700     03  WS-ING-ALT REDEFINES WS-ING-SUB
012800                             PIC 9(5).
012900     03  WS-SORT-SUB         PIC 9(5).
013000     03  WS-SORT-LIMIT       PIC 9(5).
013100     03  WS-THIS-STRATEGY-CNT PIC 9(5).
013200     03  WS-MATCHED-CNT      PIC 9(5).
013300     03  WS-TOTAL-ING-CNT    PIC 9(5).
013400     03  WS-TAG-HIT          PIC 9(5).
013500     03  FILLER              PIC 9(3).
013600*
013700 01  WS-STRATEGY-COUNTS       COMP.
013800     03  WS-CNT-ROTATION     PIC 9(3).
013900     03  WS-CNT-FAVORITES    PIC 9(3).
014000     03  WS-CNT-NEVER-TRIED  PIC 9(3).
014100     03  WS-CNT-AVAILABLE    PIC 9(3).
014200     03  WS-CNT-SEASONAL     PIC 9(3).
014300     03  WS-CNT-QUICK        PIC 9(3).
014400     03  WS-CNT-COMBINED     PIC 9(3).
014500     03  WS-CNT-GRAND        PIC 9(4).
014600     03  FILLER              PIC 9(3).
014700*
014800*  WORKING TABLES - ALL MASTERS ARE LINE SEQUENTIAL, SO EACH IS
014900*  LOADED WHOLE HERE AND SEARCHED FOR THE LIFE OF THE RUN.
015000*
015100 01  WS-RECIPE-TABLE.
015200     03  WS-RCP-MAX            PIC 9(5) COMP VALUE ZERO.
015300     03  WS-RCP-ENTRY OCCURS 200 TIMES
015400                              INDEXED BY WS-RCP-IX.
015500         05  WS-TBL-RCP-ID           PIC X(8).
015600         05  WS-TBL-RCP-TITLE        PIC X(30).
015700         05  WS-TBL-RCP-VER          PIC 9(3).
015800         05  WS-TBL-RCP-LAST-COOKED  PIC 9(8).
015900         05  WS-TBL-RCP-TIMES-COOKED PIC 9(5).
016000         05  WS-TBL-RCP-SEQ          PIC 9(5).
016100         05  FILLER                  PIC X(4).
016200     03  FILLER               PIC X(4)   VALUE SPACES.
016300*
016400 01  WS-VERSION-TABLE.
016500     03  WS-RV-MAX             PIC 9(5) COMP VALUE ZERO.
016600     03  WS-RV-ENTRY OCCURS 300 TIMES
016700                              INDEXED BY WS-RV-IX.
016800         05  WS-TBL-RV-ID            PIC X(8).
016900         05  WS-TBL-RV-RECIPE-ID     PIC X(8).
017000         05  WS-TBL-RV-NUMBER        PIC 9(3).
017100         05  WS-TBL-RV-PREP-MIN      PIC 9(4).
017200         05  WS-TBL-RV-COOK-MIN      PIC 9(4).
017300         05  FILLER                  PIC X(4).
017400     03  FILLER               PIC X(4)   VALUE SPACES.
017500*
017600 01  WS-INGREDIENT-TABLE.
017700     03  WS-ING-MAX            PIC 9(5) COMP VALUE ZERO.
017800     03  WS-ING-ENTRY OCCURS 2000 TIMES
017900                              INDEXED BY WS-ING-IX.
018000         05  WS-TBL-ING-VERS-ID      PIC X(8).
018100         05  WS-TBL-ING-NAME         PIC X(25).
018200         05  WS-TBL-ING-KEY          PIC X(25).
018300         05  WS-TBL-ING-OPTIONAL     PIC X.
018400         05  FILLER                  PIC X(4).
018500     03  FILLER               PIC X(4)   VALUE SPACES.
018600*
018700 01  WS-TAG-TABLE.
018800     03  WS-TAG-MAX            PIC 9(5) COMP VALUE ZERO.
018900     03  WS-TAG-ENTRY OCCURS 600 TIMES
019000                              INDEXED BY WS-TAG-IX.
019100         05  WS-TBL-TAG-RCP-ID       PIC X(8).
019200         05  WS-TBL-TAG-NAME         PIC X(15).
019300         05  FILLER                  PIC X(4).
019400     03  FILLER               PIC X(4)   VALUE SPACES.
019500*
019600 01  WS-RSUM-TABLE.
019700     03  WS-RSM-MAX             PIC 9(5) COMP VALUE ZERO.
019800     03  WS-RSM-ENTRY OCCURS 200 TIMES
019900                              INDEXED BY WS-RSM-IX.
020000         05  WS-TBL-RSM-RCP-ID       PIC X(8).
020100         05  WS-TBL-RSM-UP           PIC 9(5).
020200         05  WS-TBL-RSM-TOTAL        PIC 9(5).
020300         05  WS-TBL-RSM-FAVORITE     PIC X.
020400         05  FILLER                  PIC X(4).
020500     03  FILLER               PIC X(4)   VALUE SPACES.
020600*
020700 01  WS-INVENTORY-TABLE.
020800     03  WS-INV-MAX             PIC 9(5) COMP VALUE ZERO.
020900     03  WS-INV-ENTRY OCCURS 300 TIMES
021000                              INDEXED BY WS-INV-IX.
021100         05  WS-TBL-INV-KEY          PIC X(25).
021200         05  WS-TBL-INV-QUANTITY     PIC S9(7)V9(3).
021300         05  FILLER                  PIC X(4).
021400     03  FILLER               PIC X(4)   VALUE SPACES.
021500*
021600*  CANDIDATE LIST - REBUILT FOR EACH STRATEGY IN TURN, BUBBLE
021700*  SORTED ASCENDING ON WS-CAND-SORT-KEY, EMITTED TOP 10.  EVERY
021800*  STRATEGY ENCODES ITS OWN ORDERING RULE INTO THIS ONE KEY SO
021900*  ONE SORT/EMIT PAIR OF PARAGRAPHS SERVES ALL SEVEN.
022000*
022100 01  WS-CAND-TABLE.
022200     03  WS-CAND-MAX            PIC 9(5) COMP VALUE ZERO.
022300     03  WS-CAND-ENTRY OCCURS 200 TIMES
022400                              INDEXED BY WS-CAND-IX.
022500         05  WS-CAND-RECIPE-ID       PIC X(8).
022600         05  WS-CAND-TITLE           PIC X(30).
022700         05  WS-CAND-SORT-KEY        PIC X(40).
022800         05  WS-SORT-KEY-PARTS REDEFINES WS-CAND-SORT-KEY.
022900             07  WS-SK-FLAG               PIC 9.
023000             07  WS-SK-NUM1               PIC 9(8).
023100             07  WS-SK-NUM2               PIC 9(5).
023200             07  WS-SK-TEXT               PIC X(26).
023300         05  WS-CAND-SCORE           PIC S9(5)V9(1).
023400         05  WS-CAND-REASON          PIC X(40).
023500         05  FILLER                  PIC X(4).
023600     03  FILLER               PIC X(4)   VALUE SPACES.
023700*
023800 01  WS-CAND-SAVE.
023900     03  WS-SAVE-RECIPE-ID        PIC X(8).
024000     03  WS-SAVE-TITLE            PIC X(30).
024100     03  WS-SAVE-SORT-KEY         PIC X(40).
024200     03  WS-SAVE-SCORE            PIC S9(5)V9(1).
024300     03  WS-SAVE-REASON           PIC X(40).
024400     03  FILLER                   PIC X(4)   VALUE SPACES.
024500*
024600 01  WS-CASE-CONVERT.
024700     03  WS-LOWER-ALPHA    PIC X(26)
024800              VALUE "abcdefghijklmnopqrstuvwxyz".
024900     03  WS-UPPER-ALPHA    PIC X(26)
025000              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025100*
025200 01  WS-MATCH-WORK             PIC X(25).
025300 01  WS-MATCH-ALT REDEFINES WS-MATCH-WORK
025400                             PIC X(25).
025500*
025600 01  WS-DATE-WORK.
025700     03  WS-RUN-DATE-WORK      PIC 9(8).
025800     03  WS-RUN-SERIAL         PIC S9(8) COMP.
025900     03  WS-TARGET-SERIAL      PIC S9(8) COMP.
026000     03  WS-DAYS-SINCE         PIC S9(5) COMP.
026100     03  FILLER                PIC X(4)   VALUE SPACES.
026200 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.
026300     03  WS-RUN-CCYY           PIC 9(4).
026400     03  WS-RUN-MM             PIC 9(2).
026500     03  WS-RUN-DD             PIC 9(2).
026600*
026700 01  WS-SEASON-WORK.
026800     03  WS-SEASON-WORD        PIC X(6).
026900     03  WS-SEASON-LEN         PIC 9      COMP.
027000     03  WS-SEASON-DISPLAY     PIC X(6).
027100     03  FILLER                PIC X(4)   VALUE SPACES.
027200*
027300 01  WS-COMPUTE-WORK.
027400     03  WS-MATCH-PCT          PIC S9(3)V9(1).
027500     03  WS-AVG-VOTE           PIC S9(1)V9(3).
027600     03  WS-TOTAL-MINUTES      PIC 9(5).
027700     03  WS-ROTATION-CUTOFF    PIC 9(8).
027800     03  WS-COMBINED-SCORE     PIC S9(3).
027900     03  FILLER                PIC X(4)   VALUE SPACES.
028000*
028100 01  WS-REASON-WORK.
028200     03  WS-DAYS-EDIT          PIC 9(5).
028300     03  WS-MINUTES-EDIT       PIC 9(3).
028400     03  WS-CURRENT-STRATEGY   PIC X(12).
028500     03  FILLER                PIC X(4)   VALUE SPACES.
028600*
028700*  REPORT-LINE MIRRORS - ONE SET OF SOURCE ITEMS FOR THE RD
028800*  BELOW, LOADED FROM THE CANDIDATE ENTRY BEFORE EACH GENERATE.
028900*
029000 01  WS-REPORT-LINE.
029100     03  WS-RPT-STRATEGY       PIC X(12).
029200     03  WS-RPT-RANK           PIC 99.
029300     03  WS-RPT-RECIPE-ID      PIC X(8).
029400     03  WS-RPT-TITLE          PIC X(30).
029500     03  WS-RPT-SCORE          PIC S9(5)V9(1).
029600     03  WS-RPT-REASON         PIC X(40).
029700     03  FILLER                PIC X(4)   VALUE SPACES.
029800*
029900 01  Error-Messages.
030000     03  MP501  PIC X(30)  VALUE "MP501 WORK TABLE FULL-ABORT".
030100     03  MP502  PIC X(30)  VALUE "MP502 SUGGESTION WRITE ERROR=".
030200     03  FILLER PIC X(2)   VALUE SPACES.
030300*
030400 REPORT SECTION.
030500*--------------
030600*
030700 RD  SUGGESTIONS-REPORT
030800     CONTROL IS WS-RPT-STRATEGY
030900     PAGE LIMIT IS 60 LINES
031000     HEADING 1
031100     FIRST DETAIL 4
031200     LAST DETAIL 56
031300     FOOTING 58.
031400*
031500 01  SUG-PAGE-HEAD  TYPE PAGE HEADING.
031600     03  LINE 1.
031700         05  COL  1   PIC X(30)
031800                  VALUE "HOUSEHOLD RECIPE SUGGESTIONS".
031900         05  COL 60   PIC X(9)  VALUE "RUN DATE:".
032000         05  COL 70   PIC 9(8)  SOURCE WS-RUN-DATE-WORK.
032100*
032200 01  SUG-STRAT-HEAD TYPE CONTROL HEADING WS-RPT-STRATEGY.
032300     03  LINE PLUS 2.
032400         05  COL  1   PIC X(9)  VALUE "STRATEGY:".
032500         05  COL 11   PIC X(12) SOURCE WS-RPT-STRATEGY.
032600     03  LINE PLUS 1.
032700         05  COL  1   PIC X(4)  VALUE "RANK".
032800         05  COL  8   PIC X(10) VALUE "RECIPE-ID".
032900         05  COL 20   PIC X(5)  VALUE "TITLE".
033000         05  COL 52   PIC X(5)  VALUE "SCORE".
033100         05  COL 60   PIC X(6)  VALUE "REASON".
033200*
033300 01  SUG-DETAIL     TYPE DETAIL.
033400     03  LINE PLUS 1.
033500         05  COL  2   PIC Z9       SOURCE WS-RPT-RANK.
033600         05  COL  8   PIC X(8)     SOURCE WS-RPT-RECIPE-ID.
033700         05  COL 20   PIC X(30)    SOURCE WS-RPT-TITLE.
033800         05  COL 52   PIC ZZZZ9.9  SOURCE WS-RPT-SCORE.
033900         05  COL 60   PIC X(40)    SOURCE WS-RPT-REASON.
034000*
034100 01  SUG-STRAT-FOOT TYPE CONTROL FOOTING WS-RPT-STRATEGY.
034200     03  LINE PLUS 2.
034300         05  COL  1   PIC X(15) VALUE "STRATEGY TOTAL:".
034400         05  COL 17   PIC ZZ9   SUM 1.
034500         05  COL 21   PIC X(11) VALUE "SUGGESTIONS".
034600*
034700 01  SUG-FINAL-FOOT TYPE CONTROL FOOTING FINAL.
034800     03  LINE PLUS 2.
034900         05  COL  1   PIC X(12) VALUE "GRAND TOTAL:".
035000         05  COL 14   PIC ZZZ9  SUM 1.
035100         05  COL 19   PIC X(11) VALUE "SUGGESTIONS".
035200*
035300 PROCEDURE DIVISION.
035400*================================
035500*
035600 AA000-MAIN.
035700*
035750*  OPEN, SETTINGS LOAD, DEFAULTING, RUN-DATE CONVERSION AND
035760*  SEASON DETERMINATION ARE ALL STRAIGHT-LINE START-OF-RUN
035770*  STEPS - ONE PERFORM RANGE.
035800     PERFORM  AA010-OPEN-FILES THRU AA050-DETERMINE-SEASON.
036300*
036400     PERFORM  AA100-LOAD-RECIPES.
036500     PERFORM  AA200-LOAD-VERSIONS.
036600     PERFORM  AA300-LOAD-INGREDIENTS.
036700     PERFORM  AA400-LOAD-TAGS.
036800     PERFORM  AA500-LOAD-RATING-SUMMARY.
036900     PERFORM  AA600-LOAD-INVENTORY.
037000*
037100     INITIATE SUGGESTIONS-REPORT.
037200*
037300     PERFORM  BB000-STRATEGY-ROTATION.
037400     PERFORM  CC000-STRATEGY-FAVORITES.
037500     PERFORM  DD000-STRATEGY-NEVER-TRIED.
037600     PERFORM  EE000-STRATEGY-AVAILABLE.
037700     PERFORM  FF000-STRATEGY-SEASONAL.
037800     PERFORM  GG000-STRATEGY-QUICK-MEALS.
037900     PERFORM  HH000-STRATEGY-COMBINED.
038000*
038100     TERMINATE SUGGESTIONS-REPORT.
038200     PERFORM  AA900-CLOSE-FILES.
038300     DISPLAY  "MP500 ROTATION SUGGESTIONS    = " WS-CNT-ROTATION.
038400     DISPLAY  "MP500 FAVORITES SUGGESTIONS   = "
038500              WS-CNT-FAVORITES.
038600     DISPLAY  "MP500 NEVER-TRIED SUGGESTIONS = "
038700              WS-CNT-NEVER-TRIED.
038800     DISPLAY  "MP500 AVAILABLE SUGGESTIONS   = "
038900              WS-CNT-AVAILABLE.
039000     DISPLAY  "MP500 SEASONAL SUGGESTIONS    = " WS-CNT-SEASONAL.
039100     DISPLAY  "MP500 QUICK-MEAL SUGGESTIONS  = " WS-CNT-QUICK.
039200     DISPLAY  "MP500 COMBINED SUGGESTIONS    = " WS-CNT-COMBINED.
039300     DISPLAY  "MP500 GRAND TOTAL SUGGESTIONS = " WS-CNT-GRAND.
039400     STOP     RUN.
039500*
039600 AA010-OPEN-FILES.
039700*
039800     OPEN     INPUT  RECIPE-FILE
039900              INPUT  VERSION-FILE
040000              INPUT  INGREDIENT-FILE
040100              INPUT  TAG-FILE
040200              INPUT  RATING-SUMMARY-FILE
040300              INPUT  INVENTORY-FILE
040400              INPUT  SETTINGS-FILE.
040500     OPEN     OUTPUT SUGGESTION-FILE.
040600     OPEN     OUTPUT PRINT-FILE.
040700*
040800 AA020-LOAD-SETTINGS.
040900*
041000     READ     SETTINGS-FILE
041100              AT END CONTINUE
041200              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
041300     MOVE     RUN-DATE TO WS-RUN-DATE-WORK.
041400*
041500 AA030-APPLY-DEFAULTS.
041600*
041700     IF       NOT SETTINGS-ON-FILE
041800              MOVE 0.75 TO SET-FAVORITES-THRESHOLD
041900              MOVE 3    TO SET-FAVORITES-MIN-RATERS
042000              MOVE 14   TO SET-ROTATION-PERIOD-DAYS.
042100*
042200 AA040-CONVERT-RUN-DATE.
042300*
042400     CALL     "MP900" USING WS-RUN-DATE-WORK WS-RUN-SERIAL.
042500     COMPUTE  WS-ROTATION-CUTOFF =
042600              WS-RUN-SERIAL - SET-ROTATION-PERIOD-DAYS.
042700*
042800 AA050-DETERMINE-SEASON.
042900*
043000*  3-5 SPRING, 6-8 SUMMER, 9-11 FALL, ELSE (12,1,2) WINTER.
043100*
043200     IF       WS-RUN-MM >= 3 AND WS-RUN-MM <= 5
043300              MOVE "spring" TO WS-SEASON-WORD
043400              MOVE "SPRING" TO WS-SEASON-DISPLAY
043500              MOVE 6 TO WS-SEASON-LEN
043600     ELSE
043700        IF    WS-RUN-MM >= 6 AND WS-RUN-MM <= 8
043800              MOVE "summer" TO WS-SEASON-WORD
043900              MOVE "SUMMER" TO WS-SEASON-DISPLAY
044000              MOVE 6 TO WS-SEASON-LEN
044100        ELSE
044200           IF WS-RUN-MM >= 9 AND WS-RUN-MM <= 11
044300              MOVE "fall  " TO WS-SEASON-WORD
044400              MOVE "FALL  " TO WS-SEASON-DISPLAY
044500              MOVE 4 TO WS-SEASON-LEN
044600           ELSE
044700              MOVE "winter" TO WS-SEASON-WORD
044800              MOVE "WINTER" TO WS-SEASON-DISPLAY
044900              MOVE 6 TO WS-SEASON-LEN.
045000*
045100 AA900-CLOSE-FILES.
045200*
045300     CLOSE    RECIPE-FILE VERSION-FILE INGREDIENT-FILE TAG-FILE
045400              RATING-SUMMARY-FILE INVENTORY-FILE SETTINGS-FILE
045500              SUGGESTION-FILE PRINT-FILE.
045600*
045700 AA100-LOAD-RECIPES.
045800*
045900     MOVE     "N" TO WS-EOF-LOAD.
046000     PERFORM  ZZ099-READ-RECIPE UNTIL LOAD-EOF.
046100*
046200 ZZ099-READ-RECIPE.
046300*
046400     READ     RECIPE-FILE
046500              AT END MOVE "Y" TO WS-EOF-LOAD
046600              GO TO ZZ099-EXIT.
046700     IF       RECIPE-ACTIVE
046800              PERFORM ZZ100-STORE-RECIPE.
046900 ZZ099-EXIT.
047000     EXIT.
047100*
047200 ZZ100-STORE-RECIPE.
047300*
047400     IF       WS-RCP-MAX >= 200
047500              DISPLAY MP501
047600              STOP RUN.
047700     ADD      1 TO WS-RCP-MAX.
047800     SET      WS-RCP-IX TO WS-RCP-MAX.
047900     MOVE     RECIPE-ID      TO WS-TBL-RCP-ID (WS-RCP-IX).
048000     MOVE     RECIPE-TITLE   TO WS-TBL-RCP-TITLE (WS-RCP-IX).
048100     MOVE     RECIPE-CURRENT-VERSION
048200                             TO WS-TBL-RCP-VER (WS-RCP-IX).
048300     MOVE     RECIPE-LAST-COOKED-DATE
048400                             TO WS-TBL-RCP-LAST-COOKED
048500                                (WS-RCP-IX).
048600     MOVE     RECIPE-TIMES-COOKED
048700                             TO WS-TBL-RCP-TIMES-COOKED
048800                                (WS-RCP-IX).
048900     MOVE     WS-RCP-MAX     TO WS-TBL-RCP-SEQ (WS-RCP-IX).
049000*
049100 AA200-LOAD-VERSIONS.
049200*
049300     MOVE     "N" TO WS-EOF-LOAD.
049400     PERFORM  ZZ199-READ-VERSION UNTIL LOAD-EOF.
049500*
049600 ZZ199-READ-VERSION.
049700*
049800     READ     VERSION-FILE
049900              AT END MOVE "Y" TO WS-EOF-LOAD
050000              GO TO ZZ199-EXIT.
050100     PERFORM  ZZ200-STORE-VERSION.
050200 ZZ199-EXIT.
050300     EXIT.
050400*
050500 ZZ200-STORE-VERSION.
050600*
050700     IF       WS-RV-MAX >= 300
050800              DISPLAY MP501
050900              STOP RUN.
051000     ADD      1 TO WS-RV-MAX.
051100     SET      WS-RV-IX TO WS-RV-MAX.
051200     MOVE     RV-ID          TO WS-TBL-RV-ID (WS-RV-IX).
051300     MOVE     RV-RECIPE-ID   TO WS-TBL-RV-RECIPE-ID (WS-RV-IX).
051400     MOVE     RV-VERSION-NUMBER
051500                             TO WS-TBL-RV-NUMBER (WS-RV-IX).
051600     MOVE     RV-PREP-MINUTES TO WS-TBL-RV-PREP-MIN (WS-RV-IX).
051700     MOVE     RV-COOK-MINUTES TO WS-TBL-RV-COOK-MIN (WS-RV-IX).
051800*
051900 AA300-LOAD-INGREDIENTS.
052000*
052100     MOVE     "N" TO WS-EOF-LOAD.
052200     PERFORM  ZZ299-READ-INGREDIENT UNTIL LOAD-EOF.
052300*
052400 ZZ299-READ-INGREDIENT.
052500*
052600     READ     INGREDIENT-FILE
052700              AT END MOVE "Y" TO WS-EOF-LOAD
052800              GO TO ZZ299-EXIT.
052900     PERFORM  ZZ300-STORE-INGREDIENT.
053000 ZZ299-EXIT.
053100     EXIT.
053200*
053300 ZZ300-STORE-INGREDIENT.
053400*
053500     IF       WS-ING-MAX >= 2000
053600              DISPLAY MP501
053700              STOP RUN.
053800     ADD      1 TO WS-ING-MAX.
053900     SET      WS-ING-IX TO WS-ING-MAX.
054000     MOVE     ING-VERSION-ID TO WS-TBL-ING-VERS-ID (WS-ING-IX).
054100     MOVE     ING-NAME       TO WS-TBL-ING-NAME (WS-ING-IX).
054200     MOVE     ING-OPTIONAL   TO WS-TBL-ING-OPTIONAL (WS-ING-IX).
054300     MOVE     ING-NAME       TO WS-MATCH-WORK.
054400     PERFORM  ZZ700-UPPERCASE.
054500     MOVE     WS-MATCH-WORK  TO WS-TBL-ING-KEY (WS-ING-IX).
054600*
054700 AA400-LOAD-TAGS.
054800*
054900     MOVE     "N" TO WS-EOF-LOAD.
055000     PERFORM  ZZ399-READ-TAG UNTIL LOAD-EOF.
055100*
055200 ZZ399-READ-TAG.
055300*
055400     READ     TAG-FILE
055500              AT END MOVE "Y" TO WS-EOF-LOAD
055600              GO TO ZZ399-EXIT.
055700     PERFORM  ZZ400-STORE-TAG.
055800 ZZ399-EXIT.
055900     EXIT.
056000*
056100 ZZ400-STORE-TAG.
056200*
056300     IF       WS-TAG-MAX >= 600
056400              DISPLAY MP501
056500              STOP RUN.
056600     ADD      1 TO WS-TAG-MAX.
056700     SET      WS-TAG-IX TO WS-TAG-MAX.
056800     MOVE     TAG-RECIPE-ID TO WS-TBL-TAG-RCP-ID (WS-TAG-IX).
056900     MOVE     TAG-NAME      TO WS-TBL-TAG-NAME (WS-TAG-IX).
057000*
057100 AA500-LOAD-RATING-SUMMARY.
057200*
057300     MOVE     "N" TO WS-EOF-LOAD.
057400     PERFORM  ZZ499-READ-RSUM UNTIL LOAD-EOF.
057500*
057600 ZZ499-READ-RSUM.
057700*
057800     READ     RATING-SUMMARY-FILE
057900              AT END MOVE "Y" TO WS-EOF-LOAD
058000              GO TO ZZ499-EXIT.
058100     PERFORM  ZZ500-STORE-RSUM.
058200 ZZ499-EXIT.
058300     EXIT.
058400*
058500 ZZ500-STORE-RSUM.
058600*
058700     IF       WS-RSM-MAX >= 200
058800              DISPLAY MP501
058900              STOP RUN.
059000     ADD      1 TO WS-RSM-MAX.
059100     SET      WS-RSM-IX TO WS-RSM-MAX.
059200     MOVE     RSM-RECIPE-ID  TO WS-TBL-RSM-RCP-ID (WS-RSM-IX).
059300     MOVE     RSM-UP-VOTES   TO WS-TBL-RSM-UP (WS-RSM-IX).
059400     MOVE     RSM-TOTAL-VOTES TO WS-TBL-RSM-TOTAL (WS-RSM-IX).
059500     MOVE     RSM-FAVORITE-FLAG
059600                             TO WS-TBL-RSM-FAVORITE (WS-RSM-IX).
059700*
059800 AA600-LOAD-INVENTORY.
059900*
060000     MOVE     "N" TO WS-EOF-LOAD.
060100     PERFORM  ZZ599-READ-INVENTORY UNTIL LOAD-EOF.
060200*
060300 ZZ599-READ-INVENTORY.
060400*
060500     READ     INVENTORY-FILE
060600              AT END MOVE "Y" TO WS-EOF-LOAD
060700              GO TO ZZ599-EXIT.
060800     PERFORM  ZZ600-STORE-INVENTORY.
060900 ZZ599-EXIT.
061000     EXIT.
061100*
061200 ZZ600-STORE-INVENTORY.
061300*
061400     IF       WS-INV-MAX >= 300
061500              DISPLAY MP501
061600              STOP RUN.
061700     ADD      1 TO WS-INV-MAX.
061800     SET      WS-INV-IX TO WS-INV-MAX.
061900     MOVE     INV-NAME      TO WS-MATCH-WORK.
062000     PERFORM  ZZ700-UPPERCASE.
062100     MOVE     WS-MATCH-WORK TO WS-TBL-INV-KEY (WS-INV-IX).
062200     MOVE     INV-QUANTITY  TO WS-TBL-INV-QUANTITY (WS-INV-IX).
062300*
062400*===============================================================
062500*  STRATEGY 1 - ROTATION (R5.1).  NEVER-COOKED FIRST, THEN
062600*  ASCENDING LAST-COOKED, THEN ASCENDING TIMES-COOKED, THEN
062700*  TITLE - WHICH IS EXACTLY WHAT AN ASCENDING SORT OF THE
062800*  CANDIDATE KEY GIVES US, NO COMPLEMENTING NEEDED.
062900*===============================================================
063000*
063100 BB000-STRATEGY-ROTATION.
063200*
063300     MOVE     "ROTATION    " TO WS-CURRENT-STRATEGY.
063400     MOVE     ZERO TO WS-CAND-MAX.
063500     PERFORM  BB010-BUILD-ONE-CANDIDATE
063600              VARYING WS-RCP-SUB FROM 1 BY 1
063700              UNTIL WS-RCP-SUB > WS-RCP-MAX.
063800     PERFORM  ZZ900-SORT-CANDIDATES.
063900     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
064000     PERFORM  ZZ950-EMIT-CANDIDATES.
064100     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-ROTATION.
064200     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
064300*
064400 BB010-BUILD-ONE-CANDIDATE.
064500*
064600     IF       WS-CAND-MAX >= 200
064700              GO TO BB010-EXIT.
064800     ADD      1 TO WS-CAND-MAX.
064900     SET      WS-CAND-IX TO WS-CAND-MAX.
065000     MOVE     WS-TBL-RCP-ID (WS-RCP-SUB)
065100                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
065200     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
065300                             TO WS-CAND-TITLE (WS-CAND-IX).
065400     IF       WS-TBL-RCP-LAST-COOKED (WS-RCP-SUB) = ZERO
065500              MOVE 0 TO WS-SK-FLAG (WS-CAND-IX)
065600     ELSE
065700              MOVE 1 TO WS-SK-FLAG (WS-CAND-IX).
065800     MOVE     WS-TBL-RCP-LAST-COOKED (WS-RCP-SUB)
065900                             TO WS-SK-NUM1 (WS-CAND-IX).
066000     MOVE     WS-TBL-RCP-TIMES-COOKED (WS-RCP-SUB)
066100                             TO WS-SK-NUM2 (WS-CAND-IX).
066200     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
066300                             TO WS-SK-TEXT (WS-CAND-IX).
066400     IF       WS-TBL-RCP-TIMES-COOKED (WS-RCP-SUB) = ZERO
066500              MOVE "NEVER TRIED BEFORE"
066600                             TO WS-CAND-REASON (WS-CAND-IX)
066700              MOVE ZERO TO WS-CAND-SCORE (WS-CAND-IX)
066800              GO TO BB010-EXIT.
066900     CALL     "MP900" USING WS-TBL-RCP-LAST-COOKED (WS-RCP-SUB)
067000                             WS-TARGET-SERIAL.
067100     COMPUTE  WS-DAYS-SINCE = WS-RUN-SERIAL - WS-TARGET-SERIAL.
067200     MOVE     WS-DAYS-SINCE TO WS-CAND-SCORE (WS-CAND-IX).
067300     IF       WS-DAYS-SINCE > ZERO
067400              MOVE WS-DAYS-SINCE TO WS-DAYS-EDIT
067500              MOVE SPACES TO WS-CAND-REASON (WS-CAND-IX)
067600              STRING "NOT COOKED IN " DELIMITED BY SIZE
067700                     WS-DAYS-EDIT  DELIMITED BY SIZE
067800                     " DAYS"       DELIMITED BY SIZE
067900                     INTO WS-CAND-REASON (WS-CAND-IX)
068000     ELSE
068100              MOVE "DUE FOR ROTATION"
068200                             TO WS-CAND-REASON (WS-CAND-IX).
068300 BB010-EXIT.
068400     EXIT.
068500*
068600*===============================================================
068700*  STRATEGY 2 - FAVORITES (R5.2).  DESCENDING AVERAGE VOTE,
068800*  THEN DESCENDING VOTE COUNT - ACHIEVED BY COMPLEMENTING BOTH
068900*  VALUES SO ASCENDING SORT GIVES THE DESIRED ORDER.
069000*===============================================================
069100*
069200 CC000-STRATEGY-FAVORITES.
069300*
069400     MOVE     "FAVORITES   " TO WS-CURRENT-STRATEGY.
069500     MOVE     ZERO TO WS-CAND-MAX.
069600     PERFORM  CC010-BUILD-ONE-CANDIDATE
069700              VARYING WS-RSM-IX FROM 1 BY 1
069800              UNTIL WS-RSM-IX > WS-RSM-MAX.
069900     PERFORM  ZZ900-SORT-CANDIDATES.
070000     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
070100     PERFORM  ZZ950-EMIT-CANDIDATES.
070200     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-FAVORITES.
070300     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
070400*
070500 CC010-BUILD-ONE-CANDIDATE.
070600*
070700     IF       WS-TBL-RSM-TOTAL (WS-RSM-IX) = ZERO
070800              GO TO CC010-EXIT.
070900     MOVE     "N" TO WS-VERSION-FOUND.
071000     SET      WS-RCP-IX TO 1.
071100     SEARCH   WS-RCP-ENTRY VARYING WS-RCP-IX
071200              AT END CONTINUE
071300              WHEN WS-TBL-RSM-RCP-ID (WS-RSM-IX)
071400                      = WS-TBL-RCP-ID (WS-RCP-IX)
071500                   MOVE "Y" TO WS-VERSION-FOUND.
071600     IF       NOT VERSION-WAS-FOUND
071700              GO TO CC010-EXIT.
071800     IF       WS-CAND-MAX >= 200
071900              GO TO CC010-EXIT.
072000     ADD      1 TO WS-CAND-MAX.
072100     SET      WS-CAND-IX TO WS-CAND-MAX.
072200     COMPUTE  WS-AVG-VOTE ROUNDED =
072300              WS-TBL-RSM-UP (WS-RSM-IX) /
072400              WS-TBL-RSM-TOTAL (WS-RSM-IX).
072500     MOVE     WS-TBL-RCP-ID (WS-RCP-IX)
072600                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
072700     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX)
072800                             TO WS-CAND-TITLE (WS-CAND-IX).
072900     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
073000     COMPUTE  WS-SK-NUM1 (WS-CAND-IX) =
073100              99999999 - (WS-AVG-VOTE * 1000).
073200     COMPUTE  WS-SK-NUM2 (WS-CAND-IX) =
073300              99999 - WS-TBL-RSM-TOTAL (WS-RSM-IX).
073400     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX)
073500                             TO WS-SK-TEXT (WS-CAND-IX).
073600     COMPUTE  WS-CAND-SCORE (WS-CAND-IX) ROUNDED =
073700              WS-AVG-VOTE * 100.
073800     MOVE     "HOUSEHOLD FAVOURITE"
073900                             TO WS-CAND-REASON (WS-CAND-IX).
074000 CC010-EXIT.
074100     EXIT.
074200*
074300*===============================================================
074400*  STRATEGY 3 - NEVER-TRIED (R5.3).  TIMES-COOKED = 0, NEWEST
074500*  FIRST - "NEWEST" HAS NO DATE OF ITS OWN ON THE RECIPE MASTER
074600*  SO WE TAKE REVERSE LOAD ORDER (RECIPES COME IN OFF THE FILE
074700*  ASCENDING BY RECIPE-ID, SO THE LAST ONES LOADED ARE NEWEST).
074800*===============================================================
074900*
075000 DD000-STRATEGY-NEVER-TRIED.
075100*
075200     MOVE     "NEVER-TRIED " TO WS-CURRENT-STRATEGY.
075300     MOVE     ZERO TO WS-CAND-MAX.
075400     PERFORM  DD010-BUILD-ONE-CANDIDATE
075500              VARYING WS-RCP-SUB FROM 1 BY 1
075600              UNTIL WS-RCP-SUB > WS-RCP-MAX.
075700     PERFORM  ZZ900-SORT-CANDIDATES.
075800     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
075900     PERFORM  ZZ950-EMIT-CANDIDATES.
076000     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-NEVER-TRIED.
076100     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
076200*
076300 DD010-BUILD-ONE-CANDIDATE.
076400*
076500     IF       WS-TBL-RCP-TIMES-COOKED (WS-RCP-SUB) NOT = ZERO
076600              GO TO DD010-EXIT.
076700     IF       WS-CAND-MAX >= 200
076800              GO TO DD010-EXIT.
076900     ADD      1 TO WS-CAND-MAX.
077000     SET      WS-CAND-IX TO WS-CAND-MAX.
077100     MOVE     WS-TBL-RCP-ID (WS-RCP-SUB)
077200                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
077300     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
077400                             TO WS-CAND-TITLE (WS-CAND-IX).
077500     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
077600     COMPUTE  WS-SK-NUM1 (WS-CAND-IX) =
077700              99999999 - WS-TBL-RCP-SEQ (WS-RCP-SUB).
077800     MOVE     ZERO TO WS-SK-NUM2 (WS-CAND-IX).
077900     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
078000                             TO WS-SK-TEXT (WS-CAND-IX).
078100     MOVE     ZERO TO WS-CAND-SCORE (WS-CAND-IX).
078200     MOVE     "NEVER TRIED BEFORE"
078300                             TO WS-CAND-REASON (WS-CAND-IX).
078400 DD010-EXIT.
078500     EXIT.
078600*
078700*===============================================================
078800*  STRATEGY 4 - AVAILABLE-INVENTORY (R5.4).  MATCH% OF THE
078900*  CURRENT VERSION'S NON-OPTIONAL INGREDIENTS AGAINST INVENTORY
079000*  ON HAND, 70% OR BETTER, DESCENDING BY MATCH%.
079100*===============================================================
079200*
079300 EE000-STRATEGY-AVAILABLE.
079400*
079500     MOVE     "AVAILABLE   " TO WS-CURRENT-STRATEGY.
079600     MOVE     ZERO TO WS-CAND-MAX.
079700     PERFORM  EE010-BUILD-ONE-CANDIDATE
079800              VARYING WS-RCP-SUB FROM 1 BY 1
079900              UNTIL WS-RCP-SUB > WS-RCP-MAX.
080000     PERFORM  ZZ900-SORT-CANDIDATES.
080100     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
080200     PERFORM  ZZ950-EMIT-CANDIDATES.
080300     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-AVAILABLE.
080400     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
080500*
080600 EE010-BUILD-ONE-CANDIDATE.
080700*
080800     PERFORM  ZZ800-FIND-CURRENT-VERSION.
080900     IF       NOT VERSION-WAS-FOUND
081000              GO TO EE010-EXIT.
081100     PERFORM  EE030-SCORE-INGREDIENTS.
081200     IF       WS-TOTAL-ING-CNT = ZERO
081300              GO TO EE010-EXIT.
081400     COMPUTE  WS-MATCH-PCT ROUNDED =
081500              WS-MATCHED-CNT / WS-TOTAL-ING-CNT * 100.
081600     IF       WS-MATCH-PCT < 70.0
081700              GO TO EE010-EXIT.
081800     IF       WS-CAND-MAX >= 200
081900              GO TO EE010-EXIT.
082000     ADD      1 TO WS-CAND-MAX.
082100     SET      WS-CAND-IX TO WS-CAND-MAX.
082200     MOVE     WS-TBL-RCP-ID (WS-RCP-SUB)
082300                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
082400     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
082500                             TO WS-CAND-TITLE (WS-CAND-IX).
082600     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
082700     COMPUTE  WS-SK-NUM1 (WS-CAND-IX) =
082800              99999999 - (WS-MATCH-PCT * 10).
082900     MOVE     ZERO TO WS-SK-NUM2 (WS-CAND-IX).
083000     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
083100                             TO WS-SK-TEXT (WS-CAND-IX).
083200     MOVE     WS-MATCH-PCT TO WS-CAND-SCORE (WS-CAND-IX).
083300     MOVE     "MATCHES WHAT YOU HAVE ON HAND"
083400                             TO WS-CAND-REASON (WS-CAND-IX).
083500 EE010-EXIT.
083600     EXIT.
083700*
083800 ZZ800-FIND-CURRENT-VERSION.
083900*
084000     MOVE     "N" TO WS-VERSION-FOUND.
084100     SET      WS-RV-IX TO 1.
084200     SEARCH   WS-RV-ENTRY VARYING WS-RV-IX
084300              AT END CONTINUE
084400              WHEN WS-TBL-RV-RECIPE-ID (WS-RV-IX)
084500                      = WS-TBL-RCP-ID (WS-RCP-SUB)
084600               AND  WS-TBL-RV-NUMBER (WS-RV-IX)
084700                      = WS-TBL-RCP-VER (WS-RCP-SUB)
084800                   MOVE "Y" TO WS-VERSION-FOUND.
084900*
085000 EE030-SCORE-INGREDIENTS.
085100*
085200     MOVE     ZERO TO WS-MATCHED-CNT WS-TOTAL-ING-CNT.
085300     SET      WS-ING-IX TO 1.
085400     SEARCH   WS-ING-ENTRY
085500              AT END GO TO EE030-EXIT
085600              WHEN WS-TBL-ING-VERS-ID (WS-ING-IX)
085700                      = WS-TBL-RV-ID (WS-RV-IX)
085800                   CONTINUE.
085900     PERFORM  EE040-TEST-ONE-INGREDIENT
086000              VARYING WS-ING-IX FROM WS-ING-IX BY 1
086100              UNTIL WS-ING-IX > WS-ING-MAX
086200                 OR WS-TBL-ING-VERS-ID (WS-ING-IX)
086300                      NOT = WS-TBL-RV-ID (WS-RV-IX).
086400 EE030-EXIT.
086500     EXIT.
086600*
086700 EE040-TEST-ONE-INGREDIENT.
086800*
086900     IF       WS-TBL-ING-OPTIONAL (WS-ING-IX) = "Y"
087000              GO TO EE040-EXIT.
087100     ADD      1 TO WS-TOTAL-ING-CNT.
087200     MOVE     "N" TO WS-INV-FOUND.
087300     SET      WS-INV-IX TO 1.
087400     SEARCH   WS-INV-ENTRY VARYING WS-INV-IX
087500              AT END CONTINUE
087600              WHEN WS-TBL-INV-KEY (WS-INV-IX)
087700                      = WS-TBL-ING-KEY (WS-ING-IX)
087800               AND  WS-TBL-INV-QUANTITY (WS-INV-IX) > ZERO
087900                   MOVE "Y" TO WS-INV-FOUND.
088000     IF       INV-WAS-FOUND
088100              ADD 1 TO WS-MATCHED-CNT.
088200 EE040-EXIT.
088300     EXIT.
088400*
088500*===============================================================
088600*  STRATEGY 5 - SEASONAL (R5.5).  TAG SUBSTRING-MATCHES THE
088700*  CURRENT SEASON WORD, CASE-INSENSITIVE (TAGS ARE STORED
088800*  LOWER CASE SO WE MATCH ON THE LOWER CASE SEASON WORD).
088900*===============================================================
089000*
089100 FF000-STRATEGY-SEASONAL.
089200*
089300     MOVE     "SEASONAL    " TO WS-CURRENT-STRATEGY.
089400     MOVE     ZERO TO WS-CAND-MAX.
089500     PERFORM  FF010-BUILD-ONE-CANDIDATE
089600              VARYING WS-TAG-IX FROM 1 BY 1
089700              UNTIL WS-TAG-IX > WS-TAG-MAX.
089800     PERFORM  ZZ900-SORT-CANDIDATES.
089900     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
090000     PERFORM  ZZ950-EMIT-CANDIDATES.
090100     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-SEASONAL.
090200     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
090300*
090400 FF010-BUILD-ONE-CANDIDATE.
090500*
090600     MOVE     ZERO TO WS-TAG-HIT.
090700     INSPECT  WS-TBL-TAG-NAME (WS-TAG-IX) TALLYING
090800              WS-TAG-HIT FOR ALL
090900              WS-SEASON-WORD (1:WS-SEASON-LEN).
091000     IF       WS-TAG-HIT = ZERO
091100              GO TO FF010-EXIT.
091200     MOVE     "N" TO WS-VERSION-FOUND.
091300     SET      WS-RCP-IX TO 1.
091400     SEARCH   WS-RCP-ENTRY VARYING WS-RCP-IX
091500              AT END CONTINUE
091600              WHEN WS-TBL-TAG-RCP-ID (WS-TAG-IX)
091700                      = WS-TBL-RCP-ID (WS-RCP-IX)
091800                   MOVE "Y" TO WS-VERSION-FOUND.
091900     IF       NOT VERSION-WAS-FOUND
092000              GO TO FF010-EXIT.
092100     IF       WS-CAND-MAX >= 200
092200              GO TO FF010-EXIT.
092300     ADD      1 TO WS-CAND-MAX.
092400     SET      WS-CAND-IX TO WS-CAND-MAX.
092500     MOVE     WS-TBL-RCP-ID (WS-RCP-IX)
092600                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
092700     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX)
092800                             TO WS-CAND-TITLE (WS-CAND-IX).
092900     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
093000     MOVE     ZERO TO WS-SK-NUM1 (WS-CAND-IX)
093100                       WS-SK-NUM2 (WS-CAND-IX).
093200     MOVE     WS-TBL-RCP-TITLE (WS-RCP-IX)
093300                             TO WS-SK-TEXT (WS-CAND-IX).
093400     MOVE     ZERO TO WS-CAND-SCORE (WS-CAND-IX).
093500     MOVE     SPACES TO WS-CAND-REASON (WS-CAND-IX).
093600     STRING   "PERFECT FOR " DELIMITED BY SIZE
093700              WS-SEASON-DISPLAY DELIMITED BY SIZE
093800              INTO WS-CAND-REASON (WS-CAND-IX).
093900 FF010-EXIT.
094000     EXIT.
094100*
094200*===============================================================
094300*  STRATEGY 6 - QUICK-MEALS (R5.6).  PREP + COOK MINUTES OF THE
094400*  CURRENT VERSION, 1-30 MINUTES, ASCENDING BY TOTAL.
094500*===============================================================
094600*
094700 GG000-STRATEGY-QUICK-MEALS.
094800*
094900     MOVE     "QUICK-MEALS " TO WS-CURRENT-STRATEGY.
095000     MOVE     ZERO TO WS-CAND-MAX.
095100     PERFORM  GG010-BUILD-ONE-CANDIDATE
095200              VARYING WS-RCP-SUB FROM 1 BY 1
095300              UNTIL WS-RCP-SUB > WS-RCP-MAX.
095400     PERFORM  ZZ900-SORT-CANDIDATES.
095500     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
095600     PERFORM  ZZ950-EMIT-CANDIDATES.
095700     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-QUICK.
095800     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
095900*
096000 GG010-BUILD-ONE-CANDIDATE.
096100*
096200     PERFORM  ZZ800-FIND-CURRENT-VERSION.
096300     IF       NOT VERSION-WAS-FOUND
096400              GO TO GG010-EXIT.
096500     ADD      WS-TBL-RV-PREP-MIN (WS-RV-IX)
096600              WS-TBL-RV-COOK-MIN (WS-RV-IX)
096700              GIVING WS-TOTAL-MINUTES.
096800     IF       WS-TOTAL-MINUTES = ZERO
096900        OR    WS-TOTAL-MINUTES > 30
097000              GO TO GG010-EXIT.
097100     IF       WS-CAND-MAX >= 200
097200              GO TO GG010-EXIT.
097300     ADD      1 TO WS-CAND-MAX.
097400     SET      WS-CAND-IX TO WS-CAND-MAX.
097500     MOVE     WS-TBL-RCP-ID (WS-RCP-SUB)
097600                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
097700     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
097800                             TO WS-CAND-TITLE (WS-CAND-IX).
097900     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
098000     MOVE     WS-TOTAL-MINUTES TO WS-SK-NUM1 (WS-CAND-IX).
098100     MOVE     ZERO TO WS-SK-NUM2 (WS-CAND-IX).
098200     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
098300                             TO WS-SK-TEXT (WS-CAND-IX).
098400     MOVE     WS-TOTAL-MINUTES TO WS-CAND-SCORE (WS-CAND-IX).
098500     MOVE     WS-TOTAL-MINUTES TO WS-MINUTES-EDIT.
098600     MOVE     SPACES TO WS-CAND-REASON (WS-CAND-IX).
098700     STRING   "READY IN " DELIMITED BY SIZE
098800              WS-MINUTES-EDIT DELIMITED BY SIZE
098900              " MINUTES" DELIMITED BY SIZE
099000              INTO WS-CAND-REASON (WS-CAND-IX).
099100 GG010-EXIT.
099200     EXIT.
099300*
099400*===============================================================
099500*  STRATEGY 7 - COMBINED SCORE (R5.7).  ADDITIVE SCORE OVER
099600*  NOT-COOKED-RECENTLY / HOUSEHOLD-FAVOURITE / NEVER-TRIED,
099700*  POSITIVE SCORES ONLY, DESCENDING.  ONLY THE STRONGEST-
099800*  MATCHING REASON IS SHOWN, NEVER-TRIED TAKING PRIORITY.
099900*===============================================================
100000*
100100 HH000-STRATEGY-COMBINED.
100200*
100300     MOVE     "COMBINED    " TO WS-CURRENT-STRATEGY.
100400     MOVE     ZERO TO WS-CAND-MAX.
100500     PERFORM  HH010-BUILD-ONE-CANDIDATE
100600              VARYING WS-RCP-SUB FROM 1 BY 1
100700              UNTIL WS-RCP-SUB > WS-RCP-MAX.
100800     PERFORM  ZZ900-SORT-CANDIDATES.
100900     MOVE     ZERO TO WS-THIS-STRATEGY-CNT.
101000     PERFORM  ZZ950-EMIT-CANDIDATES.
101100     MOVE     WS-THIS-STRATEGY-CNT TO WS-CNT-COMBINED.
101200     ADD      WS-THIS-STRATEGY-CNT TO WS-CNT-GRAND.
101300*
101400 HH010-BUILD-ONE-CANDIDATE.
101500*
101600     MOVE     ZERO TO WS-COMBINED-SCORE.
101610*  09/08/26 VBC -    .12 LAST-COOKED IS A CCYYMMDD DATE, NOT A
101620*                       SERIAL - MUST GO THROUGH MP900 BEFORE IT
101630*                       CAN BE TESTED AGAINST WS-ROTATION-CUTOFF,
101640*                       THE SAME WAY BB010 DOES IT (MP900 RETURNS
101645*                       SERIAL ZERO FOR A ZERO DATE, SO NO GUARD
101648*                       IF NEEDED HERE EITHER).
101650     CALL     "MP900" USING WS-TBL-RCP-LAST-COOKED (WS-RCP-SUB)
101660                            WS-TARGET-SERIAL.
101700     IF       WS-TBL-RCP-LAST-COOKED (WS-RCP-SUB) = ZERO
101800        OR    WS-TARGET-SERIAL <=
101900                 WS-ROTATION-CUTOFF
102000              ADD 3 TO WS-COMBINED-SCORE.
102100     PERFORM  HH020-FIND-RSUM.
102200     IF       WS-VERSION-FOUND
102300        AND   WS-TBL-RSM-FAVORITE (WS-RSM-IX) = "Y"
102400              ADD 2 TO WS-COMBINED-SCORE.
102500     IF       WS-TBL-RCP-TIMES-COOKED (WS-RCP-SUB) = ZERO
102600              ADD 1 TO WS-COMBINED-SCORE.
102700     IF       WS-COMBINED-SCORE NOT > ZERO
102800              GO TO HH010-EXIT.
102900     IF       WS-CAND-MAX >= 200
103000              GO TO HH010-EXIT.
103100     ADD      1 TO WS-CAND-MAX.
103200     SET      WS-CAND-IX TO WS-CAND-MAX.
103300     MOVE     WS-TBL-RCP-ID (WS-RCP-SUB)
103400                             TO WS-CAND-RECIPE-ID (WS-CAND-IX).
103500     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
103600                             TO WS-CAND-TITLE (WS-CAND-IX).
103700     MOVE     0 TO WS-SK-FLAG (WS-CAND-IX).
103800     COMPUTE  WS-SK-NUM1 (WS-CAND-IX) =
103900              99999999 - (WS-COMBINED-SCORE * 10).
104000     MOVE     ZERO TO WS-SK-NUM2 (WS-CAND-IX).
104100     MOVE     WS-TBL-RCP-TITLE (WS-RCP-SUB)
104200                             TO WS-SK-TEXT (WS-CAND-IX).
104300     MOVE     WS-COMBINED-SCORE TO WS-CAND-SCORE (WS-CAND-IX).
104400     IF       WS-TBL-RCP-TIMES-COOKED (WS-RCP-SUB) = ZERO
104500              MOVE "NEVER-TRIED" TO WS-CAND-REASON (WS-CAND-IX)
104600     ELSE
104700        IF    WS-VERSION-FOUND
104800          AND WS-TBL-RSM-FAVORITE (WS-RSM-IX) = "Y"
104900              MOVE "HOUSEHOLD-FAVORITE"
105000                        TO WS-CAND-REASON (WS-CAND-IX)
105100        ELSE
105200              MOVE "NOT-COOKED-RECENTLY" TO
105300                         WS-CAND-REASON (WS-CAND-IX).
105400 HH010-EXIT.
105500     EXIT.
105600*
105700 HH020-FIND-RSUM.
105800*
105900     MOVE     "N" TO WS-VERSION-FOUND.
106000     SET      WS-RSM-IX TO 1.
106100     SEARCH   WS-RSM-ENTRY VARYING WS-RSM-IX
106200              AT END CONTINUE
106300              WHEN WS-TBL-RSM-RCP-ID (WS-RSM-IX)
106400                      = WS-TBL-RCP-ID (WS-RCP-SUB)
106500                   MOVE "Y" TO WS-VERSION-FOUND.
106600*
106700*===============================================================
106800*  SHARED SORT / EMIT PARAGRAPHS - USED BY ALL SEVEN STRATEGIES.
106900*===============================================================
107000*
107100 ZZ700-UPPERCASE.
107200*
107300     INSPECT  WS-MATCH-WORK CONVERTING WS-LOWER-ALPHA
107400                                     TO WS-UPPER-ALPHA.
107500*
107600 ZZ900-SORT-CANDIDATES.
107700*
107800*  NO SORT VERB - THE CANDIDATE LIST IS SMALL ENOUGH FOR A
107900*  PLAIN BUBBLE SORT, ASCENDING ON WS-CAND-SORT-KEY.
108000*
108100     IF       WS-CAND-MAX < 2
108200              GO TO ZZ900-EXIT.
108300     MOVE     WS-CAND-MAX TO WS-SORT-LIMIT.
108400     MOVE     "Y" TO WS-SWAP-MADE.
108500     PERFORM  ZZ910-SORT-PASS UNTIL NOT A-SWAP-WAS-MADE.
108600 ZZ900-EXIT.
108700     EXIT.
108800*
108900 ZZ910-SORT-PASS.
109000*
109100     MOVE     "N" TO WS-SWAP-MADE.
109200     PERFORM  ZZ920-SORT-COMPARE
109300              VARYING WS-SORT-SUB FROM 1 BY 1
109400              UNTIL WS-SORT-SUB >= WS-SORT-LIMIT.
109500*
109600 ZZ920-SORT-COMPARE.
109700*
109800     IF       WS-CAND-SORT-KEY (WS-SORT-SUB) >
109900                 WS-CAND-SORT-KEY (WS-SORT-SUB + 1)
110000              PERFORM ZZ930-SWAP-CANDIDATES.
110100*
110200 ZZ930-SWAP-CANDIDATES.
110300*
110400     MOVE     WS-CAND-ENTRY (WS-SORT-SUB) TO WS-CAND-SAVE.
110500     MOVE     WS-CAND-ENTRY (WS-SORT-SUB + 1)
110600                              TO WS-CAND-ENTRY (WS-SORT-SUB).
110700     MOVE     WS-CAND-SAVE   TO WS-CAND-ENTRY (WS-SORT-SUB + 1).
110800     MOVE     "Y" TO WS-SWAP-MADE.
110900*
111000 ZZ950-EMIT-CANDIDATES.
111100*
111200     PERFORM  ZZ960-EMIT-ONE-CANDIDATE
111300              VARYING WS-CAND-SUB FROM 1 BY 1
111400              UNTIL WS-CAND-SUB > WS-CAND-MAX
111500                 OR WS-CAND-SUB > 10.
111600*
111700 ZZ960-EMIT-ONE-CANDIDATE.
111800*
111900     ADD      1 TO WS-THIS-STRATEGY-CNT.
112000     MOVE     WS-CURRENT-STRATEGY             TO SG-STRATEGY.
112100     MOVE     WS-CAND-RECIPE-ID (WS-CAND-SUB) TO SG-RECIPE-ID.
112200     MOVE     WS-CAND-TITLE (WS-CAND-SUB)     TO SG-TITLE.
112300     MOVE     WS-CAND-SCORE (WS-CAND-SUB)     TO SG-SCORE.
112400     MOVE     WS-CAND-REASON (WS-CAND-SUB)    TO SG-REASON.
112500     WRITE    MP-SUGGESTION-RECORD.
112600     IF       SG-STATUS NOT = "00"
112700              DISPLAY MP502 SG-STATUS
112800              STOP RUN.
112900     MOVE     WS-CURRENT-STRATEGY             TO WS-RPT-STRATEGY.
113000     MOVE     WS-THIS-STRATEGY-CNT            TO WS-RPT-RANK.
113100     MOVE     WS-CAND-RECIPE-ID (WS-CAND-SUB)
113200                             TO WS-RPT-RECIPE-ID.
113300     MOVE     WS-CAND-TITLE (WS-CAND-SUB)     TO WS-RPT-TITLE.
113400     MOVE     WS-CAND-SCORE (WS-CAND-SUB)     TO WS-RPT-SCORE.
113500     MOVE     WS-CAND-REASON (WS-CAND-SUB)    TO WS-RPT-REASON.
113600     GENERATE SUG-DETAIL.
