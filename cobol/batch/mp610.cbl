000100***************************************************************
000200*                                                              *
000300*                INVENTORY MAINTENANCE QUERIES                *
000400*        STOCK-ROOM REVIEW - LOW STOCK / EXPIRING ITEMS        *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP610.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     18/07/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          TWO STOCK-ROOM REVIEW LISTS OVER THE
002600*                       INVENTORY MASTER - ITEMS AT OR BELOW
002700*                       MINIMUM STOCK, AND ITEMS EXPIRING WITHIN
002800*                       THE WARNING WINDOW (ALREADY-EXPIRED ITEMS
002900*                       INCLUDED, UNLIKE THE ALERT PASS IN
003000*                       MP400).
003100*                       ONE PRINTED REPORT, ONE CONTROL BREAK PER
003200*                       SECTION.
003300*
003400*    VERSION.          SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.   MP900 (DATE TO JULIAN SERIAL).
003700*
003800*    FILES USED.
003900*                       INVENTORY.  SETTINGS.  INVQRPT (PRINT).
004000*
004100*    ERROR MESSAGES USED.
004200*                       MP611, MP612.
004300*
004400* CHANGES:
004500* 18/07/87 RMO -        CREATED FOR STOCK-ROOM REVIEW.
004600* 02/09/87 RMO -    .01 ADDED THE EXPIRING-ITEMS SECTION PER THE
004700*                       PANTRY AUDIT REQUEST.
004800* 19/02/99 VBC -    .02 Y2K REVIEW - ALL DATES HERE ARE 9(8)
004900*                       CCYYMMDD ALREADY, MP900 UNCHANGED. NO
005000*                       CODE CHANGE REQUIRED.
005100* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
005200* 16/12/25 VBC -    .03 FIRST CUT - REWORKED FOR THE HOUSEHOLD
005300*                       SUITE. LOW STOCK HERE IS PLAIN QUANTITY
005400*                       VS MINIMUM (R4) - NO THRESHOLD PERCENT,
005500*                       THAT IS THE MP400 ALERT PASS ONLY.
005510* 19/12/25 VBC -    .04 OPEN/LOAD-SETTINGS/APPLY-DEFAULTS/
005520*                       CONVERT-RUN-DATE WERE FOUR SEPARATE
005530*                       PERFORMS FOR ONE STRAIGHT LINE OF START-
005540*                       OF-RUN STEPS - NOW ONE PERFORM AA010
005550*                       THRU AA040.
005600*
005700***************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000*================================
006100*
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CLASS DIGIT-CLASS IS "0" THRU "9"
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800 COPY "selinv.cob".
006900 COPY "selparm.cob".
007000 COPY "selinvpt.cob".
007100*
007200 DATA DIVISION.
007300*================================
007400*
007500 FILE SECTION.
007600*
007700 COPY "fdinv.cob".
007800 COPY "fdparm.cob".
007900*
008000 FD  PRINT-FILE
008100     REPORT IS INV-QUERIES-REPORT.
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500*
008600 77  PROG-NAME               PIC X(14)  VALUE "MP610 (1.0.01)".
008700*
008800 01  WS-FILE-STATUS.
008900     03  INV-STATUS          PIC XX.
009000     03  SET-STATUS          PIC XX.
009100     03  PRT-STATUS          PIC XX.
009200     03  FILLER              PIC X(4)   VALUE SPACES.
009300*
009400 01  WS-SWITCHES.
009500     03  WS-EOF-LOAD         PIC X      VALUE "N".
009600         88  LOAD-EOF                 VALUE "Y".
009700     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
009800         88  SETTINGS-ON-FILE          VALUE "Y".
009900     03  FILLER              PIC X(4)   VALUE SPACES.
010000*
010100 01  WS-DATE-WORK.
010200     03  WS-RUN-DATE-WORK    PIC 9(8).
010300     03  WS-RUN-SERIAL       PIC S9(8)  COMP.
010400     03  WS-TARGET-SERIAL    PIC S9(8)  COMP.
010500     03  WS-DAYS-UNTIL       PIC S9(5)  COMP.
010600     03  FILLER              PIC X(4)   VALUE SPACES.
010700 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.
010800     03  WS-RUN-CCYY         PIC 9(4).
010900     03  WS-RUN-MM           PIC 9(2).
011000     03  WS-RUN-DD           PIC 9(2).
011100*
011200 01  WS-COUNTERS             COMP.
011300     03  WS-TBL-SUB          PIC 9(5).
011400     03  WS-TBL-SUB-ALT REDEFINES WS-TBL-SUB
011500                             PIC 9(5).
011600     03  WS-EXP-SUB          PIC 9(5).
011700     03  WS-EXP-SUB-ALT REDEFINES WS-EXP-SUB
011800                             PIC 9(5).
011900     03  WS-LOW-CNT          PIC 9(5).
012000     03  WS-EXP-CNT          PIC 9(5).
012100     03  FILLER              PIC 9(3).
012200*
012300*  WORKING TABLE - THE WHOLE INVENTORY MASTER. THIS PROGRAM NEVER
012400*  REWRITES THE MASTER - IT IS A READ-ONLY REVIEW - SO ONLY THE
012500*  FIELDS THE TWO LISTS NEED ARE CARRIED.
012600*
012700 01  WS-INVENTORY-TABLE.
012800     03  WS-INV-MAX          PIC 9(5)   COMP VALUE ZERO.
012900     03  WS-INV-ENTRY OCCURS 300 TIMES
013000                             INDEXED BY WS-INV-IX.
013100         05  WS-TBL-INV-ID         PIC X(8).
013200         05  WS-TBL-INV-NAME       PIC X(25).
013300         05  WS-TBL-INV-QUANTITY   PIC S9(7)V9(3).
013400         05  WS-TBL-INV-MINSTOCK   PIC S9(7)V9(3).
013500         05  WS-TBL-INV-EXPIRE     PIC 9(8).
013600         05  FILLER                PIC X(4).
013700     03  FILLER               PIC X(4)   VALUE SPACES.
013800*
013900*  CANDIDATE TABLE FOR THE EXPIRING-ITEMS SECTION ONLY - THIS
014000*  ONE NEEDS A SORT (ASCENDING ON EXPIRATION DATE), LOW STOCK
014100*  DOES NOT AND IS LISTED STRAIGHT OFF THE MASTER TABLE ABOVE.
014200*
014300 01  WS-EXP-CANDIDATES.
014400     03  WS-EXP-MAX          PIC 9(5)   COMP VALUE ZERO.
014500     03  WS-EXP-CAND-ENTRY OCCURS 300 TIMES
014600                             INDEXED BY WS-EXP-IX.
014700         05  WS-EXP-CAND-ID       PIC X(8).
014800         05  WS-EXP-CAND-NAME     PIC X(25).
014900         05  WS-EXP-CAND-EXPIRE   PIC 9(8).
015000         05  WS-EXP-CAND-DAYS     PIC S9(5) COMP.
015100         05  FILLER               PIC X(4).
015200     03  FILLER               PIC X(4)   VALUE SPACES.
015300*
015400 01  WS-EXP-CAND-SAVE.
015500     03  WS-SAVE-ID            PIC X(8).
015600     03  WS-SAVE-NAME          PIC X(25).
015700     03  WS-SAVE-EXPIRE        PIC 9(8).
015800     03  WS-SAVE-DAYS          PIC S9(5) COMP.
015900     03  FILLER                PIC X(4).
016000*
016100 01  WS-SORT-WORK.
016200     03  WS-SORT-LIMIT        PIC 9(5)   COMP.
016300     03  WS-SWAP-MADE         PIC X      VALUE "N".
016400         88  A-SWAP-WAS-MADE           VALUE "Y".
016500     03  FILLER               PIC X(4)   VALUE SPACES.
016600*
016700*  EDIT FIELDS - THE TWO SECTIONS SHARE ONE DETAIL LINE ON THE
016800*  REPORT (SEE RD BELOW); EACH SIDE FORMATS ITS OWN NUMBERS INTO
016900*  THE SAME PAIR OF DISPLAY SLOTS BEFORE GENERATE.
017000*
017100 01  WS-EDIT-WORK.
017200     03  WS-EDIT-QTY          PIC -(6)9.999.
017300     03  WS-EDIT-DATE         PIC 9(8).
017400     03  WS-EDIT-DAYS         PIC -(4)9.
017500     03  FILLER               PIC X(4)   VALUE SPACES.
017600*
017700 01  WS-REPORT-FIELDS.
017800     03  WS-RPT-SECTION       PIC X(12).
017900     03  WS-RPT-ID            PIC X(8).
018000     03  WS-RPT-NAME          PIC X(25).
018100     03  WS-RPT-VAL1-DISPLAY  PIC X(12).
018200     03  WS-RPT-VAL2-DISPLAY  PIC X(12).
018300     03  WS-RPT-COL3-TITLE    PIC X(12).
018400     03  WS-RPT-COL4-TITLE    PIC X(12).
018500     03  FILLER               PIC X(4)   VALUE SPACES.
018600*
018700 01  Error-Messages.
018800     03  MP611   PIC X(30)  VALUE "MP611 WORK TABLE FULL-ABORT".
018900     03  MP612   PIC X(30)  VALUE "MP612 CAND TABLE FULL-ABORT".
019000     03  FILLER  PIC X(10).
019100*
019200 REPORT SECTION.
019300*--------------
019400*
019500 RD  INV-QUERIES-REPORT
019600     CONTROL IS WS-RPT-SECTION
019700     PAGE LIMIT IS 60 LINES
019800     HEADING 1
019900     FIRST DETAIL 4
020000     LAST DETAIL 56
020100     FOOTING 58.
020200*
020300 01  INV-PAGE-HEAD  TYPE PAGE HEADING.
020400     03  LINE 1.
020500         05  COL  1   PIC X(30)
020600                  VALUE "HOUSEHOLD INVENTORY QUERIES".
020700         05  COL 60   PIC X(9)  VALUE "RUN DATE:".
020800         05  COL 70   PIC 9(8)  SOURCE WS-RUN-DATE-WORK.
020900*
021000 01  INV-SECT-HEAD  TYPE CONTROL HEADING WS-RPT-SECTION.
021100     03  LINE PLUS 2.
021200         05  COL  1   PIC X(8)  VALUE "SECTION:".
021300         05  COL 10   PIC X(12) SOURCE WS-RPT-SECTION.
021400     03  LINE PLUS 1.
021500         05  COL  1   PIC X(7)  VALUE "ITEM-ID".
021600         05  COL 11   PIC X(4)  VALUE "NAME".
021700         05  COL 40   PIC X(12) SOURCE WS-RPT-COL3-TITLE.
021800         05  COL 55   PIC X(12) SOURCE WS-RPT-COL4-TITLE.
021900*
022000 01  INV-DETAIL     TYPE DETAIL.
022100     03  LINE PLUS 1.
022200         05  COL  1   PIC X(8)  SOURCE WS-RPT-ID.
022300         05  COL 11   PIC X(25) SOURCE WS-RPT-NAME.
022400         05  COL 40   PIC X(12) SOURCE WS-RPT-VAL1-DISPLAY.
022500         05  COL 55   PIC X(12) SOURCE WS-RPT-VAL2-DISPLAY.
022600*
022700 01  INV-SECT-FOOT  TYPE CONTROL FOOTING WS-RPT-SECTION.
022800     03  LINE PLUS 2.
022900         05  COL  1   PIC X(14) VALUE "SECTION TOTAL:".
023000         05  COL 16   PIC ZZ9   SUM 1.
023100         05  COL 20   PIC X(5)  VALUE "ITEMS".
023200*
023300 01  INV-FINAL-FOOT TYPE CONTROL FOOTING FINAL.
023400     03  LINE PLUS 2.
023500         05  COL  1   PIC X(12) VALUE "GRAND TOTAL:".
023600         05  COL 14   PIC ZZZ9  SUM 1.
023700         05  COL 19   PIC X(5)  VALUE "ITEMS".
023800*
023900 PROCEDURE DIVISION.
024000*================================
024100*
024200 AA000-MAIN.
024300*
024350*  OPEN, SETTINGS LOAD, DEFAULTING AND RUN-DATE CONVERSION ARE
024360*  ALL STRAIGHT-LINE START-OF-RUN STEPS - ONE PERFORM RANGE.
024400     PERFORM  AA010-OPEN-FILES THRU AA040-CONVERT-RUN-DATE.
024800     PERFORM  AA100-LOAD-INVENTORY.
024900*
025000     INITIATE INV-QUERIES-REPORT.
025100     PERFORM  BB000-LOW-STOCK-LIST.
025200     PERFORM  CC000-EXPIRING-LIST.
025300     TERMINATE INV-QUERIES-REPORT.
025400*
025500     PERFORM  AA900-CLOSE-FILES.
025600     DISPLAY  "MP610 LOW STOCK ITEMS    = " WS-LOW-CNT.
025700     DISPLAY  "MP610 EXPIRING ITEMS     = " WS-EXP-CNT.
025800     STOP     RUN.
025900*
026000 AA010-OPEN-FILES.
026100*
026200     OPEN     INPUT  INVENTORY-FILE
026300              INPUT  SETTINGS-FILE.
026400     OPEN     OUTPUT PRINT-FILE.
026500*
026600 AA020-LOAD-SETTINGS.
026700*
026800     READ     SETTINGS-FILE
026900              AT END CONTINUE
027000              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
027100     MOVE     RUN-DATE TO WS-RUN-DATE-WORK.
027200*
027300 AA030-APPLY-DEFAULTS.
027400*
027500     IF       NOT SETTINGS-ON-FILE
027600              MOVE 7 TO SET-EXPIRATION-WARNING-DAYS.
027700*
027800 AA040-CONVERT-RUN-DATE.
027900*
028000     CALL     "MP900" USING WS-RUN-DATE-WORK WS-RUN-SERIAL.
028100*
028200 AA100-LOAD-INVENTORY.
028300*
028400     MOVE     ZERO TO WS-INV-MAX.
028500     MOVE     "N"  TO WS-EOF-LOAD.
028600     PERFORM  ZZ100-READ-INVENTORY.
028700     PERFORM  ZZ200-STORE-INVENTORY UNTIL LOAD-EOF.
028800*
028900 ZZ100-READ-INVENTORY.
029000*
029100     READ     INVENTORY-FILE
029200              AT END MOVE "Y" TO WS-EOF-LOAD
029300              NOT AT END CONTINUE.
029400*
029500 ZZ200-STORE-INVENTORY.
029600*
029700     IF       WS-INV-MAX >= 300
029800              DISPLAY MP611
029900              STOP RUN.
030000     ADD      1 TO WS-INV-MAX.
030100     SET      WS-INV-IX TO WS-INV-MAX.
030200     MOVE     INV-ID              TO WS-TBL-INV-ID (WS-INV-IX).
030300     MOVE     INV-NAME            TO WS-TBL-INV-NAME (WS-INV-IX).
030400     MOVE     INV-QUANTITY
030500                          TO WS-TBL-INV-QUANTITY (WS-INV-IX).
030600     MOVE     INV-MINIMUM-STOCK
030700                           TO WS-TBL-INV-MINSTOCK (WS-INV-IX).
030800     MOVE     INV-EXPIRATION-DATE
030900                          TO WS-TBL-INV-EXPIRE (WS-INV-IX).
031000     PERFORM  ZZ100-READ-INVENTORY.
031100*
031200*===============================================================
031300*  SECTION 1 - LOW STOCK (R4 MAINTENANCE RULE). NO SORT - THE
031400*  LIST IS SHORT AND THE TABLE ORDER (INV-ID) IS ACCEPTABLE.
031500*===============================================================
031600*
031700 BB000-LOW-STOCK-LIST.
031800*
031900     MOVE     "LOW STOCK   " TO WS-RPT-SECTION.
032000     MOVE     "QUANTITY"     TO WS-RPT-COL3-TITLE.
032100     MOVE     "MIN-STOCK"    TO WS-RPT-COL4-TITLE.
032200     MOVE     ZERO TO WS-LOW-CNT.
032300     PERFORM  BB010-CHECK-ONE-ITEM
032400              VARYING WS-TBL-SUB FROM 1 BY 1
032500              UNTIL WS-TBL-SUB > WS-INV-MAX.
032600*
032700 BB010-CHECK-ONE-ITEM.
032800*
032900     SET      WS-INV-IX TO WS-TBL-SUB.
033000     IF       WS-TBL-INV-QUANTITY (WS-INV-IX)
033100                 > WS-TBL-INV-MINSTOCK (WS-INV-IX)
033200              GO TO BB010-EXIT.
033300     MOVE     WS-TBL-INV-ID (WS-INV-IX)   TO WS-RPT-ID.
033400     MOVE     WS-TBL-INV-NAME (WS-INV-IX) TO WS-RPT-NAME.
033500     MOVE     WS-TBL-INV-QUANTITY (WS-INV-IX) TO WS-EDIT-QTY.
033600     MOVE     WS-EDIT-QTY TO WS-RPT-VAL1-DISPLAY.
033700     MOVE     WS-TBL-INV-MINSTOCK (WS-INV-IX) TO WS-EDIT-QTY.
033800     MOVE     WS-EDIT-QTY TO WS-RPT-VAL2-DISPLAY.
033900     GENERATE INV-DETAIL.
034000     ADD      1 TO WS-LOW-CNT.
034100 BB010-EXIT.
034200     EXIT.
034300*
034400*===============================================================
034500*  SECTION 2 - EXPIRING ITEMS (R9). NO LOWER BOUND ON DAYS-
034600*  UNTIL - ALREADY-EXPIRED ITEMS STAY ON THE LIST, UNLIKE THE
034700*  MP400 ALERT PASS.  SORTED ASCENDING ON EXPIRATION DATE.
034800*===============================================================
034900*
035000 CC000-EXPIRING-LIST.
035100*
035200     MOVE     "EXPIRING    " TO WS-RPT-SECTION.
035300     MOVE     "EXPIRATION"   TO WS-RPT-COL3-TITLE.
035400     MOVE     "DAYS-LEFT"    TO WS-RPT-COL4-TITLE.
035500     MOVE     ZERO TO WS-EXP-MAX.
035600     PERFORM  CC010-BUILD-ONE-CANDIDATE
035700              VARYING WS-TBL-SUB FROM 1 BY 1
035800              UNTIL WS-TBL-SUB > WS-INV-MAX.
035900     PERFORM  ZZ900-SORT-CANDIDATES.
036000     MOVE     ZERO TO WS-EXP-CNT.
036100     PERFORM  ZZ950-EMIT-ONE-CANDIDATE
036200              VARYING WS-EXP-SUB FROM 1 BY 1
036300              UNTIL WS-EXP-SUB > WS-EXP-MAX.
036400*
036500 CC010-BUILD-ONE-CANDIDATE.
036600*
036700     SET      WS-INV-IX TO WS-TBL-SUB.
036800     IF       WS-TBL-INV-EXPIRE (WS-INV-IX) = ZERO
036900              GO TO CC010-EXIT.
037000     CALL     "MP900" USING WS-TBL-INV-EXPIRE (WS-INV-IX)
037100                             WS-TARGET-SERIAL.
037200     COMPUTE  WS-DAYS-UNTIL = WS-TARGET-SERIAL - WS-RUN-SERIAL.
037300     IF       WS-DAYS-UNTIL > SET-EXPIRATION-WARNING-DAYS
037400              GO TO CC010-EXIT.
037500     IF       WS-EXP-MAX >= 300
037600              DISPLAY MP612
037700              STOP RUN.
037800     ADD      1 TO WS-EXP-MAX.
037900     SET      WS-EXP-IX TO WS-EXP-MAX.
038000     MOVE     WS-TBL-INV-ID (WS-INV-IX)
038100                             TO WS-EXP-CAND-ID (WS-EXP-IX).
038200     MOVE     WS-TBL-INV-NAME (WS-INV-IX)
038300                             TO WS-EXP-CAND-NAME (WS-EXP-IX).
038400     MOVE     WS-TBL-INV-EXPIRE (WS-INV-IX)
038500                             TO WS-EXP-CAND-EXPIRE (WS-EXP-IX).
038600     MOVE     WS-DAYS-UNTIL  TO WS-EXP-CAND-DAYS (WS-EXP-IX).
038700 CC010-EXIT.
038800     EXIT.
038900*
039000*  NO SORT VERB - SAME PLAIN BUBBLE SORT AS MP500, ASCENDING ON
039100*  WS-EXP-CAND-EXPIRE.
039200*
039300 ZZ900-SORT-CANDIDATES.
039400*
039500     IF       WS-EXP-MAX < 2
039600              GO TO ZZ900-EXIT.
039700     MOVE     WS-EXP-MAX TO WS-SORT-LIMIT.
039800     MOVE     "Y" TO WS-SWAP-MADE.
039900     PERFORM  ZZ910-SORT-PASS UNTIL NOT A-SWAP-WAS-MADE.
040000 ZZ900-EXIT.
040100     EXIT.
040200*
040300 ZZ910-SORT-PASS.
040400*
040500     MOVE     "N" TO WS-SWAP-MADE.
040600     PERFORM  ZZ920-SORT-COMPARE
040700              VARYING WS-EXP-SUB FROM 1 BY 1
040800              UNTIL WS-EXP-SUB >= WS-SORT-LIMIT.
040900*
041000 ZZ920-SORT-COMPARE.
041100*
041200     SET      WS-EXP-IX TO WS-EXP-SUB.
041300     IF       WS-EXP-CAND-EXPIRE (WS-EXP-IX) >
041400                 WS-EXP-CAND-EXPIRE (WS-EXP-IX + 1)
041500              PERFORM ZZ930-SWAP-CANDIDATES.
041600*
041700 ZZ930-SWAP-CANDIDATES.
041800*
041900     MOVE     WS-EXP-CAND-ENTRY (WS-EXP-IX) TO WS-EXP-CAND-SAVE.
042000     MOVE     WS-EXP-CAND-ENTRY (WS-EXP-IX + 1)
042100                              TO WS-EXP-CAND-ENTRY (WS-EXP-IX).
042200     MOVE     WS-EXP-CAND-SAVE
042300                          TO WS-EXP-CAND-ENTRY (WS-EXP-IX + 1).
042400     MOVE     "Y" TO WS-SWAP-MADE.
042500*
042600 ZZ950-EMIT-ONE-CANDIDATE.
042700*
042800     SET      WS-EXP-IX TO WS-EXP-SUB.
042900     MOVE     WS-EXP-CAND-ID (WS-EXP-IX)   TO WS-RPT-ID.
043000     MOVE     WS-EXP-CAND-NAME (WS-EXP-IX) TO WS-RPT-NAME.
043100     MOVE     WS-EXP-CAND-EXPIRE (WS-EXP-IX) TO WS-EDIT-DATE.
043200     MOVE     WS-EDIT-DATE TO WS-RPT-VAL1-DISPLAY.
043300     MOVE     WS-EXP-CAND-DAYS (WS-EXP-IX) TO WS-EDIT-DAYS.
043400     MOVE     WS-EDIT-DAYS TO WS-RPT-VAL2-DISPLAY.
043500     GENERATE INV-DETAIL.
043600     ADD      1 TO WS-EXP-CNT.
043700*
043800 AA900-CLOSE-FILES.
043900*
044000     CLOSE    INVENTORY-FILE SETTINGS-FILE PRINT-FILE.
044100*
044200
