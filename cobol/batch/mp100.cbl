000100***************************************************************
000200*                                                              *
000300*                RATING / FAVOURITES CALCULATOR               *
000400*        STEP 1 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP100.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     18/05/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          READS THE RATING FILE, CONTROL BROKEN ON
002600*                       RAT-RECIPE-ID, AND BUILDS THE RATING-
002700*                       SUMMARY FILE (UP/DOWN/TOTAL VOTES AND
002800*                       THE FAVOURITE FLAG) USED BY THE
002900*                       SUGGESTION ENGINE AND THE SHOPPING AND
003000*                       RECIPE-LIST FILTERS DOWNSTREAM.
003100*
003200*    VERSION.          SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.   NONE.
003500*
003600*    FILES USED.
003700*                       RATINGS.  SETTINGS.  RATING-SUMMARY.
003800*
003900*    ERROR MESSAGES USED.
004000*                       MP001, MP002, MP003.
004100*
004200* CHANGES:
004300* 18/05/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004400* 02/06/87 RMO -    .01 RATING FILE MUST ARRIVE PRE-SORTED BY
004500*                       RECIPE-ID - NO SORT VERB IN THIS STEP.
004600* 14/02/99 RMO -    .02 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
004700*                       THIS PROGRAM, NOTHING TO CHANGE.
004800* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
004900* 06/12/25 VBC -    .03 SWITCHED THE FAVOURITE TEST TO THE
005000*                       INTEGER-SAFE FORM (UP*100 VS TOTAL*PCT)
005100*                       SO WE NEVER LOSE PRECISION ON THE
005200*                       COMPARE - SEE ZZ810-TEST-FAVOURITE.
005210* 14/12/25 VBC -    .04 ADDED WS-FILE-STATUS - THE STATUS
005220*                       ITEMS NAMED ON THE SELECT CLAUSES HAD
005230*                       NEVER BEEN DECLARED IN WORKING-STORAGE.
005240*                       CAUGHT ON A WALK-THROUGH BEFORE RELEASE.
005250* 19/12/25 VBC -    .05 OPEN/LOAD-SETTINGS/APPLY-DEFAULTS WERE
005260*                       THREE SEPARATE PERFORMS FOR ONE STRAIGHT
005270*                       LINE OF START-OF-RUN STEPS - NOW ONE
005280*                       PERFORM AA010 THRU AA030.
005300*
005400***************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700*================================
005800*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS DIGIT-CLASS IS "0" THRU "9"
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500 COPY "selrat.cob".
006600 COPY "selparm.cob".
006700 COPY "selrsum.cob".
006800*
006900 DATA DIVISION.
007000*================================
007100*
007200 FILE SECTION.
007300*
007400 COPY "fdrat.cob".
007500 COPY "fdparm.cob".
007600 COPY "fdrsum.cob".
007700*
007800 WORKING-STORAGE SECTION.
007900*-----------------------
008000*
008100 77  PROG-NAME               PIC X(14)  VALUE "MP100 (1.0.04)".
008120*
008130*  ONE STATUS BYTE-PAIR PER FILE, PER THE FILE STATUS
008140*  CLAUSE ON EACH SELECT - SEE THE SEL*.COB MEMBERS.
008150*
008160 01  WS-FILE-STATUS.
008170     03  RAT-STATUS          PIC XX.
008180     03  SET-STATUS          PIC XX.
008190     03  RSM-STATUS          PIC XX.
008195     03  FILLER              PIC X(4)   VALUE SPACES.
008200*
008300 01  WS-SWITCHES.
008400     03  WS-EOF-RATING       PIC X      VALUE "N".
008500         88  RATING-EOF              VALUE "Y".
008600     03  WS-EOF-SETTINGS     PIC X      VALUE "N".
008700         88  SETTINGS-EOF             VALUE "Y".
008800     03  WS-FIRST-RATING     PIC X      VALUE "Y".
008900         88  IS-FIRST-RATING          VALUE "Y".
008950     03  FILLER              PIC X(4)   VALUE SPACES.
009000*
009100 01  WS-COUNTERS             COMP.
009200     03  WS-RATING-RECS      PIC 9(7).
009210     03  WS-RATING-ALT REDEFINES WS-RATING-RECS
009220                             PIC 9(7).
009300     03  WS-SUMMARY-RECS     PIC 9(7).
009400     03  WS-SUMMARY-ALT REDEFINES WS-SUMMARY-RECS
009500                             PIC 9(7).
009600     03  WS-FAVOURITE-CNT    PIC 9(7).
009610     03  WS-FAVOURITE-ALT REDEFINES WS-FAVOURITE-CNT
009620                             PIC 9(7).
009650     03  FILLER              PIC 9(3).
009700*
009800 01  WS-GROUP-ACCUM.
009900     03  WS-PREV-RECIPE-ID   PIC X(8).
010000     03  WS-UP-VOTES         PIC 9(5)   COMP.
010100     03  WS-DOWN-VOTES       PIC 9(5)   COMP.
010200     03  WS-TOTAL-VOTES      PIC 9(5)   COMP.
010250     03  FILLER              PIC X(4)   VALUE SPACES.
010300*
010400 01  WS-FAVOURITE-WORK.
010500     03  WS-THRESHOLD-PCT    PIC S9(5)  COMP.
010600     03  WS-LEFT-SIDE        PIC S9(9)  COMP.
010700     03  WS-RIGHT-SIDE       PIC S9(9)  COMP.
010750     03  FILLER              PIC X(4)   VALUE SPACES.
010800*
010900 01  WS-SETTINGS-WORK.
011000     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
011100         88  SETTINGS-ON-FILE         VALUE "Y".
011150     03  FILLER              PIC X(4)   VALUE SPACES.
011200*
012200 01  Error-Messages.
012300     03  MP001   PIC X(30)  VALUE "MP001 NO RATING FILE - ABORT".
012400     03  MP002   PIC X(30)  VALUE "MP002 SETTINGS READ ERROR ST=".
012500     03  MP003   PIC X(30)  VALUE "MP003 RAT-SUMMARY WRITE ST=".
012550     03  FILLER  PIC X(10).
012600*
012700 PROCEDURE DIVISION.
012800*================================
012900*
013000 AA000-MAIN.
013100*
013150*  OPEN, SETTINGS LOAD AND DEFAULTING ARE ALL STRAIGHT-LINE
013160*  START-OF-RUN STEPS - ONE PERFORM RANGE.
013200     PERFORM  AA010-OPEN-FILES THRU AA030-APPLY-DEFAULTS.
013500*
013600     PERFORM  BB010-READ-RATING.
013700     PERFORM  CC010-PROCESS-RATINGS
013800              UNTIL RATING-EOF.
013900*
014000     IF       NOT IS-FIRST-RATING
014100              PERFORM ZZ800-WRITE-SUMMARY.
014200*
014300     PERFORM  AA090-CLOSE-FILES.
014400     DISPLAY  "MP100 RATINGS READ    = " WS-RATING-RECS.
014500     DISPLAY  "MP100 SUMMARIES WRITE = " WS-SUMMARY-RECS.
014600     DISPLAY  "MP100 FAVOURITES SET  = " WS-FAVOURITE-CNT.
014700     STOP     RUN.
014800*
014900 AA010-OPEN-FILES.
015000*
015100     OPEN     INPUT RATING-FILE.
015200     IF       RAT-STATUS NOT = "00"
015300              DISPLAY MP001
015400              STOP RUN.
015500     OPEN     INPUT SETTINGS-FILE.
015600     OPEN     OUTPUT RATING-SUMMARY-FILE.
015700*
015800 AA020-LOAD-SETTINGS.
015900*
016000     READ     SETTINGS-FILE
016100              AT END MOVE "Y" TO WS-EOF-SETTINGS
016200              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
016300     IF       SET-STATUS NOT = "00" AND SET-STATUS NOT = "10"
016400              DISPLAY MP002 SET-STATUS
016500              STOP RUN.
016600*
016700 AA030-APPLY-DEFAULTS.
016800*
016900     IF       NOT SETTINGS-ON-FILE
017000              MOVE 0.75 TO SET-FAVORITES-THRESHOLD
017100              MOVE 3    TO SET-FAVORITES-MIN-RATERS.
017200     COMPUTE  WS-THRESHOLD-PCT = SET-FAVORITES-THRESHOLD * 100.
017300*
017400 AA090-CLOSE-FILES.
017500*
017600     CLOSE    RATING-FILE
017700              SETTINGS-FILE
017800              RATING-SUMMARY-FILE.
017900*
018000 BB010-READ-RATING.
018100*
018200     READ     RATING-FILE
018300              AT END MOVE "Y" TO WS-EOF-RATING
018400              GO TO BB010-EXIT.
018500     ADD      1 TO WS-RATING-RECS.
018600 BB010-EXIT.
018700     EXIT.
018800*
018900 CC010-PROCESS-RATINGS.
019000*
019100     IF       IS-FIRST-RATING
019200              PERFORM ZZ700-START-GROUP
019300              GO TO CC010-EXIT.
019400*
019500     IF       RAT-RECIPE-ID NOT = WS-PREV-RECIPE-ID
019600              PERFORM ZZ800-WRITE-SUMMARY
019700              PERFORM ZZ700-START-GROUP
019800     ELSE
019900              PERFORM ZZ710-ADD-VOTE.
020000*
020100 CC010-EXIT.
020200     PERFORM  BB010-READ-RATING.
020300*
020400 ZZ700-START-GROUP.
020500*
020600     MOVE     RAT-RECIPE-ID TO WS-PREV-RECIPE-ID.
020700     MOVE     ZERO TO WS-UP-VOTES WS-DOWN-VOTES WS-TOTAL-VOTES.
020800     MOVE     "N" TO WS-FIRST-RATING.
020900     PERFORM  ZZ710-ADD-VOTE.
021000*
021100 ZZ710-ADD-VOTE.
021200*
021300     IF       RAT-THUMBS-UP
021400              ADD 1 TO WS-UP-VOTES
021500     ELSE
021600              ADD 1 TO WS-DOWN-VOTES.
021700     ADD      1 TO WS-TOTAL-VOTES.
021800*
021900 ZZ800-WRITE-SUMMARY.
022000*
022100     MOVE     WS-PREV-RECIPE-ID TO RSM-RECIPE-ID.
022200     MOVE     WS-UP-VOTES       TO RSM-UP-VOTES.
022300     MOVE     WS-DOWN-VOTES     TO RSM-DOWN-VOTES.
022400     MOVE     WS-TOTAL-VOTES    TO RSM-TOTAL-VOTES.
022500     PERFORM  ZZ810-TEST-FAVOURITE.
022600     WRITE    MP-RATING-SUMMARY-RECORD.
022700     IF       RSM-STATUS NOT = "00"
022800              DISPLAY MP003 RSM-STATUS
022900              STOP RUN.
023000     ADD      1 TO WS-SUMMARY-RECS.
023100*
023200 ZZ810-TEST-FAVOURITE.
023300*
023400*  R1 - INTEGER-SAFE COMPARE: UP*100 VS TOTAL*THRESHOLD-PCT,
023500*  THRESHOLD-PCT ALREADY HOLDS THE THRESHOLD TIMES 100 SO NO
023600*  DECIMAL ROUNDING EVER ENTERS THE COMPARISON.
023700*
023800     MOVE     "N" TO RSM-FAVORITE-FLAG.
023900     IF       WS-TOTAL-VOTES >= SET-FAVORITES-MIN-RATERS
024000              COMPUTE WS-LEFT-SIDE  = WS-UP-VOTES * 100
024100              COMPUTE WS-RIGHT-SIDE = WS-TOTAL-VOTES *
024200                                      WS-THRESHOLD-PCT
024300              IF WS-LEFT-SIDE >= WS-RIGHT-SIDE
024400                 MOVE "Y" TO RSM-FAVORITE-FLAG
024500                 ADD 1 TO WS-FAVOURITE-CNT.
