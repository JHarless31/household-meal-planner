000100***************************************************************
000200*                                                              *
000300*                  ALERT / NOTIFICATION GENERATOR             *
000400*        STEP 4 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP400.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     29/05/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          THREE PASSES OVER THE MASTERS, CROSS-
002600*                       JOINED WITH THE ACTIVE USER LIST, WRITING
002700*                       ONE ALERT PER (ITEM-OR-MEAL, USER) PAIR:
002800*                       LOW STOCK, EXPIRING STOCK, AND MEAL
002900*                       REMINDERS FOR UNCOOKED MEALS DUE TODAY OR
003000*                       TOMORROW. THE LOOP SHAPE ITSELF STOPS ANY
003100*                       ITEM/MEAL BEING OFFERED TO ONE USER TWICE
003200*                       IN THE SAME RUN - NO SEPARATE DEDUP TABLE
003300*                       IS NEEDED.
003400*
003500*    VERSION.          SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.   MP900 (DATE TO JULIAN SERIAL).
003800*
003900*    FILES USED.
004000*                       INVENTORY.  MENU-PLANS.  PLANNED-MEALS.
004100*                       RECIPES.  USERS.  SETTINGS.  ALERTS.
004200*
004300*    ERROR MESSAGES USED.
004400*                       MP401, MP402.
004500*
004600* CHANGES:
004700* 29/05/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004800* 11/06/87 RMO -    .01 EXPIRY WARNING WINDOW DEFAULTS TO 3 DAYS
004900*                       IN THIS PROGRAM WHEN NO SETTINGS RECORD
005000*                       IS ON FILE - NOTE THIS IS NOT THE SAME
005100*                       DEFAULT AS THE 7-DAY FIGURE QUOTED
005200*                       AGAINST SET-EXPIRATION-WARNING-DAYS
005300*                       ELSEWHERE. THE GENERATOR HAS ALWAYS
005400*                       BEEN MORE CAUTIOUS.
005500* 14/02/99 RMO -    .02 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
005600*                       THIS PROGRAM, NOTHING TO CHANGE.
005700* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
005800* 14/12/25 VBC -    .03 FIRST CUT - LOW STOCK, EXPIRING AND MEAL
005900*                       REMINDER PASSES, SHARED TIMING-WORD
006000*                       PARAGRAPH (ZZ800) FOR R8.
006050* 19/12/25 VBC -    .04 OPEN/LOAD-SETTINGS/APPLY-DEFAULTS/
006060*                       CONVERT-RUN-DATE WERE FOUR SEPARATE
006070*                       PERFORMS FOR ONE STRAIGHT LINE OF START-
006080*                       OF-RUN STEPS - NOW ONE PERFORM AA010
006090*                       THRU AA040. LEFT ZZ099-READ-USER/ZZ100-
006095*                       STORE-USER AS TWO SEPARATE PERFORMS - THE
006096*                       STORE THERE IS GATED BY USR-ACTIVE, NOT
006097*                       UNCONDITIONAL.
006100*
006200***************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500*================================
006600*
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     CLASS DIGIT-CLASS IS "0" THRU "9"
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300 COPY "selinv.cob".
007400 COPY "selmenu.cob".
007500 COPY "selpmeal.cob".
007600 COPY "selrecp.cob".
007700 COPY "seluser.cob".
007800 COPY "selparm.cob".
007900 COPY "selalrt.cob".
008000*
008100 DATA DIVISION.
008200*================================
008300*
008400 FILE SECTION.
008500*
008600 COPY "fdinv.cob".
008700 COPY "fdmenu.cob".
008800 COPY "fdpmeal.cob".
008900 COPY "fdrecp.cob".
009000 COPY "fduser.cob".
009100 COPY "fdparm.cob".
009200 COPY "fdalrt.cob".
009300*
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600*
009700 77  PROG-NAME               PIC X(14)  VALUE "MP400 (1.0.03)".
009800*
009900*  ONE STATUS BYTE-PAIR PER FILE, PER THE FILE STATUS
010000*  CLAUSE ON EACH SELECT - SEE THE SEL*.COB MEMBERS.
010100*
010200 01  WS-FILE-STATUS.
010300     03  INV-STATUS          PIC XX.
010400     03  MPL-STATUS          PIC XX.
010500     03  PM-STATUS           PIC XX.
010600     03  RCP-STATUS          PIC XX.
010700     03  USR-STATUS          PIC XX.
010800     03  SET-STATUS          PIC XX.
010900     03  AL-STATUS           PIC XX.
011000     03  FILLER              PIC X(4)   VALUE SPACES.
011100*
011200 01  WS-SWITCHES.
011300     03  WS-EOF-LOAD         PIC X      VALUE "N".
011400         88  LOAD-EOF                 VALUE "Y".
011500     03  WS-EOF-MEAL         PIC X      VALUE "N".
011600         88  MEAL-EOF                  VALUE "Y".
011700     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
011800         88  SETTINGS-ON-FILE          VALUE "Y".
011900     03  WS-PLAN-FOUND       PIC X      VALUE "N".
012000         88  PLAN-WAS-FOUND            VALUE "Y".
012100     03  WS-RECIPE-FOUND     PIC X      VALUE "N".
012200         88  RECIPE-WAS-FOUND          VALUE "Y".
012300     03  WS-MEAL-QUALIFIES   PIC X      VALUE "N".
012400         88  MEAL-QUALIFIES            VALUE "Y".
012500     03  FILLER              PIC X(4)   VALUE SPACES.
012600*
012700 01  WS-COUNTERS              COMP.
012800     03  WS-LOW-STOCK-CNT    PIC 9(5).
012900     03  WS-LOW-STOCK-ALT REDEFINES WS-LOW-STOCK-CNT
013000                             PIC 9(5).
013100     03  WS-EXPIRING-CNT     PIC 9(5).
013200     03  WS-REMINDER-CNT     PIC 9(5).
013300     03  WS-REMINDER-ALT REDEFINES WS-REMINDER-CNT
013400                             PIC 9(5).
013500     03  WS-ALERT-CNT        PIC 9(5).
013600     03  WS-MEAL-RECS        PIC 9(7).
013700     03  WS-USER-SUB         PIC 9(5).
013800     03  WS-INV-SUB          PIC 9(5).
013900     03  FILLER              PIC 9(3).
014000*
014100*  WORKING TABLES - EVERY MASTER IS LINE SEQUENTIAL AND
014200*  CARRIES NO RANDOM KEY, SO EACH IS LOADED WHOLE HERE AND
014300*  SEARCHED FOR THE LIFE OF THE RUN.
014400*
014500 01  WS-USER-TABLE.
014600     03  WS-USER-MAX          PIC 9(5) COMP VALUE ZERO.
014700     03  WS-USER-ENTRY OCCURS 100 TIMES
014800                              INDEXED BY WS-USR-IX.
014900         05  WS-TBL-USR-ID           PIC X(8).
015000         05  FILLER                  PIC X(4).
015100     03  FILLER               PIC X(4)   VALUE SPACES.
015200*
015300 01  WS-RECIPE-TABLE.
015400     03  WS-RECIPE-MAX        PIC 9(5) COMP VALUE ZERO.
015500     03  WS-RECIPE-ENTRY OCCURS 300 TIMES
015600                              INDEXED BY WS-RCP-IX.
015700         05  WS-TBL-RCP-ID           PIC X(8).
015800         05  WS-TBL-RCP-TITLE        PIC X(30).
015900         05  FILLER                  PIC X(4).
016000     03  FILLER               PIC X(4)   VALUE SPACES.
016100*
016200 01  WS-PLAN-TABLE.
016300     03  WS-PLAN-MAX           PIC 9(5) COMP VALUE ZERO.
016400     03  WS-PLAN-ENTRY OCCURS 100 TIMES
016500                              INDEXED BY WS-PLN-IX.
016600         05  WS-TBL-MPL-ID           PIC X(8).
016700         05  WS-TBL-MPL-ACTIVE       PIC X.
016800         05  FILLER                  PIC X(4).
016900     03  FILLER               PIC X(4)   VALUE SPACES.
017000*
017100 01  WS-INVENTORY-TABLE.
017200     03  WS-INV-MAX            PIC 9(5) COMP VALUE ZERO.
017300     03  WS-INV-ENTRY OCCURS 300 TIMES
017400                              INDEXED BY WS-INV-IX.
017500         05  WS-TBL-INV-ID           PIC X(8).
017600         05  WS-TBL-INV-NAME         PIC X(25).
017700         05  WS-TBL-INV-QUANTITY     PIC S9(7)V9(3).
017800         05  WS-TBL-INV-MINIMUM      PIC S9(7)V9(3).
017900         05  WS-TBL-INV-EXPIRY       PIC 9(8).
018000         05  FILLER                  PIC X(4).
018100     03  FILLER               PIC X(4)   VALUE SPACES.
018200*
018300 01  WS-DATE-WORK.
018400     03  WS-RUN-DATE-WORK      PIC 9(8).
018500     03  WS-RUN-SERIAL         PIC S9(8) COMP.
018600     03  WS-TARGET-SERIAL      PIC S9(8) COMP.
018700     03  WS-DAYS-UNTIL         PIC S9(5) COMP.
018800     03  FILLER                PIC X(4)   VALUE SPACES.
018900 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.
019000     03  WS-RUN-CCYY           PIC 9(4).
019100     03  WS-RUN-MMDD           PIC 9(4).
019200*
019300 01  WS-COMPUTE-WORK.
019400     03  WS-LOW-THRESHOLD      PIC S9(7)V9(3).
019500     03  FILLER                PIC X(4)   VALUE SPACES.
019600*
019700 01  WS-TIMING-WORK.
019800     03  WS-TIMING-TEXT        PIC X(12).
019900     03  WS-TIMING-USE-TOM     PIC X.
020000         88  TIMING-USES-TOMORROW      VALUE "Y".
020100     03  WS-DAYS-EDIT          PIC 9(3).
020200     03  FILLER                PIC X(4)   VALUE SPACES.
020300*
020400 01  WS-MESSAGE-WORK.
020500     03  WS-TITLE-WORK         PIC X(40).
020600     03  WS-MSG-WORK           PIC X(70).
020700     03  FILLER                PIC X(4)   VALUE SPACES.
020800*
020900 01  Error-Messages.
021000     03  MP401  PIC X(30)  VALUE "MP401 WORK TABLE FULL-ABORT".
021100     03  MP402  PIC X(30)  VALUE "MP402 ALERT WRITE ERROR ST=".
021200     03  FILLER PIC X(2)   VALUE SPACES.
021300*
021400 PROCEDURE DIVISION.
021500*================================
021600*
021700 AA000-MAIN.
021800*
021850*  OPEN, SETTINGS LOAD, DEFAULTING AND THE RUN-DATE CONVERSION
021860*  ARE ALL STRAIGHT-LINE START-OF-RUN STEPS - ONE RANGE.
021900     PERFORM  AA010-OPEN-FILES THRU AA040-CONVERT-RUN-DATE.
022300*
022400     PERFORM  AA100-LOAD-USERS.
022500     PERFORM  AA200-LOAD-RECIPES.
022600     PERFORM  AA300-LOAD-PLANS.
022700     PERFORM  AA400-LOAD-INVENTORY.
022800*
022900     PERFORM  BB000-LOW-STOCK-PASS.
023000     PERFORM  CC000-EXPIRING-PASS.
023100     PERFORM  DD010-READ-MEAL.
023200     PERFORM  EE010-PROCESS-MEAL
023300              UNTIL MEAL-EOF.
023400*
023500     ADD      WS-LOW-STOCK-CNT WS-EXPIRING-CNT WS-REMINDER-CNT
023600                             GIVING WS-ALERT-CNT.
023700     PERFORM  AA090-CLOSE-FILES.
023800     DISPLAY  "MP400 LOW STOCK ALERTS  = " WS-LOW-STOCK-CNT.
023900     DISPLAY  "MP400 EXPIRING ALERTS   = " WS-EXPIRING-CNT.
024000     DISPLAY  "MP400 MEAL REMINDERS    = " WS-REMINDER-CNT.
024100     DISPLAY  "MP400 TOTAL ALERTS SENT = " WS-ALERT-CNT.
024200     STOP     RUN.
024300*
024400 AA010-OPEN-FILES.
024500*
024600     OPEN     INPUT  INVENTORY-FILE
024700              INPUT  MENU-PLAN-FILE
024800              INPUT  PLANNED-MEAL-FILE
024900              INPUT  RECIPE-FILE
025000              INPUT  USER-FILE
025100              INPUT  SETTINGS-FILE.
025200     OPEN     OUTPUT ALERT-FILE.
025300*
025400 AA020-LOAD-SETTINGS.
025500*
025600     READ     SETTINGS-FILE
025700              AT END CONTINUE
025800              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
025900     MOVE     RUN-DATE TO WS-RUN-DATE-WORK.
026000*
026100 AA030-APPLY-DEFAULTS.
026200*
026300*  SEE THE .01 CHANGE NOTE ABOVE - THIS PROGRAM'S OWN DEFAULT
026400*  FOR THE EXPIRY WINDOW IS 3 DAYS, NOT THE USUAL 7.
026500*
026600     IF       NOT SETTINGS-ON-FILE
026700              MOVE 0.20 TO SET-LOW-STOCK-THRESHOLD-PCT
026800              MOVE 3    TO SET-EXPIRATION-WARNING-DAYS.
026900*
027000 AA040-CONVERT-RUN-DATE.
027100*
027200     CALL     "MP900" USING WS-RUN-DATE-WORK WS-RUN-SERIAL.
027300*
027400 AA090-CLOSE-FILES.
027500*
027600     CLOSE    INVENTORY-FILE MENU-PLAN-FILE PLANNED-MEAL-FILE
027700              RECIPE-FILE USER-FILE SETTINGS-FILE ALERT-FILE.
027800*
027900 AA100-LOAD-USERS.
028000*
028100     MOVE     "N" TO WS-EOF-LOAD.
028200     PERFORM  ZZ099-READ-USER UNTIL LOAD-EOF.
028300*
028400 ZZ099-READ-USER.
028500*
028600     READ     USER-FILE
028700              AT END MOVE "Y" TO WS-EOF-LOAD
028800              GO TO ZZ099-EXIT.
028900     IF       USR-ACTIVE
029000              PERFORM ZZ100-STORE-USER.
029100 ZZ099-EXIT.
029200     EXIT.
029300*
029400 ZZ100-STORE-USER.
029500*
029600     IF       WS-USER-MAX >= 100
029700              DISPLAY MP401
029800              STOP RUN.
029900     ADD      1 TO WS-USER-MAX.
030000     SET      WS-USR-IX TO WS-USER-MAX.
030100     MOVE     USR-ID TO WS-TBL-USR-ID (WS-USR-IX).
030200*
030300 AA200-LOAD-RECIPES.
030400*
030500     MOVE     "N" TO WS-EOF-LOAD.
030600     PERFORM  ZZ199-READ-RECIPE UNTIL LOAD-EOF.
030700*
030800 ZZ199-READ-RECIPE.
030900*
031000     READ     RECIPE-FILE
031100              AT END MOVE "Y" TO WS-EOF-LOAD
031200              GO TO ZZ199-EXIT.
031300     PERFORM  ZZ200-STORE-RECIPE.
031400 ZZ199-EXIT.
031500     EXIT.
031600*
031700 ZZ200-STORE-RECIPE.
031800*
031900     IF       WS-RECIPE-MAX >= 300
032000              DISPLAY MP401
032100              STOP RUN.
032200     ADD      1 TO WS-RECIPE-MAX.
032300     SET      WS-RCP-IX TO WS-RECIPE-MAX.
032400     MOVE     RECIPE-ID    TO WS-TBL-RCP-ID (WS-RCP-IX).
032500     MOVE     RECIPE-TITLE TO WS-TBL-RCP-TITLE (WS-RCP-IX).
032600*
032700 AA300-LOAD-PLANS.
032800*
032900     MOVE     "N" TO WS-EOF-LOAD.
033000     PERFORM  ZZ299-READ-PLAN UNTIL LOAD-EOF.
033100*
033200 ZZ299-READ-PLAN.
033300*
033400     READ     MENU-PLAN-FILE
033500              AT END MOVE "Y" TO WS-EOF-LOAD
033600              GO TO ZZ299-EXIT.
033700     PERFORM  ZZ300-STORE-PLAN.
033800 ZZ299-EXIT.
033900     EXIT.
034000*
034100 ZZ300-STORE-PLAN.
034200*
034300     IF       WS-PLAN-MAX >= 100
034400              DISPLAY MP401
034500              STOP RUN.
034600     ADD      1 TO WS-PLAN-MAX.
034700     SET      WS-PLN-IX TO WS-PLAN-MAX.
034800     MOVE     MPL-ID        TO WS-TBL-MPL-ID (WS-PLN-IX).
034900     MOVE     MPL-IS-ACTIVE TO WS-TBL-MPL-ACTIVE (WS-PLN-IX).
035000*
035100 AA400-LOAD-INVENTORY.
035200*
035300     MOVE     "N" TO WS-EOF-LOAD.
035400     PERFORM  ZZ399-READ-INVENTORY UNTIL LOAD-EOF.
035500*
035600 ZZ399-READ-INVENTORY.
035700*
035800     READ     INVENTORY-FILE
035900              AT END MOVE "Y" TO WS-EOF-LOAD
036000              GO TO ZZ399-EXIT.
036100     PERFORM  ZZ400-STORE-INVENTORY.
036200 ZZ399-EXIT.
036300     EXIT.
036400*
036500 ZZ400-STORE-INVENTORY.
036600*
036700     IF       WS-INV-MAX >= 300
036800              DISPLAY MP401
036900              STOP RUN.
037000     ADD      1 TO WS-INV-MAX.
037100     SET      WS-INV-IX TO WS-INV-MAX.
037200     MOVE     INV-ID       TO WS-TBL-INV-ID      (WS-INV-IX).
037300     MOVE     INV-NAME     TO WS-TBL-INV-NAME    (WS-INV-IX).
037400     MOVE     INV-QUANTITY TO WS-TBL-INV-QUANTITY (WS-INV-IX).
037500     MOVE     INV-MINIMUM-STOCK
037600                           TO WS-TBL-INV-MINIMUM (WS-INV-IX).
037700     MOVE     INV-EXPIRATION-DATE
037800                           TO WS-TBL-INV-EXPIRY  (WS-INV-IX).
037900*
038000*===============================================================
038100*  PASS 1 - LOW STOCK (R4, ALERT RULE - QUANTITY VS MINIMUM
038200*  STOCK TIMES THE LOW-STOCK THRESHOLD PERCENTAGE).
038300*===============================================================
038400*
038500 BB000-LOW-STOCK-PASS.
038600*
038700     PERFORM  BB010-TEST-ONE-ITEM
038800              VARYING WS-INV-SUB FROM 1 BY 1
038900              UNTIL WS-INV-SUB > WS-INV-MAX.
039000*
039100 BB010-TEST-ONE-ITEM.
039200*
039300     COMPUTE  WS-LOW-THRESHOLD ROUNDED =
039400              WS-TBL-INV-MINIMUM (WS-INV-SUB) *
039500              SET-LOW-STOCK-THRESHOLD-PCT.
039600     IF       WS-TBL-INV-QUANTITY (WS-INV-SUB) > WS-LOW-THRESHOLD
039700              GO TO BB010-EXIT.
039800     PERFORM  BB020-ALERT-ONE-USER
039900              VARYING WS-USER-SUB FROM 1 BY 1
040000              UNTIL WS-USER-SUB > WS-USER-MAX.
040100 BB010-EXIT.
040200     EXIT.
040300*
040400 BB020-ALERT-ONE-USER.
040500*
040600     MOVE     SPACES TO WS-TITLE-WORK WS-MSG-WORK.
040700     STRING   "LOW STOCK: " DELIMITED BY SIZE
040800              WS-TBL-INV-NAME (WS-INV-SUB) DELIMITED BY SIZE
040900              INTO WS-TITLE-WORK.
041000     STRING   "ONLY " DELIMITED BY SIZE
041100              WS-TBL-INV-QUANTITY (WS-INV-SUB) DELIMITED BY SIZE
041200              " ON HAND - BELOW REORDER LEVEL, PLEASE RESTOCK"
041300                       DELIMITED BY SIZE
041400              INTO WS-MSG-WORK.
041500     MOVE     WS-TBL-USR-ID (WS-USER-SUB) TO AL-USER-ID.
041600     MOVE     "LOW-STOCK    "             TO AL-TYPE.
041700     MOVE     WS-TITLE-WORK               TO AL-TITLE.
041800     MOVE     WS-MSG-WORK                 TO AL-MESSAGE.
041900     PERFORM  ZZ900-WRITE-ALERT.
042000     ADD      1 TO WS-LOW-STOCK-CNT.
042100*
042200*===============================================================
042300*  PASS 2 - EXPIRING STOCK (R8 FOR THE TIMING WORD; ZERO
042400*  EXPIRATION DATE MEANS "DOES NOT EXPIRE" AND IS SKIPPED).
042500*===============================================================
042600*
042700 CC000-EXPIRING-PASS.
042800*
042900     PERFORM  CC010-TEST-ONE-ITEM
043000              VARYING WS-INV-SUB FROM 1 BY 1
043100              UNTIL WS-INV-SUB > WS-INV-MAX.
043200*
043300 CC010-TEST-ONE-ITEM.
043400*
043500     IF       WS-TBL-INV-EXPIRY (WS-INV-SUB) = ZERO
043600              GO TO CC010-EXIT.
043700     CALL     "MP900" USING WS-TBL-INV-EXPIRY (WS-INV-SUB)
043800                             WS-TARGET-SERIAL.
043900     COMPUTE  WS-DAYS-UNTIL = WS-TARGET-SERIAL - WS-RUN-SERIAL.
044000     IF       WS-DAYS-UNTIL < ZERO
044100        OR    WS-DAYS-UNTIL > SET-EXPIRATION-WARNING-DAYS
044200              GO TO CC010-EXIT.
044300     MOVE     "N" TO WS-TIMING-USE-TOM.
044400     PERFORM  ZZ800-BUILD-TIMING-WORD.
044500     PERFORM  CC020-ALERT-ONE-USER
044600              VARYING WS-USER-SUB FROM 1 BY 1
044700              UNTIL WS-USER-SUB > WS-USER-MAX.
044800 CC010-EXIT.
044900     EXIT.
045000*
045100 CC020-ALERT-ONE-USER.
045200*
045300     MOVE     SPACES TO WS-TITLE-WORK WS-MSG-WORK.
045400     STRING   "EXPIRING: " DELIMITED BY SIZE
045500              WS-TBL-INV-NAME (WS-INV-SUB) DELIMITED BY SIZE
045600              INTO WS-TITLE-WORK.
045700     STRING   WS-TBL-INV-NAME (WS-INV-SUB) DELIMITED BY SIZE
045800              " EXPIRES " DELIMITED BY SIZE
045900              WS-TIMING-TEXT DELIMITED BY SIZE
046000              INTO WS-MSG-WORK.
046100     MOVE     WS-TBL-USR-ID (WS-USER-SUB) TO AL-USER-ID.
046200     MOVE     "EXPIRING     "             TO AL-TYPE.
046300     MOVE     WS-TITLE-WORK               TO AL-TITLE.
046400     MOVE     WS-MSG-WORK                 TO AL-MESSAGE.
046500     PERFORM  ZZ900-WRITE-ALERT.
046600     ADD      1 TO WS-EXPIRING-CNT.
046700*
046800*===============================================================
046900*  PASS 3 - MEAL REMINDERS (UNCOOKED MEALS OF ACTIVE PLANS,
047000*  TODAY THROUGH TOMORROW).
047100*===============================================================
047200*
047300 DD010-READ-MEAL.
047400*
047500     READ     PLANNED-MEAL-FILE
047600              AT END MOVE "Y" TO WS-EOF-MEAL
047700              GO TO DD010-EXIT.
047800     ADD      1 TO WS-MEAL-RECS.
047900 DD010-EXIT.
048000     EXIT.
048100*
048200 EE010-PROCESS-MEAL.
048300*
048400     MOVE     "N" TO WS-MEAL-QUALIFIES.
048500     IF       PM-NOT-COOKED
048600              PERFORM FF010-FIND-PLAN
048700              IF PLAN-WAS-FOUND
048800                 AND WS-TBL-MPL-ACTIVE (WS-PLN-IX) = "Y"
048900                 PERFORM FF100-TEST-MEAL-WINDOW.
049000     IF       MEAL-QUALIFIES
049100              PERFORM FF200-FIND-RECIPE-TITLE
049200              MOVE "Y" TO WS-TIMING-USE-TOM
049300              PERFORM ZZ800-BUILD-TIMING-WORD
049400              PERFORM FF300-ALERT-ONE-USER
049500                 VARYING WS-USER-SUB FROM 1 BY 1
049600                 UNTIL WS-USER-SUB > WS-USER-MAX.
049700     PERFORM  DD010-READ-MEAL.
049800*
049900 FF010-FIND-PLAN.
050000*
050100     MOVE     "N" TO WS-PLAN-FOUND.
050200     SET      WS-PLN-IX TO 1.
050300     SEARCH   WS-PLAN-ENTRY VARYING WS-PLN-IX
050400              AT END CONTINUE
050500              WHEN PM-PLAN-ID = WS-TBL-MPL-ID (WS-PLN-IX)
050600                   MOVE "Y" TO WS-PLAN-FOUND.
050700*
050800 FF100-TEST-MEAL-WINDOW.
050900*
051000     CALL     "MP900" USING PM-MEAL-DATE WS-TARGET-SERIAL.
051100     COMPUTE  WS-DAYS-UNTIL = WS-TARGET-SERIAL - WS-RUN-SERIAL.
051200     IF       WS-DAYS-UNTIL >= ZERO AND WS-DAYS-UNTIL <= 1
051300              MOVE "Y" TO WS-MEAL-QUALIFIES.
051400*
051500 FF200-FIND-RECIPE-TITLE.
051600*
051700     MOVE     "N" TO WS-RECIPE-FOUND.
051800     SET      WS-RCP-IX TO 1.
051900     SEARCH   WS-RECIPE-ENTRY VARYING WS-RCP-IX
052000              AT END CONTINUE
052100              WHEN PM-RECIPE-ID = WS-TBL-RCP-ID (WS-RCP-IX)
052200                   MOVE "Y" TO WS-RECIPE-FOUND.
052300*
052400 FF300-ALERT-ONE-USER.
052500*
052600     MOVE     SPACES TO WS-TITLE-WORK WS-MSG-WORK.
052700     STRING   "MEAL REMINDER: " DELIMITED BY SIZE
052800              WS-TBL-RCP-TITLE (WS-RCP-IX) DELIMITED BY SIZE
052900              INTO WS-TITLE-WORK.
053000     STRING   WS-TBL-RCP-TITLE (WS-RCP-IX) DELIMITED BY SIZE
053100              " IS PLANNED " DELIMITED BY SIZE
053200              WS-TIMING-TEXT DELIMITED BY SIZE
053300              INTO WS-MSG-WORK.
053400     MOVE     WS-TBL-USR-ID (WS-USER-SUB) TO AL-USER-ID.
053500     MOVE     "MEAL-REMINDER"             TO AL-TYPE.
053600     MOVE     WS-TITLE-WORK               TO AL-TITLE.
053700     MOVE     WS-MSG-WORK                 TO AL-MESSAGE.
053800     PERFORM  ZZ900-WRITE-ALERT.
053900     ADD      1 TO WS-REMINDER-CNT.
054000*
054100 ZZ800-BUILD-TIMING-WORD.
054200*
054300*  R8 - 0 DAYS IS ALWAYS "TODAY". 1 DAY IS "TOMORROW" FOR MEAL
054400*  REMINDERS BUT "IN 1 DAYS" FOR EXPIRING STOCK - CALLER SETS
054500*  WS-TIMING-USE-TOM BEFORE PERFORMING THIS PARAGRAPH.
054600*
054700     MOVE     SPACES TO WS-TIMING-TEXT.
054800     IF       WS-DAYS-UNTIL = ZERO
054900              MOVE "TODAY" TO WS-TIMING-TEXT
055000              GO TO ZZ800-EXIT.
055100     IF       WS-DAYS-UNTIL = 1 AND TIMING-USES-TOMORROW
055200              MOVE "TOMORROW" TO WS-TIMING-TEXT
055300              GO TO ZZ800-EXIT.
055400     MOVE     WS-DAYS-UNTIL TO WS-DAYS-EDIT.
055500     STRING   "IN " DELIMITED BY SIZE
055600              WS-DAYS-EDIT DELIMITED BY SIZE
055700              " DAYS" DELIMITED BY SIZE
055800              INTO WS-TIMING-TEXT.
055900 ZZ800-EXIT.
056000     EXIT.
056100*
056200 ZZ900-WRITE-ALERT.
056300*
056400     WRITE    MP-ALERT-RECORD.
056500     IF       AL-STATUS NOT = "00"
056600              DISPLAY MP402 AL-STATUS
056700              STOP RUN.
056800*
