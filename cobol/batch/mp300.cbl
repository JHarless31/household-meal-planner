000100***************************************************************
000200*                                                              *
000300*                  SHOPPING LIST GENERATOR                    *
000400*        STEP 3 OF THE NIGHTLY KITCHEN BATCH CYCLE            *
000500*                                                              *
000600***************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MP300.
001200*
001300     AUTHOR.           R M OYELARAN.
001400*
001500     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001600*
001700     DATE-WRITTEN.     25/05/1987.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002200                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002300                        COPYING FOR DETAILS.
002400*
002500*    REMARKS.          BUILDS THE SHOPPING LIST FOR ONE MENU
002600*                       PLAN (RUN-TARGET-PLAN-ID). WALKS EVERY
002700*                       UNCOOKED MEAL OF THE PLAN, SCALES EACH
002800*                       NON-OPTIONAL INGREDIENT BY THE SERVINGS
002900*                       RATIO, AGGREGATES BY NAME ACROSS MEALS
003000*                       AND RECIPES, NETS OFF WHAT IS ALREADY
003100*                       ON HAND, AND WRITES ONE LINE PER ITEM
003200*                       STILL NEEDED, SORTED CATEGORY THEN NAME.
003300*
003400*    VERSION.          SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.   NONE.
003700*
003800*    FILES USED.
003900*                       MENU-PLANS.  PLANNED-MEALS.  RECIPES.
004000*                       VERSIONS.  INGREDIENTS.  INVENTORY.
004100*                       SETTINGS.  SHOPPING-LIST.
004200*
004300*    ERROR MESSAGES USED.
004400*                       MP201, MP202, MP203.
004500*
004600* CHANGES:
004700* 25/05/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004800* 09/06/87 RMO -    .01 NAME MATCHING (AGAINST INVENTORY AND
004900*                       ACROSS RECIPES) IS CASE-INSENSITIVE -
005000*                       SEE WS-CASE-CONVERT AND ZZ700-UPPERCASE.
005100* 14/02/99 RMO -    .02 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
005200*                       THIS PROGRAM, NOTHING TO CHANGE.
005300* 19/09/25 VBC - 3.3.00 VERSION UPDATE TO MATCH REST OF SUITE.
005400* 08/12/25 VBC -    .03 SERVINGS-RATIO PARAGRAPH (ZZ610) IS
005500*                       WORDED IDENTICALLY TO MP200'S - KEEP
005600*                       THE TWO IN STEP IF R2 EVER CHANGES.
005700* 13/12/25 VBC -    .04 NO SORT VERB - THE ITEM LIST FOR ONE
005800*                       PLAN IS SMALL, SO WE BUBBLE-SORT THE
005900*                       WORKING TABLE IN ZZ900 INSTEAD.
005910* 14/12/25 VBC -    .05 ADDED WS-FILE-STATUS - THE STATUS
005920*                       ITEMS NAMED ON THE SELECT CLAUSES HAD
005930*                       NEVER BEEN DECLARED IN WORKING-STORAGE.
005940*                       CAUGHT ON A WALK-THROUGH BEFORE RELEASE.
005950* 19/12/25 VBC -    .06 ZZ199-READ-RECIPE/ZZ200-STORE-RECIPE WERE
005960*                       TWO SEPARATE PERFORMS - THE STORE CALL
005970*                       WAS UNCONDITIONAL SO THE TWO ARE NOW ONE
005980*                       RANGE, PERFORM ZZ199 THRU ZZ200-EXIT, AT-
005990*                       END DROPPING STRAIGHT PAST THE STORE.
006000*
006100***************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400*================================
006500*
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS DIGIT-CLASS IS "0" THRU "9"
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200 COPY "selmenu.cob".
007300 COPY "selpmeal.cob".
007400 COPY "selrecp.cob".
007500 COPY "selver.cob".
007600 COPY "seling.cob".
007700 COPY "selinv.cob".
007800 COPY "selparm.cob".
007900 COPY "selslst.cob".
008000*
008100 DATA DIVISION.
008200*================================
008300*
008400 FILE SECTION.
008500*
008600 COPY "fdmenu.cob".
008700 COPY "fdpmeal.cob".
008800 COPY "fdrecp.cob".
008900 COPY "fdver.cob".
009000 COPY "fding.cob".
009100 COPY "fdinv.cob".
009200 COPY "fdparm.cob".
009300 COPY "fdslst.cob".
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700*
009800 77  PROG-NAME               PIC X(14)  VALUE "MP300 (1.0.05)".
009810*
009820*  ONE STATUS BYTE-PAIR PER FILE, PER THE FILE STATUS
009830*  CLAUSE ON EACH SELECT - SEE THE SEL*.COB MEMBERS.
009840*
009850 01  WS-FILE-STATUS.
009851     03  MPL-STATUS          PIC XX.
009852     03  PM-STATUS           PIC XX.
009853     03  RCP-STATUS          PIC XX.
009854     03  VER-STATUS          PIC XX.
009855     03  ING-STATUS          PIC XX.
009856     03  INV-STATUS          PIC XX.
009857     03  SET-STATUS          PIC XX.
009858     03  SL-STATUS           PIC XX.
009859     03  FILLER              PIC X(4)   VALUE SPACES.
009900*
010000 01  WS-SWITCHES.
010100     03  WS-EOF-LOAD         PIC X      VALUE "N".
010200         88  LOAD-EOF                 VALUE "Y".
010300     03  WS-EOF-MEAL         PIC X      VALUE "N".
010400         88  MEAL-EOF                  VALUE "Y".
010500     03  WS-HAVE-SETTINGS    PIC X      VALUE "N".
010600         88  SETTINGS-ON-FILE          VALUE "Y".
010700     03  WS-PLAN-FOUND       PIC X      VALUE "N".
010800         88  PLAN-WAS-FOUND            VALUE "Y".
010900     03  WS-RECIPE-FOUND     PIC X      VALUE "N".
011000         88  RECIPE-WAS-FOUND          VALUE "Y".
011100     03  WS-VERSION-FOUND    PIC X      VALUE "N".
011200         88  VERSION-WAS-FOUND         VALUE "Y".
011300     03  WS-INV-FOUND        PIC X      VALUE "N".
011400         88  INV-WAS-FOUND             VALUE "Y".
011500     03  WS-SWAP-MADE        PIC X      VALUE "N".
011600         88  A-SWAP-WAS-MADE           VALUE "Y".
011700     03  WS-MEAL-QUALIFIES   PIC X      VALUE "N".
011800         88  MEAL-QUALIFIES            VALUE "Y".
011900     03  FILLER              PIC X(4)   VALUE SPACES.
012000*
012100 01  WS-COUNTERS              COMP.
012200     03  WS-MEAL-RECS        PIC 9(7).
012300     03  WS-MEALS-USED       PIC 9(7).
012400     03  WS-MEALS-ALT REDEFINES WS-MEALS-USED
012500                             PIC 9(7).
012600     03  WS-ITEMS-WRITTEN    PIC 9(5).
012700     03  WS-ITEMS-ALT REDEFINES WS-ITEMS-WRITTEN
012800                             PIC 9(5).
012900     03  WS-TBL-SUB          PIC 9(5).
013000     03  WS-SORT-SUB         PIC 9(5).
013100     03  WS-SORT-LIMIT       PIC 9(5).
013200     03  WS-RECIPE-SUB       PIC 9(3).
013300     03  FILLER              PIC 9(3).
013400*
013500*  WORKING TABLES - EVERY MASTER IS LINE SEQUENTIAL AND
013600*  CARRIES NO RANDOM KEY, SO EACH IS LOADED WHOLE HERE AND
013700*  SEARCHED FOR THE LIFE OF THE RUN.
013800*
013900 01  WS-RECIPE-TABLE.
014000     03  WS-RECIPE-MAX        PIC 9(5) COMP VALUE ZERO.
014100     03  WS-RECIPE-ENTRY OCCURS 300 TIMES
014200                              INDEXED BY WS-RCP-IX.
014300         05  WS-TBL-RCP-ID           PIC X(8).
014400         05  WS-TBL-RCP-TITLE        PIC X(30).
014500         05  WS-TBL-RCP-VER          PIC 9(3).
014600     03  FILLER               PIC X(4)   VALUE SPACES.
014700*
014800 01  WS-VERSION-TABLE.
014900     03  WS-VERSION-MAX       PIC 9(5) COMP VALUE ZERO.
015000     03  WS-VERSION-ENTRY OCCURS 500 TIMES
015100                              INDEXED BY WS-RV-IX.
015200         05  WS-TBL-RV-ID            PIC X(8).
015300         05  WS-TBL-RV-RECIPE-ID     PIC X(8).
015400         05  WS-TBL-RV-NUMBER        PIC 9(3).
015500         05  WS-TBL-RV-SERV          PIC 9(3).
015600     03  FILLER               PIC X(4)   VALUE SPACES.
015700*
015800 01  WS-INGREDIENT-TABLE.
015900     03  WS-ING-MAX            PIC 9(5) COMP VALUE ZERO.
016000     03  WS-ING-ENTRY OCCURS 3000 TIMES
016100                              INDEXED BY WS-ING-IX.
016200         05  WS-TBL-ING-VERS-ID      PIC X(8).
016300         05  WS-TBL-ING-NAME         PIC X(25).
016400         05  WS-TBL-ING-QUANTITY     PIC S9(7)V9(3).
016500         05  WS-TBL-ING-UNIT         PIC X(10).
016600         05  WS-TBL-ING-CATEGORY     PIC X(12).
016700         05  WS-TBL-ING-OPTIONAL     PIC X.
016800     03  FILLER               PIC X(4)   VALUE SPACES.
016900*
017000 01  WS-INVENTORY-TABLE.
017100     03  WS-INV-MAX            PIC 9(5) COMP VALUE ZERO.
017200     03  WS-INV-ENTRY OCCURS 300 TIMES
017300                              INDEXED BY WS-INV-IX.
017400         05  WS-TBL-INV-ID           PIC X(8).
017500         05  WS-TBL-INV-NAME         PIC X(25).
017600         05  WS-TBL-INV-KEY          PIC X(25).
017700         05  WS-TBL-INV-QUANTITY     PIC S9(7)V9(3).
017800     03  FILLER               PIC X(4)   VALUE SPACES.
017900*
018000*  SHOPPING AGGREGATION TABLE - ONE ENTRY PER DISTINCT
018100*  INGREDIENT NAME ACCUMULATED ACROSS THE WHOLE PLAN.
018200*
018300 01  WS-SHOP-TABLE.
018400     03  WS-SHOP-MAX           PIC 9(5) COMP VALUE ZERO.
018500     03  WS-SHOP-ENTRY OCCURS 200 TIMES
018600                              INDEXED BY WS-SHOP-IX.
018700         05  WS-SHOP-KEY             PIC X(25).
018800         05  WS-SHOP-NAME            PIC X(25).
018900         05  WS-SHOP-QTY             PIC S9(7)V9(3).
019000         05  WS-SHOP-UNIT            PIC X(10).
019100         05  WS-SHOP-CATEGORY        PIC X(12).
019200         05  WS-SHOP-RCP-CNT         PIC 9(3).
019300         05  WS-SHOP-OMIT            PIC X.
019400             88  SHOP-ITEM-OMITTED        VALUE "Y".
019500         05  WS-SHOP-RCP-LIST OCCURS 20 TIMES
019600                              PIC X(8).
019700         05  FILLER                  PIC X(4).
019800     03  FILLER               PIC X(4)   VALUE SPACES.
019900*
020000*  SWAP AREA FOR ZZ930 - LAYOUT MUST MATCH ONE WS-SHOP-ENTRY
020100*  OCCURRENCE BYTE FOR BYTE (SEE THE FILLER ABOVE).
020200*
020300 01  WS-SHOP-SAVE.
020400     03  WS-SAVE-KEY             PIC X(25).
020500     03  WS-SAVE-NAME            PIC X(25).
020600     03  WS-SAVE-QTY             PIC S9(7)V9(3).
020700     03  WS-SAVE-UNIT            PIC X(10).
020800     03  WS-SAVE-CATEGORY        PIC X(12).
020900     03  WS-SAVE-RCP-CNT         PIC 9(3).
021000     03  WS-SAVE-OMIT            PIC X.
021100     03  WS-SAVE-RCP-LIST OCCURS 20 TIMES
021200                              PIC X(8).
021300     03  FILLER                  PIC X(4).
021400*
021500 01  WS-CASE-CONVERT.
021600     03  WS-LOWER-ALPHA    PIC X(26)
021700                       VALUE "abcdefghijklmnopqrstuvwxyz".
021800     03  WS-UPPER-ALPHA    PIC X(26)
021900                       VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022000     03  FILLER            PIC X(4)   VALUE SPACES.
022100*
022200 01  WS-MATCH-WORK             PIC X(25).
022300 01  WS-MATCH-ALT REDEFINES WS-MATCH-WORK
022400                             PIC X(25).
022500*
022600 01  WS-RATIO-WORK.
022700     03  WS-RATIO-NUMER        PIC 9(3)   COMP.
022800     03  WS-RATIO-DENOM        PIC 9(3)   COMP.
022900     03  WS-RATIO              PIC S9(3)V9(5) COMP.
023000     03  WS-NEED-QTY           PIC S9(7)V9(3).
023100     03  FILLER                PIC X(4)   VALUE SPACES.
023200*
023300 01  Error-Messages.
023400     03  MP201  PIC X(30)  VALUE "MP201 PLAN NOT ON FILE-ABORT".
023500     03  MP202  PIC X(30)  VALUE "MP202 WORK TABLE FULL-ABORT".
023600     03  MP203  PIC X(30)  VALUE "MP203 SL-WRITE ERROR ST=".
023700     03  FILLER PIC X(2)   VALUE SPACES.
023800*
023900 PROCEDURE DIVISION.
024000*================================
024100*
024200 AA000-MAIN.
024300*
024400     PERFORM  AA010-OPEN-FILES.
024500     PERFORM  AA020-LOAD-SETTINGS.
024600     PERFORM  AA100-LOAD-RECIPES.
024700     PERFORM  AA200-LOAD-VERSIONS.
024800     PERFORM  AA300-LOAD-INGREDIENTS.
024900     PERFORM  AA400-LOAD-INVENTORY.
025000     PERFORM  AA500-FIND-PLAN.
025100*
025200     PERFORM  BB010-READ-MEAL.
025300     PERFORM  CC010-PROCESS-MEAL
025400              UNTIL MEAL-EOF.
025500*
025600     PERFORM  ZZ900-SORT-ITEMS.
025700     PERFORM  ZZ950-NET-AND-WRITE
025800              VARYING WS-TBL-SUB FROM 1 BY 1
025900              UNTIL WS-TBL-SUB > WS-SHOP-MAX.
026000*
026100     PERFORM  AA090-CLOSE-FILES.
026200     DISPLAY  "MP300 MEALS READ      = " WS-MEAL-RECS.
026300     DISPLAY  "MP300 MEALS SHOPPED   = " WS-MEALS-USED.
026400     DISPLAY  "MP300 ITEMS WRITTEN   = " WS-ITEMS-WRITTEN.
026500     STOP     RUN.
026600*
026700 AA010-OPEN-FILES.
026800*
026900     OPEN     INPUT  MENU-PLAN-FILE
027000              INPUT  PLANNED-MEAL-FILE
027100              INPUT  RECIPE-FILE
027200              INPUT  VERSION-FILE
027300              INPUT  INGREDIENT-FILE
027400              INPUT  INVENTORY-FILE
027500              INPUT  SETTINGS-FILE.
027600     OPEN     OUTPUT SHOPPING-LIST-FILE.
027700*
027800 AA020-LOAD-SETTINGS.
027900*
028000     READ     SETTINGS-FILE
028100              AT END CONTINUE
028200              NOT AT END MOVE "Y" TO WS-HAVE-SETTINGS.
028300*
028400 AA090-CLOSE-FILES.
028500*
028600     CLOSE    MENU-PLAN-FILE PLANNED-MEAL-FILE RECIPE-FILE
028700              VERSION-FILE INGREDIENT-FILE INVENTORY-FILE
028800              SETTINGS-FILE SHOPPING-LIST-FILE.
028900*
029000 AA100-LOAD-RECIPES.
029100*
029200     MOVE     "N" TO WS-EOF-LOAD.
029250*  READ AND STORE ARE ONE PERFORM RANGE - ON END OF FILE THE
029260*  GO TO DROPS STRAIGHT TO ZZ200-EXIT, SKIPPING THE STORE.
029300     PERFORM  ZZ199-READ-RECIPE THRU ZZ200-EXIT UNTIL LOAD-EOF.
029400*
029500 ZZ199-READ-RECIPE.
029600*
029700     READ     RECIPE-FILE
029800              AT END MOVE "Y" TO WS-EOF-LOAD
029900              GO TO ZZ200-EXIT.
030300*
030400 ZZ200-STORE-RECIPE.
030500*
030600     IF       WS-RECIPE-MAX >= 300
030700              DISPLAY MP202
030800              STOP RUN.
030900     ADD      1 TO WS-RECIPE-MAX.
031000     SET      WS-RCP-IX TO WS-RECIPE-MAX.
031100     MOVE     RECIPE-ID      TO WS-TBL-RCP-ID (WS-RCP-IX).
031200     MOVE     RECIPE-TITLE   TO WS-TBL-RCP-TITLE (WS-RCP-IX).
031300     MOVE     RECIPE-CURRENT-VERSION
031400                              TO WS-TBL-RCP-VER (WS-RCP-IX).
031450 ZZ200-EXIT.
031460     EXIT.
031500*
031600 AA200-LOAD-VERSIONS.
031700*
031800     MOVE     "N" TO WS-EOF-LOAD.
031900     PERFORM  ZZ299-READ-VERSION UNTIL LOAD-EOF.
032000*
032100 ZZ299-READ-VERSION.
032200*
032300     READ     VERSION-FILE
032400              AT END MOVE "Y" TO WS-EOF-LOAD
032500              GO TO ZZ299-EXIT.
032600     PERFORM  ZZ300-STORE-VERSION.
032700 ZZ299-EXIT.
032800     EXIT.
032900*
033000 ZZ300-STORE-VERSION.
033100*
033200     IF       WS-VERSION-MAX >= 500
033300              DISPLAY MP202
033400              STOP RUN.
033500     ADD      1 TO WS-VERSION-MAX.
033600     SET      WS-RV-IX TO WS-VERSION-MAX.
033700     MOVE     RV-ID          TO WS-TBL-RV-ID (WS-RV-IX).
033800     MOVE     RV-RECIPE-ID   TO WS-TBL-RV-RECIPE-ID (WS-RV-IX).
033900     MOVE     RV-VERSION-NUMBER
034000                              TO WS-TBL-RV-NUMBER (WS-RV-IX).
034100     MOVE     RV-SERVINGS    TO WS-TBL-RV-SERV (WS-RV-IX).
034200*
034300 AA300-LOAD-INGREDIENTS.
034400*
034500     MOVE     "N" TO WS-EOF-LOAD.
034600     PERFORM  ZZ399-READ-INGREDIENT UNTIL LOAD-EOF.
034700*
034800 ZZ399-READ-INGREDIENT.
034900*
035000     READ     INGREDIENT-FILE
035100              AT END MOVE "Y" TO WS-EOF-LOAD
035200              GO TO ZZ399-EXIT.
035300     PERFORM  ZZ400-STORE-INGREDIENT.
035400 ZZ399-EXIT.
035500     EXIT.
035600*
035700 ZZ400-STORE-INGREDIENT.
035800*
035900     IF       WS-ING-MAX >= 3000
036000              DISPLAY MP202
036100              STOP RUN.
036200     ADD      1 TO WS-ING-MAX.
036300     SET      WS-ING-IX TO WS-ING-MAX.
036400     MOVE     ING-VERSION-ID TO WS-TBL-ING-VERS-ID (WS-ING-IX).
036500     MOVE     ING-NAME       TO WS-TBL-ING-NAME (WS-ING-IX).
036600     MOVE     ING-QUANTITY   TO WS-TBL-ING-QUANTITY (WS-ING-IX).
036700     MOVE     ING-UNIT       TO WS-TBL-ING-UNIT (WS-ING-IX).
036800     MOVE     ING-CATEGORY   TO WS-TBL-ING-CATEGORY (WS-ING-IX).
036900     MOVE     ING-OPTIONAL   TO WS-TBL-ING-OPTIONAL (WS-ING-IX).
037000*
037100 AA400-LOAD-INVENTORY.
037200*
037300     MOVE     "N" TO WS-EOF-LOAD.
037400     PERFORM  ZZ499-READ-INVENTORY UNTIL LOAD-EOF.
037500*
037600 ZZ499-READ-INVENTORY.
037700*
037800     READ     INVENTORY-FILE
037900              AT END MOVE "Y" TO WS-EOF-LOAD
038000              GO TO ZZ499-EXIT.
038100     PERFORM  ZZ500-STORE-INVENTORY.
038200 ZZ499-EXIT.
038300     EXIT.
038400*
038500 ZZ500-STORE-INVENTORY.
038600*
038700     IF       WS-INV-MAX >= 300
038800              DISPLAY MP202
038900              STOP RUN.
039000     ADD      1 TO WS-INV-MAX.
039100     SET      WS-INV-IX TO WS-INV-MAX.
039200     MOVE     INV-ID         TO WS-TBL-INV-ID (WS-INV-IX).
039300     MOVE     INV-NAME       TO WS-TBL-INV-NAME (WS-INV-IX).
039400     MOVE     INV-QUANTITY   TO WS-TBL-INV-QUANTITY (WS-INV-IX).
039500     MOVE     INV-NAME       TO WS-MATCH-WORK.
039600     PERFORM  ZZ700-UPPERCASE.
039700     MOVE     WS-MATCH-WORK  TO WS-TBL-INV-KEY (WS-INV-IX).
039800*
039900 AA500-FIND-PLAN.
040000*
040100     MOVE     "N" TO WS-PLAN-FOUND.
040200 AA500-READ.
040300     READ     MENU-PLAN-FILE
040400              AT END GO TO AA500-TEST.
040500     IF       MPL-ID = RUN-TARGET-PLAN-ID
040600              MOVE "Y" TO WS-PLAN-FOUND
040700              GO TO AA500-TEST.
040800     GO TO    AA500-READ.
040900 AA500-TEST.
041000     IF       NOT PLAN-WAS-FOUND
041100              DISPLAY MP201
041200              STOP RUN.
041300*
041400 BB010-READ-MEAL.
041500*
041600     MOVE     "N" TO WS-MEAL-QUALIFIES.
041700     READ     PLANNED-MEAL-FILE
041800              AT END MOVE "Y" TO WS-EOF-MEAL
041900              GO TO BB010-EXIT.
042000     ADD      1 TO WS-MEAL-RECS.
042100     IF       PM-PLAN-ID = RUN-TARGET-PLAN-ID
042200       AND    PM-NOT-COOKED
042300              MOVE "Y" TO WS-MEAL-QUALIFIES.
042400 BB010-EXIT.
042500     EXIT.
042600*
042700 CC010-PROCESS-MEAL.
042800*
042900     IF       MEAL-QUALIFIES
043000              PERFORM DD010-FIND-RECIPE
043100              IF RECIPE-WAS-FOUND
043200                 PERFORM DD020-FIND-VERSION
043300                 IF VERSION-WAS-FOUND
043400                    ADD 1 TO WS-MEALS-USED
043500                    PERFORM ZZ610-COMPUTE-RATIO
043600                    PERFORM ZZ630-SCAN-VERSION-ING.
043700     PERFORM  BB010-READ-MEAL.
043800*
043900 DD010-FIND-RECIPE.
044000*
044100     MOVE     "N" TO WS-RECIPE-FOUND.
044200     SET      WS-RCP-IX TO 1.
044300     SEARCH   WS-RECIPE-ENTRY VARYING WS-RCP-IX
044400              AT END CONTINUE
044500              WHEN PM-RECIPE-ID = WS-TBL-RCP-ID (WS-RCP-IX)
044600                   MOVE "Y" TO WS-RECIPE-FOUND.
044700*
044800 DD020-FIND-VERSION.
044900*
045000     MOVE     "N" TO WS-VERSION-FOUND.
045100     SET      WS-RV-IX TO 1.
045200     SEARCH   WS-VERSION-ENTRY VARYING WS-RV-IX
045300              AT END CONTINUE
045400              WHEN WS-TBL-RV-RECIPE-ID (WS-RV-IX)
045500                      = WS-TBL-RCP-ID (WS-RCP-IX)
045600               AND  WS-TBL-RV-NUMBER (WS-RV-IX)
045700                      = WS-TBL-RCP-VER (WS-RCP-IX)
045800                   MOVE "Y" TO WS-VERSION-FOUND.
045900*
046000 ZZ610-COMPUTE-RATIO.
046100*
046200*  R2 - SERVINGS RATIO, WORDED TO MATCH MP200 ZZ610 EXACTLY.
046300*  PLANNED SERVINGS OVERRIDE THE VERSION'S NATURAL YIELD WHEN
046400*  GIVEN; BOTH DEFAULT TO 1 RATHER THAN DIVIDE BY ZERO.
046500*
046600     MOVE     PM-SERVINGS-PLANNED TO WS-RATIO-NUMER.
046700     IF       WS-RATIO-NUMER = ZERO
046800              IF WS-TBL-RV-SERV (WS-RV-IX) > ZERO
046900                 MOVE WS-TBL-RV-SERV (WS-RV-IX) TO WS-RATIO-NUMER
047000              ELSE
047100                 MOVE 1 TO WS-RATIO-NUMER.
047200     IF       WS-TBL-RV-SERV (WS-RV-IX) > ZERO
047300              MOVE WS-TBL-RV-SERV (WS-RV-IX) TO WS-RATIO-DENOM
047400     ELSE
047500              MOVE 1 TO WS-RATIO-DENOM.
047600     COMPUTE  WS-RATIO ROUNDED =
047700              WS-RATIO-NUMER / WS-RATIO-DENOM.
047800*
047900 ZZ630-SCAN-VERSION-ING.
048000*
048100*  INGREDIENTS ARE STORED CONTIGUOUS BY VERSION, SO WE RUN
048200*  FORWARD FROM THE FIRST MATCH UNTIL THE VERSION-ID CHANGES.
048300*
048400     SET      WS-ING-IX TO 1.
048500     SEARCH   WS-ING-ENTRY
048600              AT END GO TO ZZ630-EXIT
048700              WHEN WS-TBL-ING-VERS-ID (WS-ING-IX)
048800                      = WS-TBL-RV-ID (WS-RV-IX)
048900                   CONTINUE.
049000     PERFORM  ZZ640-ADD-ONE-INGREDIENT
049100              VARYING WS-ING-IX FROM WS-ING-IX BY 1
049200              UNTIL WS-ING-IX > WS-ING-MAX
049300                 OR WS-TBL-ING-VERS-ID (WS-ING-IX)
049400                      NOT = WS-TBL-RV-ID (WS-RV-IX).
049500 ZZ630-EXIT.
049600     EXIT.
049700*
049800 ZZ640-ADD-ONE-INGREDIENT.
049900*
050000     IF       WS-TBL-ING-OPTIONAL (WS-ING-IX) = "Y"
050100              GO TO ZZ640-EXIT.
050200     IF       WS-TBL-ING-QUANTITY (WS-ING-IX) = ZERO
050300              GO TO ZZ640-EXIT.
050400     COMPUTE  WS-NEED-QTY ROUNDED =
050500              WS-TBL-ING-QUANTITY (WS-ING-IX) * WS-RATIO.
050600     MOVE     WS-TBL-ING-NAME (WS-ING-IX) TO WS-MATCH-WORK.
050700     PERFORM  ZZ700-UPPERCASE.
050800     PERFORM  ZZ650-FIND-SHOP-ITEM.
050900     IF       WS-SHOP-IX > WS-SHOP-MAX
051000              PERFORM ZZ660-NEW-SHOP-ITEM
051100     ELSE
051200              PERFORM ZZ670-ADD-TO-SHOP-ITEM.
051300     PERFORM  ZZ680-MARK-RECIPE-USED.
051400 ZZ640-EXIT.
051500     EXIT.
051600*
051700 ZZ650-FIND-SHOP-ITEM.
051800*
051900     SET      WS-SHOP-IX TO 1.
052000     SEARCH   WS-SHOP-ENTRY
052100              AT END SET WS-SHOP-IX TO WS-SHOP-MAX
052200                     SET WS-SHOP-IX UP BY 1
052300              WHEN WS-SHOP-KEY (WS-SHOP-IX) = WS-MATCH-WORK
052400                   CONTINUE.
052500*
052600 ZZ660-NEW-SHOP-ITEM.
052700*
052800     IF       WS-SHOP-MAX >= 200
052900              DISPLAY MP202
053000              STOP RUN.
053100     ADD      1 TO WS-SHOP-MAX.
053200     SET      WS-SHOP-IX TO WS-SHOP-MAX.
053300     MOVE     WS-MATCH-WORK TO WS-SHOP-KEY (WS-SHOP-IX).
053400     MOVE     WS-TBL-ING-NAME (WS-ING-IX)
053500                              TO WS-SHOP-NAME (WS-SHOP-IX).
053600     MOVE     WS-NEED-QTY    TO WS-SHOP-QTY (WS-SHOP-IX).
053700     MOVE     WS-TBL-ING-UNIT (WS-ING-IX)
053800                              TO WS-SHOP-UNIT (WS-SHOP-IX).
053900     MOVE     SPACES         TO WS-SHOP-CATEGORY (WS-SHOP-IX).
054000     IF       WS-TBL-ING-CATEGORY (WS-ING-IX) NOT = SPACES
054100              MOVE WS-TBL-ING-CATEGORY (WS-ING-IX)
054200                              TO WS-SHOP-CATEGORY (WS-SHOP-IX)
054300     ELSE
054400              MOVE "OTHER" TO WS-SHOP-CATEGORY (WS-SHOP-IX).
054500     MOVE     ZERO           TO WS-SHOP-RCP-CNT (WS-SHOP-IX).
054600     MOVE     "N"            TO WS-SHOP-OMIT (WS-SHOP-IX).
054700     MOVE     SPACES         TO WS-SHOP-RCP-LIST (WS-SHOP-IX, 1).
054800*
054900 ZZ670-ADD-TO-SHOP-ITEM.
055000*
055100     ADD      WS-NEED-QTY TO WS-SHOP-QTY (WS-SHOP-IX).
055200     IF       WS-TBL-ING-CATEGORY (WS-ING-IX) NOT = SPACES
055300              MOVE WS-TBL-ING-CATEGORY (WS-ING-IX)
055400                              TO WS-SHOP-CATEGORY (WS-SHOP-IX).
055500*
055600 ZZ680-MARK-RECIPE-USED.
055700*
055800     MOVE     1 TO WS-RECIPE-SUB.
055900     PERFORM  ZZ690-TEST-RECIPE-SLOT
056000              VARYING WS-RECIPE-SUB FROM 1 BY 1
056100              UNTIL WS-RECIPE-SUB > 20
056200                 OR WS-SHOP-RCP-LIST (WS-SHOP-IX, WS-RECIPE-SUB)
056300                      = PM-RECIPE-ID
056400                 OR WS-SHOP-RCP-LIST (WS-SHOP-IX, WS-RECIPE-SUB)
056500                      = SPACES.
056600     IF       WS-RECIPE-SUB <= 20
056700        AND   WS-SHOP-RCP-LIST (WS-SHOP-IX, WS-RECIPE-SUB)
056800                 NOT = PM-RECIPE-ID
056900              MOVE PM-RECIPE-ID
057000                 TO WS-SHOP-RCP-LIST (WS-SHOP-IX, WS-RECIPE-SUB)
057100              ADD  1 TO WS-SHOP-RCP-CNT (WS-SHOP-IX).
057200*
057300 ZZ690-TEST-RECIPE-SLOT.
057400*
057500     CONTINUE.
057600*
057700 ZZ700-UPPERCASE.
057800*
057900     INSPECT  WS-MATCH-WORK CONVERTING WS-LOWER-ALPHA
058000                                     TO WS-UPPER-ALPHA.
058100*
058200 ZZ900-SORT-ITEMS.
058300*
058400*  NO SORT VERB - ONE PLAN'S ITEM LIST IS SMALL ENOUGH FOR A
058500*  PLAIN BUBBLE SORT, CATEGORY MAJOR, NAME MINOR.
058600*
058700     IF       WS-SHOP-MAX < 2
058800              GO TO ZZ900-EXIT.
058900     MOVE     WS-SHOP-MAX TO WS-SORT-LIMIT.
059000     MOVE     "Y" TO WS-SWAP-MADE.
059100     PERFORM  ZZ910-SORT-PASS UNTIL NOT A-SWAP-WAS-MADE.
059200 ZZ900-EXIT.
059300     EXIT.
059400*
059500 ZZ910-SORT-PASS.
059600*
059700     MOVE     "N" TO WS-SWAP-MADE.
059800     PERFORM  ZZ920-SORT-COMPARE
059900              VARYING WS-SORT-SUB FROM 1 BY 1
060000              UNTIL WS-SORT-SUB >= WS-SORT-LIMIT.
060100*
060200 ZZ920-SORT-COMPARE.
060300*
060400     IF       WS-SHOP-CATEGORY (WS-SORT-SUB) >
060500                 WS-SHOP-CATEGORY (WS-SORT-SUB + 1)
060600              PERFORM ZZ930-SWAP-ITEMS
060700     ELSE
060800        IF    WS-SHOP-CATEGORY (WS-SORT-SUB)
060900                 = WS-SHOP-CATEGORY (WS-SORT-SUB + 1)
061000          AND WS-SHOP-NAME (WS-SORT-SUB) >
061100                 WS-SHOP-NAME (WS-SORT-SUB + 1)
061200              PERFORM ZZ930-SWAP-ITEMS.
061300*
061400 ZZ930-SWAP-ITEMS.
061500*
061600     MOVE     WS-SHOP-ENTRY (WS-SORT-SUB) TO WS-SHOP-SAVE.
061700     MOVE     WS-SHOP-ENTRY (WS-SORT-SUB + 1)
061800                              TO WS-SHOP-ENTRY (WS-SORT-SUB).
061900     MOVE     WS-SHOP-SAVE   TO WS-SHOP-ENTRY (WS-SORT-SUB + 1).
062000     MOVE     "Y" TO WS-SWAP-MADE.
062100*
062200 ZZ950-NET-AND-WRITE.
062300*
062400     SET      WS-SHOP-IX TO WS-TBL-SUB.
062500     MOVE     WS-SHOP-NAME (WS-SHOP-IX) TO WS-MATCH-WORK.
062600     PERFORM  ZZ700-UPPERCASE.
062700     PERFORM  ZZ960-FIND-INVENTORY.
062800     IF       INV-WAS-FOUND
062900              SUBTRACT WS-TBL-INV-QUANTITY (WS-INV-IX)
063000                 FROM WS-SHOP-QTY (WS-SHOP-IX).
063100     IF       WS-SHOP-QTY (WS-SHOP-IX) NOT > ZERO
063200              GO TO ZZ950-EXIT.
063300     MOVE     WS-SHOP-NAME (WS-SHOP-IX)     TO SL-NAME.
063400     MOVE     WS-SHOP-QTY (WS-SHOP-IX)      TO SL-QUANTITY.
063500     MOVE     WS-SHOP-UNIT (WS-SHOP-IX)     TO SL-UNIT.
063600     MOVE     WS-SHOP-CATEGORY (WS-SHOP-IX) TO SL-CATEGORY.
063700     MOVE     WS-SHOP-RCP-CNT (WS-SHOP-IX)  TO SL-RECIPE-COUNT.
063800     WRITE    MP-SHOPPING-LIST-RECORD.
063900     IF       SL-STATUS NOT = "00"
064000              DISPLAY MP203 SL-STATUS
064100              STOP RUN.
064200     ADD      1 TO WS-ITEMS-WRITTEN.
064300 ZZ950-EXIT.
064400     EXIT.
064500*
064600 ZZ960-FIND-INVENTORY.
064700*
064800     MOVE     "N" TO WS-INV-FOUND.
064900     SET      WS-INV-IX TO 1.
065000     SEARCH   WS-INV-ENTRY VARYING WS-INV-IX
065100              AT END CONTINUE
065200              WHEN WS-TBL-INV-KEY (WS-INV-IX) = WS-MATCH-WORK
065300                   MOVE "Y" TO WS-INV-FOUND.
