000100***************************************************************
000200*                                                              *
000300*                  DATE-TO-SERIAL CONVERSION                  *
000400*         (CALLED BY EVERY MP-SUITE BATCH PROGRAM THAT         *
000500*          HAS TO SUBTRACT ONE CCYYMMDD DATE FROM ANOTHER)     *
000600*                                                              *
000700***************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.       MP900.
001300*
001400     AUTHOR.           R M OYELARAN.
001500*
001600     INSTALLATION.     APPLEWOOD COMPUTERS - HOUSEHOLD SYSTEMS.
001700*
001800     DATE-WRITTEN.     12/05/1987.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.         COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002300                        DISTRIBUTED UNDER THE GNU GPL. SEE FILE
002400                        COPYING FOR DETAILS.
002500*
002600*    REMARKS.          CONVERTS A CCYYMMDD DATE TO A SIGNED DAY
002700*                       SERIAL SO CALLERS CAN SUBTRACT ONE DATE
002800*                       FROM ANOTHER WITH PLAIN ARITHMETIC. USES
002900*                       THE FLIEGEL/VAN FLANDERN INTEGER-DIVISION
003000*                       METHOD - NO INTRINSIC FUNCTIONS, JUST
003100*                       FIXED-POINT COMP FIELDS, SO IT WILL
003200*                       COMPILE ON THE OLDER SHOP MACHINES TOO.
003300*
003400*    VERSION.          SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.   NONE.
003700*
003800*    ERROR MESSAGES USED.
003900*                       NONE - A ZERO OR INVALID INPUT DATE
004000*                       RETURNS SERIAL ZERO, CALLER'S PROBLEM.
004100*
004200* CHANGES:
004300* 12/05/87 RMO -        CREATED FOR THE NIGHTLY KITCHEN CYCLE.
004400* 03/06/87 RMO -    .01 HANDLE DATE = ZERO (NEVER-COOKED / NO-
004500*                       EXPIRATION SENTINEL) AS SERIAL ZERO
004600*                       RATHER THAN RUNNING IT THROUGH FORMULA.
004700* 14/02/99 RMO -    .02 Y2K REVIEW - CONFIRMED CCYY IS FULL 4
004800*                       DIGIT YEAR THROUGHOUT, NO WINDOWING.
004900* 19/09/25 VBC - 3.3.00 VERSION UPDATE, BUILDS RESET TO MATCH
005000*                       REST OF SUITE.
005100* 05/12/25 VBC -    .03 MOVED INTO THE MP-SUITE COMMON AREA -
005200*                       SISTER TO MAPS04 BUT NO INTRINSIC
005300*                       FUNCTION CALLS, AS MAPS04 RELIES ON.
005310* 19/12/25 VBC -    .04 SPLIT THE FLIEGEL/VAN FLANDERN COMPUTE
005320*                       BLOCK INTO BB010-SHIFT-YEAR-MONTH AND
005330*                       BB020-ASSEMBLE-JDN, PERFORMED AS ONE
005340*                       RANGE FROM AA000-MAIN.
005400*
005500***************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*================================
005900*
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS DIGIT-CLASS IS "0" THRU "9".
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700 DATA DIVISION.
006800*================================
006900*
007000 FILE SECTION.
007100*
007200 WORKING-STORAGE SECTION.
007300*-----------------------
007400*
007500 77  PROG-NAME              PIC X(14)  VALUE "MP900 (1.0.03)".
007600*
007700 01  WS-DATE-BREAKDOWN.
007800     03  WS-CCYY             PIC 9(4).
007900     03  WS-MO               PIC 9(2).
008000     03  WS-DD               PIC 9(2).
008100     03  FILLER              PIC X(2).
008200*
008300 01  WS-JULIAN-WORK.
008400     03  WS-A                PIC S9(5)  COMP.
008500     03  WS-Y2               PIC S9(5)  COMP.
008600     03  WS-M2               PIC S9(5)  COMP.
008700     03  WS-T1               PIC S9(7)  COMP.
008800     03  WS-T2               PIC S9(7)  COMP.
008900     03  WS-T3               PIC S9(7)  COMP.
009000     03  WS-T4               PIC S9(7)  COMP.
009100     03  WS-JDN              PIC S9(8)  COMP.
009200     03  FILLER              PIC X(4).
009300*
009400 01  WS-SERIAL-DISPLAY       PIC S9(8).
009500 01  WS-SERIAL-EDITED REDEFINES WS-SERIAL-DISPLAY
009600                             PIC S9(8).
009700 01  WS-SERIAL-SPLIT  REDEFINES WS-SERIAL-DISPLAY.
009800     03  WS-SERIAL-HI        PIC 9(4).
009900     03  WS-SERIAL-LO        PIC S9(4).
010000*
010100 LINKAGE SECTION.
010200*---------------
010300*
010400 01  MP900-DATE-CCYYMMDD     PIC 9(8).
010500 01  MP900-DATE-BROKEN REDEFINES MP900-DATE-CCYYMMDD.
010600     03  MP900-DATE-CCYY     PIC 9(4).
010700     03  MP900-DATE-MM       PIC 9(2).
010800     03  MP900-DATE-DD       PIC 9(2).
010900*
011000 01  MP900-JULIAN-SERIAL     PIC S9(8) COMP.
011100*
011200 PROCEDURE DIVISION USING MP900-DATE-CCYYMMDD
011300                          MP900-JULIAN-SERIAL.
011400*=========================================================
011500*
011600 AA000-MAIN.
011700*
011800     IF       MP900-DATE-CCYYMMDD = ZERO
011900              MOVE ZERO TO MP900-JULIAN-SERIAL
012000              GO TO AA000-EXIT.
012100*
012200     MOVE     MP900-DATE-CCYY TO WS-CCYY.
012300     MOVE     MP900-DATE-MM   TO WS-MO.
012400     MOVE     MP900-DATE-DD   TO WS-DD.
012450*
012460*  FLIEGEL/VAN FLANDERN METHOD, SPLIT ACROSS BB010/BB020 SO
012470*  THE MARCH-BASED YEAR/MONTH SHIFT AND THE JDN ASSEMBLY ARE
012480*  TWO SEPARATE STEPS - PERFORMED AS ONE RANGE.
012490*
012500     PERFORM  BB010-SHIFT-YEAR-MONTH THRU BB020-EXIT.
012600*
014000     MOVE     WS-JDN TO MP900-JULIAN-SERIAL.
014100*
014200 AA000-EXIT.
014300     GOBACK.
014400*
014410 BB010-SHIFT-YEAR-MONTH.
014420*
014430*  EVERY DIVIDE BELOW STORES INTO AN INTEGER COMP FIELD SO
014440*  THE TRUNCATION HAPPENS ON EACH LINE, NOT JUST AT THE END
014450*  OF ONE BIG COMPUTE.
014460*
014470     COMPUTE  WS-A  = (14 - WS-MO) / 12.
014480     COMPUTE  WS-Y2 = WS-CCYY + 4800 - WS-A.
014490     COMPUTE  WS-M2 = WS-MO + (12 * WS-A) - 3.
014500*
014510 BB020-ASSEMBLE-JDN.
014520*
014530     COMPUTE  WS-T1 = ((153 * WS-M2) + 2) / 5.
014540     COMPUTE  WS-T2 = WS-Y2 / 4.
014550     COMPUTE  WS-T3 = WS-Y2 / 100.
014560     COMPUTE  WS-T4 = WS-Y2 / 400.
014570     COMPUTE  WS-JDN = WS-DD + WS-T1 + (365 * WS-Y2)
014580                      + WS-T2 - WS-T3 + WS-T4 - 32045.
014590 BB020-EXIT.
014600     EXIT.
014610*
